000100*-----------------------------------------------------------------
000200*    ACTLINK.CPY  -  FILA DE LA TABLA DE EDIFICIOS DEL ANIO
000300*    ACTUAL (CARGADA POR EMISCO2, COMPARTIDA CON GENSANE,
000400*    PORTSTA Y BENCHMK)
000500*-----------------------------------------------------------------
000600 01  WS-ACT-ITEM.
000700     05  WS-ACT-EDIFICIO             PIC X(10).
000800     05  WS-ACT-TIPO-CALEF           PIC X(12).
000900         88  WS-ACT-ES-GAS                 VALUE 'GAS'.
001000         88  WS-ACT-ES-OLEO                VALUE 'OEL'.
001100         88  WS-ACT-ES-FERNWAERME          VALUE 'FERNWAERME'.
001200         88  WS-ACT-ES-BOMBA-CALOR         VALUE 'WAERMEPUMPE'.
001300         88  WS-ACT-ES-PELLETS             VALUE 'PELLETS'.
001400         88  WS-ACT-ES-SOLAR               VALUE 'SOLAR'.
001500     05  WS-ACT-CONSUMO-CALEF        PIC S9(07)V9(02).
001600     05  WS-ACT-CONSUMO-ELEC         PIC S9(07)V9(02).
001700     05  WS-ACT-SUPERFICIE           PIC 9(06)V9(01).
001800     05  WS-ACT-ANIO-CONSTR          PIC 9(04).
001900     05  WS-ACT-CO2-TOTAL-KG         PIC S9(09)V9(02).
002000     05  WS-ACT-CO2-TOTAL-T          PIC S9(06)V9(03).
