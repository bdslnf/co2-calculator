000100******************************************************************
000200*    PROGRAMA    : EMISCO2
000300*    PROPOSITO   : PROCESO BATCH DEL PORTAFOLIO DE EMISIONES CO2
000400*                  DE EDIFICIOS - LECTURA, VALIDACION, CALCULO
000500*                  DE EMISIONES, ACUMULADO ANUAL Y ORQUESTACION
000600*                  DE PORTAFOLIO / SANEAMIENTOS / RANKING /
000700*                  BENCHMARK.
000800*    TECTONICS   : COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     EMISCO2.
001200 AUTHOR.         H. RYSER.
001300 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001400 DATE-WRITTEN.   04/03/1987.
001500 DATE-COMPILED.  04/03/1987.
001600 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001700*-----------------------------------------------------------------
001800*    HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000*    04/03/1987  H.RYSER    VERSION INICIAL. CALCULO DE EMISIONES
002100*                           POR EDIFICIO A PARTIR DEL CONSUMO DE
002200*                           CALEFACCION Y ELECTRICIDAD. TABLA DE
002300*                           FACTORES GAS/OLEO/FERNWAERME.
002400*    19/11/1988  H.RYSER    SE AGREGA ACUMULADO DE EMISIONES POR
002500*                           EDIFICIO Y ANIO (RUPTURA DE CONTROL).
002600*    22/05/1990  M.KELLER   FACTOR PARA BOMBA DE CALOR Y PELLETS
002700*                           SEGUN NUEVA NORMA CANTONAL.
002800*    14/02/1991  M.KELLER   SE SEPARA LA VALIDACION DE REGISTROS
002900*                           A UN SUBPROGRAMA (VALCONS) PARA
003000*                           REUTILIZARLA DESDE OTROS PROCESOS.
003100*    03/09/1992  M.KELLER   ALTA DE FACTOR SOLAR (CERO EMISION).
003200*    11/01/1995  S.BRUNNER  INCORPORA LLAMADA A CATSANE/GENSANE
003300*                           PARA GENERAR ESCENARIOS DE SANEAMIENTO
003400*                           DEL EDIFICIO DEL ANIO ACTUAL.
003500*    08/06/1995  S.BRUNNER  REPORTE DE PORTAFOLIO (CALL PORTSTA).
003600*    27/09/1998  S.BRUNNER  REVISION Y2K - JAHR/ANIO A 4 DIGITOS
003700*                           EN TODOS LOS ARCHIVOS Y TABLAS. NO
003800*                           SE USABAN 2 DIGITOS EN ESTE PROGRAMA
003900*                           PERO SE CONFIRMA Y DOCUMENTA.
004000*    15/01/1999  S.BRUNNER  CIERRE DE REVISION Y2K - PRUEBAS OK.
004100*    02/03/2001  A.WYSS     SE AGREGA LLAMADA A RANKSANE PARA EL
004200*                           REPORTE DE RECOMENDACIONES Y RANGO.
004300*    19/08/2003  A.WYSS     SE AGREGA LLAMADA A BENCHMK (REPORTE
004400*                           DE BENCHMARK POR EDIFICIO).
004500*    05/03/2008  A.WYSS     TOPES DE SUBVENCION FOTOVOLTAICA
004600*                           ACTUALIZADOS (VER CATSANE).
004700*    30/11/2014  A.WYSS     RESUMEN EJECUTIVO POR CONSOLA AL
004800*                           FINALIZAR EL PROCESO (EX-LOTE 4021).
004900*    17/06/2022  D.FAVRE    ACTUALIZACION METODOLOGIA KBOB 2022:
005000*                           NUEVOS FACTORES DE EMISION, CALCULO
005100*                           DE ESCENARIOS DE BOMBA DE CALOR Y
005200*                           FOTOVOLTAICA, GRAVAMEN CO2 EN
005300*                           LA EVALUACION ECONOMICA.
005400*    22/06/2022  D.FAVRE    AJUSTE AVISO DE CONSUMO ELEVADO
005500*                           (> 500 000 KWH/ANIO) SIN DETENER
005600*                           EL PROCESO.
005700*    14/03/2023  D.FAVRE    CORREGIDA LA CARGA DE LA TABLA DE
005800*                           FACTORES: EL MOVE DIRECTO DE LOS
005900*                           MILESIMOS EMPACADOS NO REESCALABA EL
006000*                           VALOR Y DEJABA EL FACTOR DE EMISION
006100*                           MAL FORMADO. SE USA COMPUTE / 1000.
006200*                           SE AGREGA TAMBIEN ENCABEZADO DE TRAZA,
006300*                           PARA ALINEAR EL PROGRAMA CON LOS
006400*                           DEMAS SUBPROGRAMAS DE LA CARPETA.
006410*    17/11/2023  D.FAVRE    EL RESUMEN EJECUTIVO NO INFORMABA LAS
006420*                           EMISIONES TOTALES DEL PORTAFOLIO. SE
006430*                           AGREGA ACUMULADOR WS-GRAN-TOTAL-CO2-T
006440*                           SOBRE TODOS LOS REGISTROS PROCESADOS,
006450*                           SE INFORMA POR CONSOLA Y SE GRABA LINEA
006460*                           DE TOTAL DE PORTAFOLIO EN EL ARCHIVO
006470*                           SAL-EMISIONES (PEDIDO 2023-018).
006500*-----------------------------------------------------------------
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS CLASE-NUMERICA IS '0' THRU '9'
007100     UPSI-0 ON STATUS IS SW-REPROCESO-ON
007200             OFF STATUS IS SW-REPROCESO-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT ENT-CONSUMO
007700         ASSIGN TO "ENTCONS"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-CONSUMO.
008000
008100     SELECT SAL-EMISIONES
008200         ASSIGN TO "SALEMIS"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-EMISIONES.
008500
008600*-----------------------------------------------------------------
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  ENT-CONSUMO.
009100     COPY GEBVERB.
009200
009300 FD  SAL-EMISIONES.
009400 01  WS-REG-SAL-EMISIONES             PIC X(78).
009500*-----------------------------------------------------------------
009600 WORKING-STORAGE SECTION.
009700*-----------------------------------------------------------------
009800*    AREA DE ESTADO DE ARCHIVOS
009900*-----------------------------------------------------------------
010000 01  WS-AREA-STATUS.
010100     05  FS-CONSUMO                   PIC X(02).
010200         88  FS-CONSUMO-OK                  VALUE '00'.
010300         88  FS-CONSUMO-EOF                  VALUE '10'.
010400         88  FS-CONSUMO-NO-EXISTE            VALUE '35'.
010500     05  FS-EMISIONES                 PIC X(02).
010600         88  FS-EMISIONES-OK                 VALUE '00'.
010700*-----------------------------------------------------------------
010800*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
010900*-----------------------------------------------------------------
011000 01  WS-ENCABEZADO-LOG                PIC X(40) VALUE
011100     'EMISCO2 - CALCULO DE EMISIONES CO2     '.
011200 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
011300     05  WS-ENC-PROGRAMA              PIC X(07).
011400     05  FILLER                       PIC X(33).
011500*-----------------------------------------------------------------
011600*    LINEAS DE SALIDA DEL ARCHIVO DE EMISIONES
011700*-----------------------------------------------------------------
011800 01  WS-LINEAS-EMISION.
011900     COPY EMISREP.
012000*-----------------------------------------------------------------
012100*    TABLA DE FACTORES DE EMISION DE CALEFACCION (KBOB 2022)
012200*    KG CO2E / KWH
012300*-----------------------------------------------------------------
012400 01  WS-TABLA-FACTORES.
012500     05  WS-FACTOR-ITEM OCCURS 6 TIMES INDEXED BY FAC-IDX.
012600         10  WS-FACTOR-TIPO            PIC X(12).
012700         10  WS-FACTOR-VALOR           PIC 9V9(03).
012800 01  WS-TABLA-FACTORES-R REDEFINES WS-TABLA-FACTORES.
012900     05  WS-FACTOR-ITEM-R OCCURS 6 TIMES.
013000         10  WS-FACTOR-PAR             PIC X(16).
013100 01  WS-FACTOR-VALORES-INICIALES.
013200     05  FILLER                        PIC X(16) VALUE 'GAS         228'.
013300     05  FILLER                        PIC X(16) VALUE 'OEL         302'.
013400     05  FILLER                        PIC X(16) VALUE 'FERNWAERME  095'.
013500     05  FILLER                        PIC X(16) VALUE 'WAERMEPUMPE 050'.
013600     05  FILLER                        PIC X(16) VALUE 'PELLETS     026'.
013700     05  FILLER                        PIC X(16) VALUE 'SOLAR       000'.
013800 01  FILLER REDEFINES WS-FACTOR-VALORES-INICIALES.
013900     05  WS-FACTOR-CARGA OCCURS 6 TIMES.
014000         10  WS-FACTOR-CARGA-TIPO      PIC X(12).
014100         10  WS-FACTOR-CARGA-MILES     PIC 9(03).
014200 77  WS-FACTOR-DEFECTO                 PIC 9V9(03) VALUE 0.050.
014300 77  WS-FACTOR-ELECTRICO               PIC 9V9(03) VALUE 0.122.
014400*-----------------------------------------------------------------
014500*    RESULTADO DE EMISION DEL REGISTRO EN CURSO
014600*-----------------------------------------------------------------
014700 01  WS-RESULTADO-EMISION.
014800     05  WS-RES-FACTOR-HEIZEN          PIC 9V9(03).
014900     05  WS-RES-CO2-CALEF-KG           PIC S9(09)V9(02).
015000     05  WS-RES-CO2-ELEC-KG            PIC S9(09)V9(02).
015100     05  WS-RES-CO2-TOTAL-KG           PIC S9(09)V9(02).
015200     05  WS-RES-CO2-TOTAL-T            PIC S9(06)V9(03).
015300*-----------------------------------------------------------------
015400*    TABLA MAESTRA DE REGISTROS LEIDOS (TODOS LOS ANIOS)
015500*-----------------------------------------------------------------
015600 01  WS-TABLA-REGISTROS.
015700     05  WS-CANT-REGISTROS             PIC 9(04) COMP VALUE 0.
015800     05  WS-REG-FILA OCCURS 500 TIMES INDEXED BY REG-IDX.
015900         10  WS-REG-EDIFICIO            PIC X(10).
016000         10  WS-REG-ANIO                PIC 9(04).
016100         10  WS-REG-TIPO-CALEF          PIC X(12).
016200         10  WS-REG-SUPERFICIE          PIC 9(06)V9(01).
016300         10  WS-REG-ANIO-CONSTR         PIC 9(04).
016400         10  WS-REG-CONSUMO-CALEF       PIC S9(07)V9(02).
016500         10  WS-REG-CONSUMO-ELEC        PIC S9(07)V9(02).
016600         10  WS-REG-CO2-TOTAL-KG        PIC S9(09)V9(02).
016700         10  WS-REG-CO2-TOTAL-T         PIC S9(06)V9(03).
016800         10  WS-REG-CO2-ACUM-KG         PIC S9(11)V9(02).
016900         10  WS-REG-CO2-ACUM-T          PIC S9(08)V9(03).
017000*-----------------------------------------------------------------
017100*    TABLA DE EDIFICIOS DEL ANIO ACTUAL (UN REGISTRO POR EDIFICIO)
017200*-----------------------------------------------------------------
017300 01  WS-TABLA-ANIO-ACTUAL.
017400     05  WS-CANT-ANIO-ACTUAL            PIC 9(04) COMP VALUE 0.
017500     05  WS-ACT-FILA OCCURS 100 TIMES INDEXED BY ACT-IDX.
017600         COPY ACTLINK REPLACING 01 BY 10 05 BY 15.
017700*-----------------------------------------------------------------
017800*    TABLA GLOBAL DE ESCENARIOS (TODOS LOS EDIFICIOS)
017900*-----------------------------------------------------------------
018000 01  WS-TABLA-SANEAMIENTOS.
018100     05  WS-CANT-SANEAMIENTOS            PIC 9(04) COMP VALUE 0.
018200     05  WS-SAN-FILA OCCURS 500 TIMES INDEXED BY SAN-IDX.
018300         COPY SCNLINK REPLACING 01 BY 10 05 BY 15.
018400*-----------------------------------------------------------------
018500*    VARIABLES DE TRABAJO DEL PROGRAMA
018600*-----------------------------------------------------------------
018700 01  WS-VARIABLES.
018800     02  WS-ANIO-MAXIMO                 PIC 9(04) VALUE 0.
018900     02  WS-EDIFICIO-ANTERIOR            PIC X(10) VALUE SPACES.
019000     02  WS-ACUM-KG-EDIFICIO             PIC S9(11)V9(02) VALUE 0.
019100     02  WS-ACUM-T-EDIFICIO              PIC S9(08)V9(03) VALUE 0.
019200     02  WS-CANT-AVISOS-CONSUMO          PIC 9(04) COMP VALUE 0.
019300     02  WS-CANT-AVISOS-TIPO             PIC 9(04) COMP VALUE 0.
019400     02  WS-CANT-EDIFICIOS-DISTINTOS     PIC 9(04) COMP VALUE 0.
019450     02  WS-GRAN-TOTAL-CO2-T             PIC S9(09)V9(03) VALUE 0.
019500     02  WS-IDX-BUSQUEDA                 PIC 9(04) COMP VALUE 0.
019600     02  WS-MEJOR-SCORE                  PIC 9(03)V9(02) VALUE 0.
019700     02  WS-MEJOR-NOMBRE                 PIC X(40) VALUE SPACES.
019800     02  WS-MEJOR-INVERSION-NETA         PIC S9(09)V9(02) VALUE 0.
019900     02  WS-MEJOR-CO2-T                  PIC S9(06)V9(03) VALUE 0.
020000     02  WS-MEJOR-ROI                    PIC S9(05)V9(02) VALUE 0.
020100     02  WS-MEJOR-AMORT                  PIC S9(04)V9(02) VALUE 0.
020200*-----------------------------------------------------------------
020300 LINKAGE SECTION.
020400*    (PROGRAMA PRINCIPAL - SIN PARAMETROS DE ENTRADA)
020500*-----------------------------------------------------------------
020600 PROCEDURE DIVISION.
020700*-----------------------------------------------------------------
020750 0000-PROGRAMA-PRINCIPAL.
020760
020770     PERFORM 1000-INICIAR-PROGRAMA
020780        THRU 1000-INICIAR-PROGRAMA-FIN.
020790
020791     PERFORM 2000-PROCESAR-PROGRAMA
020792        THRU 2000-PROCESAR-PROGRAMA-FIN
020793        UNTIL FS-CONSUMO-EOF.
020794
020795     PERFORM 3000-FINALIZAR-PROGRAMA
020796        THRU 3000-FINALIZAR-PROGRAMA-FIN.
020797
020798     STOP RUN.
020799*-----------------------------------------------------------------
020800 1000-INICIAR-PROGRAMA.
020900
021000     PERFORM 1100-ABRIR-ARCHIVOS
021100        THRU 1100-ABRIR-ARCHIVOS-FIN.
021200
021300     PERFORM 1200-INICIALIZAR-VARIABLES
021400        THRU 1200-INICIALIZAR-VARIABLES-FIN.
021500
021600 1000-INICIAR-PROGRAMA-FIN.
021700     EXIT.
021800*-----------------------------------------------------------------
021900 1100-ABRIR-ARCHIVOS.
022000
022100     PERFORM 1110-ABRIR-ENT-CONSUMO
022200        THRU 1110-ABRIR-ENT-CONSUMO-FIN.
022300
022400     PERFORM 1120-ABRIR-SAL-EMISIONES
022500        THRU 1120-ABRIR-SAL-EMISIONES-FIN.
022600
022700 1100-ABRIR-ARCHIVOS-FIN.
022800     EXIT.
022900*-----------------------------------------------------------------
023000 1110-ABRIR-ENT-CONSUMO.
023100
023200     OPEN INPUT ENT-CONSUMO.
023300
023400     EVALUATE TRUE
023500         WHEN FS-CONSUMO-OK
023600              CONTINUE
023700         WHEN FS-CONSUMO-NO-EXISTE
023800              DISPLAY 'ERROR: NO SE ENCUENTRA EL ARCHIVO DE '
023900                      'CONSUMO DE EDIFICIOS'
024000              DISPLAY 'FILE STATUS: ' FS-CONSUMO
024100              STOP RUN
024200         WHEN OTHER
024300              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CONSUMO'
024400              DISPLAY 'FILE STATUS: ' FS-CONSUMO
024500              STOP RUN
024600     END-EVALUATE.
024700
024800 1110-ABRIR-ENT-CONSUMO-FIN.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 1120-ABRIR-SAL-EMISIONES.
025200
025300     OPEN OUTPUT SAL-EMISIONES.
025400
025500     IF NOT FS-EMISIONES-OK
025600        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE SALIDA DE '
025700                'EMISIONES'
025800        DISPLAY 'FILE STATUS: ' FS-EMISIONES
025900        STOP RUN
026000     END-IF.
026100
026200 1120-ABRIR-SAL-EMISIONES-FIN.
026300     EXIT.
026400*-----------------------------------------------------------------
026500 1200-INICIALIZAR-VARIABLES.
026600
026700     MOVE WS-FACTOR-VALORES-INICIALES TO WS-TABLA-FACTORES.
026800     PERFORM 1210-CARGAR-FACTOR
026900        THRU 1210-CARGAR-FACTOR-FIN
027000        VARYING FAC-IDX FROM 1 BY 1 UNTIL FAC-IDX > 6.
027100
027200 1200-INICIALIZAR-VARIABLES-FIN.
027300     EXIT.
027400*-----------------------------------------------------------------
027500 1210-CARGAR-FACTOR.
027600
027700     MOVE WS-FACTOR-CARGA-TIPO (FAC-IDX)
027800       TO WS-FACTOR-TIPO (FAC-IDX).
027900     COMPUTE WS-FACTOR-VALOR (FAC-IDX) =
028000             WS-FACTOR-CARGA-MILES (FAC-IDX) / 1000.
028100
028200 1210-CARGAR-FACTOR-FIN.
028300     EXIT.
028400*-----------------------------------------------------------------
028500 2000-PROCESAR-PROGRAMA.
028600
028700     PERFORM 2200-LEER-CONSUMO
028800        THRU 2200-LEER-CONSUMO-FIN.
028900
029000     IF NOT FS-CONSUMO-EOF
029100
029200        PERFORM 2300-VALIDAR-CONSUMO
029300           THRU 2300-VALIDAR-CONSUMO-FIN
029400
029500        IF WS-VAL-SIN-ERROR OR WS-VAL-SOLO-AVISO
029600
029700           PERFORM 2400-CALCULAR-EMISIONES
029800              THRU 2400-CALCULAR-EMISIONES-FIN
029900
030000           PERFORM 2500-ESCRIBIR-DETALLE
030100              THRU 2500-ESCRIBIR-DETALLE-FIN
030200
030300           PERFORM 2600-ACUMULAR-ANUAL
030400              THRU 2600-ACUMULAR-ANUAL-FIN
030500
030600        END-IF
030700
030800     END-IF.
030900
031000 2000-PROCESAR-PROGRAMA-FIN.
031100     EXIT.
031200*-----------------------------------------------------------------
031300 2200-LEER-CONSUMO.
031400
031500     READ ENT-CONSUMO.
031600
031700     EVALUATE TRUE
031800         WHEN FS-CONSUMO-OK
031900              CONTINUE
032000         WHEN FS-CONSUMO-EOF
032100              CONTINUE
032200         WHEN OTHER
032300              DISPLAY 'ERROR AL LEER EL ARCHIVO DE CONSUMO'
032400              DISPLAY 'FILE STATUS: ' FS-CONSUMO
032500              STOP RUN
032600     END-EVALUATE.
032700
032800 2200-LEER-CONSUMO-FIN.
032900     EXIT.
033000*-----------------------------------------------------------------
033100*    VALIDACION DEL REGISTRO (CALL VALCONS) - EMISSIONS
033200*-----------------------------------------------------------------
033300 2300-VALIDAR-CONSUMO.
033400
033500     MOVE WS-ENT-ID-EDIFICIO          TO WS-VAL-ID-EDIFICIO.
033600     MOVE WS-ENT-ANIO                 TO WS-VAL-ANIO.
033700     MOVE WS-ENT-TIPO-CALEF            TO WS-VAL-TIPO-CALEF.
033800     MOVE WS-ENT-CONSUMO-CALEF-KWH      TO WS-VAL-CONSUMO-CALEF.
033900     MOVE WS-ENT-CONSUMO-ELEC-KWH       TO WS-VAL-CONSUMO-ELEC.
034000
034100     CALL 'VALCONS' USING WS-VAL-PARAM.
034200
034300     EVALUATE TRUE
034400         WHEN WS-VAL-ERROR-CRITICO
034500              DISPLAY 'ERROR CRITICO DE VALIDACION: '
034600                      WS-VAL-DESC-ERROR
034700              DISPLAY 'EDIFICIO: ' WS-ENT-ID-EDIFICIO
034800                      ' ANIO: ' WS-ENT-ANIO
034900              STOP RUN
035000         WHEN WS-VAL-SOLO-AVISO
035100              PERFORM 2310-CONTAR-AVISO
035200                 THRU 2310-CONTAR-AVISO-FIN
035300         WHEN OTHER
035400              CONTINUE
035500     END-EVALUATE.
035600
035700 2300-VALIDAR-CONSUMO-FIN.
035800     EXIT.
035900*-----------------------------------------------------------------
036000 2310-CONTAR-AVISO.
036100
036200     IF WS-VAL-AVISO-CONSUMO-ALTO
036300        ADD 1 TO WS-CANT-AVISOS-CONSUMO
036400     END-IF.
036500
036600     IF WS-VAL-AVISO-TIPO-DESC
036700        ADD 1 TO WS-CANT-AVISOS-TIPO
036800     END-IF.
036900
037000 2310-CONTAR-AVISO-FIN.
037100     EXIT.
037200*-----------------------------------------------------------------
037300*    CALCULO DE EMISIONES DEL REGISTRO - EMISSIONS
037400*-----------------------------------------------------------------
037500 2400-CALCULAR-EMISIONES.
037600
037700     MOVE WS-FACTOR-DEFECTO TO WS-RES-FACTOR-HEIZEN.
037800
037900     SET FAC-IDX TO 1.
038000     SEARCH WS-FACTOR-ITEM
038100         AT END
038200             CONTINUE
038300         WHEN WS-FACTOR-TIPO (FAC-IDX) = WS-ENT-TIPO-CALEF
038400             MOVE WS-FACTOR-VALOR (FAC-IDX)
038500               TO WS-RES-FACTOR-HEIZEN
038600     END-SEARCH.
038700
038800     MULTIPLY WS-ENT-CONSUMO-CALEF-KWH BY WS-RES-FACTOR-HEIZEN
038900         GIVING WS-RES-CO2-CALEF-KG ROUNDED.
039000
039100     MULTIPLY WS-ENT-CONSUMO-ELEC-KWH BY WS-FACTOR-ELECTRICO
039200         GIVING WS-RES-CO2-ELEC-KG ROUNDED.
039300
039400     ADD WS-RES-CO2-CALEF-KG WS-RES-CO2-ELEC-KG
039500         GIVING WS-RES-CO2-TOTAL-KG.
039600
039700     DIVIDE WS-RES-CO2-TOTAL-KG BY 1000
039800         GIVING WS-RES-CO2-TOTAL-T ROUNDED.
039900
040000 2400-CALCULAR-EMISIONES-FIN.
040100     EXIT.
040200*-----------------------------------------------------------------
040300 2500-ESCRIBIR-DETALLE.
040400
040500     MOVE SPACES                      TO WS-REG-SAL-EMISIONES.
040600     MOVE WS-ENT-ID-EDIFICIO           TO WS-EMI-D-EDIFICIO.
040700     MOVE WS-ENT-ANIO                  TO WS-EMI-D-ANIO.
040800     MOVE WS-ENT-TIPO-CALEF            TO WS-EMI-D-TIPO.
040900     MOVE WS-RES-FACTOR-HEIZEN         TO WS-EMI-D-FACTOR.
041000     MOVE WS-RES-CO2-CALEF-KG          TO WS-EMI-D-CO2-CALEF.
041100     MOVE WS-RES-CO2-ELEC-KG           TO WS-EMI-D-CO2-ELEC.
041200     MOVE WS-RES-CO2-TOTAL-T           TO WS-EMI-D-CO2-TOT-T.
041300     MOVE WS-EMI-DETALLE                TO WS-REG-SAL-EMISIONES.
041400     WRITE WS-REG-SAL-EMISIONES.
041500
041600 2500-ESCRIBIR-DETALLE-FIN.
041700     EXIT.
041800*-----------------------------------------------------------------
041900*    ACUMULADO POR EDIFICIO Y ANIO (RUPTURA DE CONTROL) -
042000*    EMISSIONS
042100*-----------------------------------------------------------------
042200 2600-ACUMULAR-ANUAL.
042300
042400     IF WS-ENT-ID-EDIFICIO NOT = WS-EDIFICIO-ANTERIOR
042500        MOVE 0                        TO WS-ACUM-KG-EDIFICIO
042600                                          WS-ACUM-T-EDIFICIO
042700        MOVE WS-ENT-ID-EDIFICIO        TO WS-EDIFICIO-ANTERIOR
042800        ADD 1 TO WS-CANT-EDIFICIOS-DISTINTOS
042900     END-IF.
043000
043100     ADD WS-RES-CO2-TOTAL-KG TO WS-ACUM-KG-EDIFICIO.
043200     ADD WS-RES-CO2-TOTAL-T  TO WS-ACUM-T-EDIFICIO.
043250     ADD WS-RES-CO2-TOTAL-T  TO WS-GRAN-TOTAL-CO2-T.
043300
043400     ADD 1 TO WS-CANT-REGISTROS.
043500     SET REG-IDX TO WS-CANT-REGISTROS.
043600     MOVE WS-ENT-ID-EDIFICIO       TO WS-REG-EDIFICIO (REG-IDX).
043700     MOVE WS-ENT-ANIO              TO WS-REG-ANIO (REG-IDX).
043800     MOVE WS-ENT-TIPO-CALEF        TO WS-REG-TIPO-CALEF (REG-IDX).
043900     MOVE WS-ENT-SUPERFICIE-M2     TO WS-REG-SUPERFICIE (REG-IDX).
044000     MOVE WS-ENT-ANIO-CONSTRUCCION TO WS-REG-ANIO-CONSTR (REG-IDX).
044100     MOVE WS-ENT-CONSUMO-CALEF-KWH TO WS-REG-CONSUMO-CALEF (REG-IDX).
044200     MOVE WS-ENT-CONSUMO-ELEC-KWH  TO WS-REG-CONSUMO-ELEC (REG-IDX).
044300     MOVE WS-RES-CO2-TOTAL-KG      TO WS-REG-CO2-TOTAL-KG (REG-IDX).
044400     MOVE WS-RES-CO2-TOTAL-T       TO WS-REG-CO2-TOTAL-T (REG-IDX).
044500     MOVE WS-ACUM-KG-EDIFICIO      TO WS-REG-CO2-ACUM-KG (REG-IDX).
044600     MOVE WS-ACUM-T-EDIFICIO       TO WS-REG-CO2-ACUM-T (REG-IDX).
044700
044800     IF WS-ENT-ANIO > WS-ANIO-MAXIMO
044900        MOVE WS-ENT-ANIO TO WS-ANIO-MAXIMO
045000     END-IF.
045100
045200     MOVE SPACES                   TO WS-REG-SAL-EMISIONES.
045300     MOVE WS-ENT-ID-EDIFICIO        TO WS-EMI-A-EDIFICIO.
045400     MOVE WS-ENT-ANIO               TO WS-EMI-A-ANIO.
045500     MOVE WS-RES-CO2-TOTAL-T        TO WS-EMI-A-CO2-ANIO-T.
045600     MOVE WS-ACUM-T-EDIFICIO        TO WS-EMI-A-CO2-ACUM-T.
045700     MOVE WS-EMI-ACUMULADO          TO WS-REG-SAL-EMISIONES.
045800     WRITE WS-REG-SAL-EMISIONES.
045900
046000 2600-ACUMULAR-ANUAL-FIN.
046100     EXIT.
046200*-----------------------------------------------------------------
046300 3000-FINALIZAR-PROGRAMA.
046400
046500     PERFORM 3100-DETERMINAR-ANIO-ACTUAL
046600        THRU 3100-DETERMINAR-ANIO-ACTUAL-FIN.
046700
046800     PERFORM 3200-EJECUTAR-PORTAFOLIO
046900        THRU 3200-EJECUTAR-PORTAFOLIO-FIN.
047000
047100     PERFORM 3300-EJECUTAR-SANEAMIENTOS
047200        THRU 3300-EJECUTAR-SANEAMIENTOS-FIN.
047300
047400     PERFORM 3400-EJECUTAR-RANKING
047500        THRU 3400-EJECUTAR-RANKING-FIN.
047600
047700     PERFORM 3500-EJECUTAR-BENCHMARKS
047800        THRU 3500-EJECUTAR-BENCHMARKS-FIN.
047900
048000     PERFORM 3600-MOSTRAR-RESUMEN-EJECUTIVO
048100        THRU 3600-MOSTRAR-RESUMEN-EJECUTIVO-FIN.
048200
048300     PERFORM 3900-CERRAR-ARCHIVOS
048400        THRU 3900-CERRAR-ARCHIVOS-FIN.
048500
048600 3000-FINALIZAR-PROGRAMA-FIN.
048700     EXIT.
048800*-----------------------------------------------------------------
048900*    DETERMINA EL ANIO ACTUAL (MAXIMO JAHR) Y ARMA LA TABLA DE
049000*    EDIFICIOS DE ESE ANIO - MAIN
049100*-----------------------------------------------------------------
049200 3100-DETERMINAR-ANIO-ACTUAL.
049300
049400     PERFORM 3110-FILTRAR-REGISTRO
049500        THRU 3110-FILTRAR-REGISTRO-FIN
049600        VARYING REG-IDX FROM 1 BY 1
049700        UNTIL REG-IDX > WS-CANT-REGISTROS.
049800
049900 3100-DETERMINAR-ANIO-ACTUAL-FIN.
050000     EXIT.
050100*-----------------------------------------------------------------
050200 3110-FILTRAR-REGISTRO.
050300
050400     IF WS-REG-ANIO (REG-IDX) = WS-ANIO-MAXIMO
050500        ADD 1 TO WS-CANT-ANIO-ACTUAL
050600        SET ACT-IDX TO WS-CANT-ANIO-ACTUAL
050700        MOVE WS-REG-EDIFICIO (REG-IDX)
050800          TO WS-ACT-EDIFICIO (ACT-IDX)
050900        MOVE WS-REG-TIPO-CALEF (REG-IDX)
051000          TO WS-ACT-TIPO-CALEF (ACT-IDX)
051100        MOVE WS-REG-CONSUMO-CALEF (REG-IDX)
051200          TO WS-ACT-CONSUMO-CALEF (ACT-IDX)
051300        MOVE WS-REG-CONSUMO-ELEC (REG-IDX)
051400          TO WS-ACT-CONSUMO-ELEC (ACT-IDX)
051500        MOVE WS-REG-SUPERFICIE (REG-IDX)
051600          TO WS-ACT-SUPERFICIE (ACT-IDX)
051700        MOVE WS-REG-ANIO-CONSTR (REG-IDX)
051800          TO WS-ACT-ANIO-CONSTR (ACT-IDX)
051900        MOVE WS-REG-CO2-TOTAL-KG (REG-IDX)
052000          TO WS-ACT-CO2-TOTAL-KG (ACT-IDX)
052100        MOVE WS-REG-CO2-TOTAL-T (REG-IDX)
052200          TO WS-ACT-CO2-TOTAL-T (ACT-IDX)
052300     END-IF.
052400
052500 3110-FILTRAR-REGISTRO-FIN.
052600     EXIT.
052700*-----------------------------------------------------------------
052800*    REPORTE DE PORTAFOLIO (CALL PORTSTA) - PORTFOLIO
052900*-----------------------------------------------------------------
053000 3200-EJECUTAR-PORTAFOLIO.
053100
053200     CALL 'PORTSTA' USING WS-TABLA-ANIO-ACTUAL.
053300
053400 3200-EJECUTAR-PORTAFOLIO-FIN.
053500     EXIT.
053600*-----------------------------------------------------------------
053700*    GENERA ESCENARIOS DE SANEAMIENTO POR EDIFICIO Y ACUMULA LA
053800*    TABLA GLOBAL (CALL GENSANE POR EDIFICIO) - RENOVATIONS /
053900*    ECONOMICS
054000*-----------------------------------------------------------------
054100 3300-EJECUTAR-SANEAMIENTOS.
054200
054300     PERFORM 3310-GENERAR-POR-EDIFICIO
054400        THRU 3310-GENERAR-POR-EDIFICIO-FIN
054500        VARYING ACT-IDX FROM 1 BY 1
054600        UNTIL ACT-IDX > WS-CANT-ANIO-ACTUAL.
054700
054800 3300-EJECUTAR-SANEAMIENTOS-FIN.
054900     EXIT.
055000*-----------------------------------------------------------------
055100 3310-GENERAR-POR-EDIFICIO.
055200
055300     CALL 'GENSANE' USING WS-ACT-FILA (ACT-IDX)
055400                          WS-TABLA-SANEAMIENTOS.
055500
055600 3310-GENERAR-POR-EDIFICIO-FIN.
055700     EXIT.
055800*-----------------------------------------------------------------
055900*    SCORE / RANGO / REPORTE DE RECOMENDACIONES (CALL RANKSANE) -
056000*    RECOMMEND
056100*-----------------------------------------------------------------
056200 3400-EJECUTAR-RANKING.
056300
056400     CALL 'RANKSANE' USING WS-TABLA-SANEAMIENTOS.
056500
056600 3400-EJECUTAR-RANKING-FIN.
056700     EXIT.
056800*-----------------------------------------------------------------
056900*    REPORTE DE BENCHMARK POR EDIFICIO (CALL BENCHMK) -
057000*    BENCHMARKS
057100*-----------------------------------------------------------------
057200 3500-EJECUTAR-BENCHMARKS.
057300
057400     PERFORM 3510-BENCHMARK-POR-EDIFICIO
057500        THRU 3510-BENCHMARK-POR-EDIFICIO-FIN
057600        VARYING ACT-IDX FROM 1 BY 1
057700        UNTIL ACT-IDX > WS-CANT-ANIO-ACTUAL.
057800
057900 3500-EJECUTAR-BENCHMARKS-FIN.
058000     EXIT.
058100*-----------------------------------------------------------------
058200 3510-BENCHMARK-POR-EDIFICIO.
058300
058400     CALL 'BENCHMK' USING WS-ACT-FILA (ACT-IDX).
058500
058600 3510-BENCHMARK-POR-EDIFICIO-FIN.
058700     EXIT.
058800*-----------------------------------------------------------------
058900*    RESUMEN EJECUTIVO POR CONSOLA - MAIN
059000*-----------------------------------------------------------------
059100 3600-MOSTRAR-RESUMEN-EJECUTIVO.
059200
059300     PERFORM 3610-BUSCAR-MEJOR-ESCENARIO
059400        THRU 3610-BUSCAR-MEJOR-ESCENARIO-FIN.
059450
059460     MOVE WS-GRAN-TOTAL-CO2-T        TO WS-EMI-T-TOTAL-T.
059470     MOVE WS-CANT-EDIFICIOS-DISTINTOS TO WS-EMI-T-NUM-EDIFICIOS.
059480     MOVE SPACES                     TO WS-REG-SAL-EMISIONES.
059490     MOVE WS-EMI-TOTAL-PORTAFOLIO     TO WS-REG-SAL-EMISIONES.
059495     WRITE WS-REG-SAL-EMISIONES.
059500
059600     DISPLAY '======================================'.
059700     DISPLAY 'RESUMEN EJECUTIVO - PORTAFOLIO CO2'.
059800     DISPLAY '======================================'.
059900     DISPLAY 'EDIFICIOS ANALIZADOS   : ' WS-CANT-ANIO-ACTUAL.
060000     DISPLAY 'EDIFICIOS EN EL LOTE   : ' WS-CANT-EDIFICIOS-DISTINTOS.
060100     DISPLAY 'REGISTROS PROCESADOS   : ' WS-CANT-REGISTROS.
060150     DISPLAY 'EMISIONES TOTALES T/ANIO: ' WS-GRAN-TOTAL-CO2-T.
060200     DISPLAY 'AVISOS CONSUMO ALTO    : ' WS-CANT-AVISOS-CONSUMO.
060300     DISPLAY 'AVISOS TIPO DESCONOCIDO: ' WS-CANT-AVISOS-TIPO.
060400     DISPLAY 'MEJOR MEDIDA           : ' WS-MEJOR-NOMBRE.
060500     DISPLAY 'INVERSION NETA CHF     : ' WS-MEJOR-INVERSION-NETA.
060600     DISPLAY 'REDUCCION CO2 T/ANIO   : ' WS-MEJOR-CO2-T.
060700     DISPLAY 'ROI %                  : ' WS-MEJOR-ROI.
060800     DISPLAY 'AMORTIZACION ANIOS     : ' WS-MEJOR-AMORT.
060900     DISPLAY '======================================'.
061000
061100 3600-MOSTRAR-RESUMEN-EJECUTIVO-FIN.
061200     EXIT.
061300*-----------------------------------------------------------------
061400 3610-BUSCAR-MEJOR-ESCENARIO.
061500
061600     PERFORM 3620-COMPARAR-ESCENARIO
061700        THRU 3620-COMPARAR-ESCENARIO-FIN
061800        VARYING SAN-IDX FROM 1 BY 1
061900        UNTIL SAN-IDX > WS-CANT-SANEAMIENTOS.
062000
062100 3610-BUSCAR-MEJOR-ESCENARIO-FIN.
062200     EXIT.
062300*-----------------------------------------------------------------
062400 3620-COMPARAR-ESCENARIO.
062500
062600     IF WS-SAN-PUNTAJE (SAN-IDX) > WS-MEJOR-SCORE
062700        MOVE WS-SAN-PUNTAJE (SAN-IDX)  TO WS-MEJOR-SCORE
062800        MOVE WS-SAN-NOMBRE (SAN-IDX)   TO WS-MEJOR-NOMBRE
062900        MOVE WS-SAN-INVERSION-NETA (SAN-IDX)
063000          TO WS-MEJOR-INVERSION-NETA
063100        COMPUTE WS-MEJOR-CO2-T =
063200          WS-SAN-AHORRO-CO2-KG (SAN-IDX) / 1000
063300        MOVE WS-SAN-ROI-PORCENT (SAN-IDX) TO WS-MEJOR-ROI
063400        MOVE WS-SAN-AMORTIZ-ANIOS (SAN-IDX) TO WS-MEJOR-AMORT
063500     END-IF.
063600
063700 3620-COMPARAR-ESCENARIO-FIN.
063800     EXIT.
063900*-----------------------------------------------------------------
064000 3900-CERRAR-ARCHIVOS.
064100
064200     CLOSE ENT-CONSUMO.
064300     CLOSE SAL-EMISIONES.
064400
064500 3900-CERRAR-ARCHIVOS-FIN.
064600     EXIT.
