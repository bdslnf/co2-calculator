000100*-----------------------------------------------------------------
000200*    CATLINK.CPY  -  PARAMETROS DE CONSULTA AL CATALOGO DE
000300*    MEDIDAS DE SANEAMIENTO (LLAMADA A CATSANE)
000400*-----------------------------------------------------------------
000500 01  WS-CAT-PARAM.
000600     05  WS-CAT-CLAVE-ENTRADA         PIC X(22).
000700     05  WS-CAT-SALIDA.
000800         10  WS-CAT-NOMBRE            PIC X(40).
000900         10  WS-CAT-CATEGORIA         PIC X(20).
001000         10  WS-CAT-BASE-COSTO        PIC X(01).
001100             88  WS-CAT-COSTO-FIJO          VALUE 'F'.
001200             88  WS-CAT-COSTO-POR-M2        VALUE 'M'.
001300             88  WS-CAT-COSTO-POR-KWP       VALUE 'K'.
001400         10  WS-CAT-TASA-COSTO        PIC 9(05)V9(02).
001500         10  WS-CAT-VIDA-UTIL         PIC 9(02).
001600         10  WS-CAT-PORC-AHORRO       PIC 9(03)V9(02).
001700         10  WS-CAT-SUBV-FIJA         PIC 9(05)V9(02).
001800         10  WS-CAT-SUBV-TASA         PIC 9(05)V9(02).
001900         10  WS-CAT-SUBV-TOPE         PIC 9(07)V9(02).
002000         10  WS-CAT-ENCONTRADO        PIC X(01).
002100             88  WS-CAT-CLAVE-OK            VALUE 'S'.
002200             88  WS-CAT-CLAVE-NO-EXISTE     VALUE 'N'.
002250*    17/11/2023  D.FAVRE    WS-CAT-SUBV-TASA AMPLIADO A 9(05)V9(02)
002260*                           PARA COINCIDIR CON EL CAMPO INTERNO DEL
002270*                           CATALOGO (WS-CAT-F-SUBV-TASA EN
002280*                           CATSANE) Y EVITAR TRUNCAMIENTO SI SUBE
002290*                           LA TASA MAXIMA DE SUBVENCION (PEDIDO
002295*                           2023-019).
002300         10  FILLER                   PIC X(06).
