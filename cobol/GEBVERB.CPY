000100*-----------------------------------------------------------------
000200*    GEBVERB.CPY  -  REGISTRO DE CONSUMO ANUAL POR EDIFICIO
000300*    (ENTRADA DEL PORTAFOLIO DE EMISIONES CO2)
000400*-----------------------------------------------------------------
000500*    UN REGISTRO POR EDIFICIO Y ANIO, ORDENADO POR ID-EDIFICIO
000600*    Y LUEGO POR ANIO (ASCENDENTE).
000700*-----------------------------------------------------------------
000800 01  WS-ENT-CONSUMO.
000900     05  WS-ENT-ID-EDIFICIO        PIC X(10).
001000     05  WS-ENT-ANIO               PIC 9(04).
001100     05  WS-ENT-TIPO-CALEF         PIC X(12).
001200         88  WS-ENT-ES-GAS                 VALUE 'GAS'.
001300         88  WS-ENT-ES-OLEO                VALUE 'OEL'.
001400         88  WS-ENT-ES-FERNWAERME          VALUE 'FERNWAERME'.
001500         88  WS-ENT-ES-BOMBA-CALOR         VALUE 'WAERMEPUMPE'.
001600         88  WS-ENT-ES-PELLETS             VALUE 'PELLETS'.
001700         88  WS-ENT-ES-SOLAR               VALUE 'SOLAR'.
001800     05  WS-ENT-CONSUMO-CALEF-KWH  PIC S9(07)V9(02).
001900     05  WS-ENT-CONSUMO-ELEC-KWH   PIC S9(07)V9(02).
002000     05  WS-ENT-SUPERFICIE-M2      PIC 9(06)V9(01).
002100     05  WS-ENT-ANIO-CONSTRUCCION  PIC 9(04).
002200     05  FILLER                    PIC X(25).
