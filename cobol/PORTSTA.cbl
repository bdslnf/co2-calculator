000100******************************************************************
000200*    PROGRAMA    : PORTSTA
000300*    PROPOSITO   : ESTADISTICAS DEL PORTAFOLIO DE EDIFICIOS DEL
000400*                  ANIO ACTUAL - TOTALES, PROMEDIOS, DISTRIBUCION
000500*                  POR TIPO DE CALEFACCION Y TOP-5 EMISORES.
000600*                  SUBPROGRAMA LLAMADO DESDE EMISCO2.
000700*    TECTONICS   : COBC
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     PORTSTA.
001100 AUTHOR.         S. BRUNNER.
001200 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001300 DATE-WRITTEN.   08/06/1995.
001400 DATE-COMPILED.  08/06/1995.
001500 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001600*-----------------------------------------------------------------
001700*    HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900*    08/06/1995  S.BRUNNER  VERSION INICIAL. CIFRAS CLAVE DEL
002000*                           PORTAFOLIO (TOTAL, PROMEDIO, EDIFICIOS)
002100*                           A PARTIR DE LA TABLA DEL ANIO ACTUAL
002200*                           ARMADA POR EMISCO2.
002300*    14/11/1995  S.BRUNNER  SE AGREGA DISTRIBUCION POR TIPO DE
002400*                           CALEFACCION (6 CATEGORIAS).
002500*    27/09/1998  A.WYSS     REVISION Y2K - ANIO DE CONSTRUCCION
002600*                           YA VIAJA A 4 DIGITOS DESDE EMISCO2,
002700*                           SIN CAMBIOS EN ESTE PROGRAMA.
002800*    15/01/1999  A.WYSS     CIERRE DE REVISION Y2K.
002900*    12/04/2004  A.WYSS     SE AGREGA TOP-5 DE EDIFICIOS POR
003000*                           EMISION TOTAL (PEDIDO DIRECCION).
003100*    05/03/2008  A.WYSS     CIFRAS DE SUPERFICIE (M2) Y KG
003200*                           CO2/M2 CUANDO HAY DATO DE AREA.
003300*    17/06/2022  D.FAVRE    ACTUALIZACION KBOB 2022: LA TABLA
003400*                           DE ENTRADA AHORA INCLUYE TOTALES EN
003500*                           TONELADAS (WS-ACT-CO2-TOTAL-T) YA
003600*                           CALCULADOS POR EMISCO2.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-NUMERICA IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004400             OFF STATUS IS SW-REPROCESO-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT SAL-PORTAFOLIO
004900         ASSIGN TO "SALPORT"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-PORTAFOLIO.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  SAL-PORTAFOLIO.
005700 01  WS-REG-SAL-PORTAFOLIO            PIC X(60).
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000*-----------------------------------------------------------------
006100*    AREA DE ESTADO DE ARCHIVOS
006200*-----------------------------------------------------------------
006300 01  WS-AREA-STATUS.
006400     05  FS-PORTAFOLIO                PIC X(02).
006500         88  FS-PORTAFOLIO-OK                VALUE '00'.
006600*-----------------------------------------------------------------
006700*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
006800*-----------------------------------------------------------------
006900 01  WS-ENCABEZADO-LOG                PIC X(40) VALUE
007000     'PORTSTA - ANALISIS DE PORTAFOLIO CO2   '.
007100 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
007200     05  WS-ENC-PROGRAMA              PIC X(07).
007300     05  FILLER                       PIC X(33).
007400*-----------------------------------------------------------------
007500*    LINEAS DEL REPORTE DE PORTAFOLIO
007600*-----------------------------------------------------------------
007700 01  WS-LINEAS-PORTAFOLIO.
007800     COPY PORTFOL.
007900*-----------------------------------------------------------------
008000*    NOMBRES DE TIPO DE CALEFACCION - TABLA DE CARGA
008100*-----------------------------------------------------------------
008200 01  WS-NOMBRES-CARGA.
008300     05  FILLER                       PIC X(12) VALUE 'GAS'.
008400     05  FILLER                       PIC X(12) VALUE 'OEL'.
008500     05  FILLER                       PIC X(12) VALUE 'FERNWAERME'.
008600     05  FILLER                       PIC X(12) VALUE 'WAERMEPUMPE'.
008700     05  FILLER                       PIC X(12) VALUE 'PELLETS'.
008800     05  FILLER                       PIC X(12) VALUE 'SOLAR'.
008900 01  WS-NOMBRES-TABLA REDEFINES WS-NOMBRES-CARGA.
009000     05  WS-NOM-TIPO OCCURS 6 TIMES   PIC X(12).
009100*-----------------------------------------------------------------
009200*    TABLA DE DISTRIBUCION POR TIPO DE CALEFACCION
009300*-----------------------------------------------------------------
009400 01  WS-TABLA-DISTRIBUCION.
009500     05  WS-DIST-ITEM OCCURS 6 TIMES INDEXED BY DIST-IDX.
009600         10  WS-DIST-TIPO             PIC X(12).
009700         10  WS-DIST-CANT             PIC 9(04) COMP VALUE 0.
009800*-----------------------------------------------------------------
009900*    TABLA DE TOP-5 EMISORES (ORDENADA DESCENDENTE AL ARMARSE)
010000*-----------------------------------------------------------------
010100 01  WS-TABLA-TOP5.
010200     05  WS-TOP5-ITEM OCCURS 5 TIMES INDEXED BY TOP-IDX.
010300         10  WS-TOP5-EDIFICIO         PIC X(10).
010400         10  WS-TOP5-CO2-T            PIC S9(06)V9(03).
010500 01  WS-TABLA-TOP5-R REDEFINES WS-TABLA-TOP5.
010600     05  WS-TOP5-FILA-R OCCURS 5 TIMES PIC X(19).
010700 01  WS-TOP5-ITEM-TEMP                PIC X(19).
010800*-----------------------------------------------------------------
010900*    CONTADORES Y ACUMULADORES DE TRABAJO
011000*-----------------------------------------------------------------
011100 01  WS-CONTADORES.
011200     05  WS-LLAMADAS                  PIC 9(07) COMP VALUE 0.
011300     05  WS-CANT-CON-AREA             PIC 9(04) COMP VALUE 0.
011400 01  WS-ACUMULADORES.
011500     05  WS-SUMA-CO2-T                PIC S9(08)V9(03) VALUE 0.
011600     05  WS-SUMA-AREA-TOTAL           PIC 9(09)V9(01) VALUE 0.
011700     05  WS-SUMA-KG-POR-M2            PIC S9(09)V9(02) VALUE 0.
011800     05  WS-PROMEDIO-T                PIC S9(06)V9(03) VALUE 0.
011900     05  WS-PROMEDIO-KG-M2            PIC S9(04)V9(02) VALUE 0.
012000     05  WS-PORCENTAJE-DIST           PIC 9(03) VALUE 0.
012100*-----------------------------------------------------------------
012200 LINKAGE SECTION.
012300 01  LK-TABLA-ANIO-ACTUAL.
012400     05  LK-CANT-ANIO-ACTUAL          PIC 9(04) COMP.
012500     05  LK-ACT-FILA OCCURS 100 TIMES INDEXED BY LK-ACT-IDX.
012600         COPY ACTLINK REPLACING 01 BY 10 05 BY 15.
012700*-----------------------------------------------------------------
012800 PROCEDURE DIVISION USING LK-TABLA-ANIO-ACTUAL.
012900*-----------------------------------------------------------------
013000 0100-ANALIZAR-PORTAFOLIO.
013100
013200     ADD 1 TO WS-LLAMADAS.
013300     OPEN OUTPUT SAL-PORTAFOLIO.
013400
013500     IF NOT FS-PORTAFOLIO-OK
013600        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PORTAFOLIO'
013700        DISPLAY 'FILE STATUS: ' FS-PORTAFOLIO
013800        STOP RUN
013900     END-IF.
014000
014100     PERFORM 0200-INICIALIZAR-TABLAS
014200        THRU 0200-INICIALIZAR-TABLAS-FIN.
014300
014400     PERFORM 0300-ACUMULAR-CIFRAS
014500        THRU 0300-ACUMULAR-CIFRAS-FIN
014600        VARYING LK-ACT-IDX FROM 1 BY 1
014700        UNTIL LK-ACT-IDX > LK-CANT-ANIO-ACTUAL.
014800
014900     PERFORM 0400-ESCRIBIR-REPORTE
015000        THRU 0400-ESCRIBIR-REPORTE-FIN.
015100
015200     CLOSE SAL-PORTAFOLIO.
015300
015400 0100-ANALIZAR-PORTAFOLIO-FIN.
015500     EXIT PROGRAM.
015600*-----------------------------------------------------------------
015700 0200-INICIALIZAR-TABLAS.
015800
015900     PERFORM 0210-CARGAR-NOMBRE-DIST
016000        THRU 0210-CARGAR-NOMBRE-DIST-FIN
016100        VARYING DIST-IDX FROM 1 BY 1 UNTIL DIST-IDX > 6.
016200
016300     PERFORM 0220-LIMPIAR-TOP5
016400        THRU 0220-LIMPIAR-TOP5-FIN
016500        VARYING TOP-IDX FROM 1 BY 1 UNTIL TOP-IDX > 5.
016600
016700 0200-INICIALIZAR-TABLAS-FIN.
016800     EXIT.
016900*-----------------------------------------------------------------
017000 0210-CARGAR-NOMBRE-DIST.
017100
017200     MOVE WS-NOM-TIPO (DIST-IDX)  TO WS-DIST-TIPO (DIST-IDX).
017300     MOVE 0                       TO WS-DIST-CANT (DIST-IDX).
017400
017500 0210-CARGAR-NOMBRE-DIST-FIN.
017600     EXIT.
017700*-----------------------------------------------------------------
017800 0220-LIMPIAR-TOP5.
017900
018000     MOVE SPACES                  TO WS-TOP5-EDIFICIO (TOP-IDX).
018100     MOVE 0                       TO WS-TOP5-CO2-T (TOP-IDX).
018200
018300 0220-LIMPIAR-TOP5-FIN.
018400     EXIT.
018500*-----------------------------------------------------------------
018600*    ACUMULA CIFRAS DE UN EDIFICIO DEL ANIO ACTUAL - PORTFOLIO
018700*-----------------------------------------------------------------
018800 0300-ACUMULAR-CIFRAS.
018900
019000     ADD WS-ACT-CO2-TOTAL-T (LK-ACT-IDX) TO WS-SUMA-CO2-T.
019100
019200     IF WS-ACT-SUPERFICIE (LK-ACT-IDX) > 0
019300        ADD 1 TO WS-CANT-CON-AREA
019400        ADD WS-ACT-SUPERFICIE (LK-ACT-IDX) TO WS-SUMA-AREA-TOTAL
019500        COMPUTE WS-SUMA-KG-POR-M2 =
019600                WS-SUMA-KG-POR-M2 +
019700                (WS-ACT-CO2-TOTAL-KG (LK-ACT-IDX) /
019800                 WS-ACT-SUPERFICIE (LK-ACT-IDX))
019900     END-IF.
020000
020100     PERFORM 0310-CONTAR-TIPO-CALEF
020200        THRU 0310-CONTAR-TIPO-CALEF-FIN.
020300
020400     PERFORM 0320-ACTUALIZAR-TOP5
020500        THRU 0320-ACTUALIZAR-TOP5-FIN.
020600
020700 0300-ACUMULAR-CIFRAS-FIN.
020800     EXIT.
020900*-----------------------------------------------------------------
021000 0310-CONTAR-TIPO-CALEF.
021100
021200     EVALUATE TRUE
021300         WHEN WS-ACT-ES-GAS (LK-ACT-IDX)
021400              ADD 1 TO WS-DIST-CANT (1)
021500         WHEN WS-ACT-ES-OLEO (LK-ACT-IDX)
021600              ADD 1 TO WS-DIST-CANT (2)
021700         WHEN WS-ACT-ES-FERNWAERME (LK-ACT-IDX)
021800              ADD 1 TO WS-DIST-CANT (3)
021900         WHEN WS-ACT-ES-BOMBA-CALOR (LK-ACT-IDX)
022000              ADD 1 TO WS-DIST-CANT (4)
022100         WHEN WS-ACT-ES-PELLETS (LK-ACT-IDX)
022200              ADD 1 TO WS-DIST-CANT (5)
022300         WHEN WS-ACT-ES-SOLAR (LK-ACT-IDX)
022400              ADD 1 TO WS-DIST-CANT (6)
022500         WHEN OTHER
022600              CONTINUE
022700     END-EVALUATE.
022800
022900 0310-CONTAR-TIPO-CALEF-FIN.
023000     EXIT.
023100*-----------------------------------------------------------------
023200*    INSERCION ORDENADA DEL EDIFICIO EN CURSO EN LA TABLA TOP-5
023300*    (DESCENDENTE POR EMISION TOTAL, DESPLAZANDO HACIA ABAJO)
023400*-----------------------------------------------------------------
023500 0320-ACTUALIZAR-TOP5.
023600
023700     IF WS-ACT-CO2-TOTAL-T (LK-ACT-IDX) > WS-TOP5-CO2-T (5)
023800        MOVE WS-ACT-EDIFICIO (LK-ACT-IDX)  TO WS-TOP5-EDIFICIO (5)
023900        MOVE WS-ACT-CO2-TOTAL-T (LK-ACT-IDX) TO WS-TOP5-CO2-T (5)
024000        SET TOP-IDX TO 5
024100        PERFORM 0330-REORDENAR-TOP5
024200           THRU 0330-REORDENAR-TOP5-FIN
024300           UNTIL TOP-IDX = 1
024400     END-IF.
024500
024600 0320-ACTUALIZAR-TOP5-FIN.
024700     EXIT.
024800*-----------------------------------------------------------------
024900 0330-REORDENAR-TOP5.
025000
025100     IF WS-TOP5-CO2-T (TOP-IDX) > WS-TOP5-CO2-T (TOP-IDX - 1)
025200        MOVE WS-TOP5-ITEM (TOP-IDX - 1) TO WS-TOP5-ITEM-TEMP
025300        MOVE WS-TOP5-ITEM (TOP-IDX)     TO WS-TOP5-ITEM (TOP-IDX - 1)
025400        MOVE WS-TOP5-ITEM-TEMP          TO WS-TOP5-ITEM (TOP-IDX)
025500        SET TOP-IDX DOWN BY 1
025600     ELSE
025700        SET TOP-IDX TO 1
025800     END-IF.
025900
026000 0330-REORDENAR-TOP5-FIN.
026100     EXIT.
026200*-----------------------------------------------------------------
026300*    ESCRIBE EL REPORTE DE PORTAFOLIO COMPLETO - PORTFOLIO
026400*-----------------------------------------------------------------
026500 0400-ESCRIBIR-REPORTE.
026600
026700     MOVE WS-POR-RULER-60  TO WS-REG-SAL-PORTAFOLIO.
026800     WRITE WS-REG-SAL-PORTAFOLIO.
026900     MOVE WS-POR-TITULO    TO WS-REG-SAL-PORTAFOLIO.
027000     WRITE WS-REG-SAL-PORTAFOLIO.
027100     MOVE WS-POR-RULER-60  TO WS-REG-SAL-PORTAFOLIO.
027200     WRITE WS-REG-SAL-PORTAFOLIO.
027300     MOVE WS-POR-BLANCO    TO WS-REG-SAL-PORTAFOLIO.
027400     WRITE WS-REG-SAL-PORTAFOLIO.
027500
027600     MOVE LK-CANT-ANIO-ACTUAL     TO WS-POR-C-NUM-EDIF.
027700     MOVE WS-POR-CIFRA-EDIFICIOS  TO WS-REG-SAL-PORTAFOLIO.
027800     WRITE WS-REG-SAL-PORTAFOLIO.
027900
028000     MOVE WS-SUMA-CO2-T           TO WS-POR-C-TOTAL-T.
028100     MOVE WS-POR-CIFRA-TOTAL-T    TO WS-REG-SAL-PORTAFOLIO.
028200     WRITE WS-REG-SAL-PORTAFOLIO.
028300
028400     IF LK-CANT-ANIO-ACTUAL > 0
028500        COMPUTE WS-PROMEDIO-T ROUNDED =
028600                WS-SUMA-CO2-T / LK-CANT-ANIO-ACTUAL
028700     ELSE
028800        MOVE 0 TO WS-PROMEDIO-T
028900     END-IF.
029000     MOVE WS-PROMEDIO-T           TO WS-POR-C-PROMEDIO-T.
029100     MOVE WS-POR-CIFRA-PROMEDIO   TO WS-REG-SAL-PORTAFOLIO.
029200     WRITE WS-REG-SAL-PORTAFOLIO.
029300
029400     IF WS-CANT-CON-AREA > 0
029500        MOVE WS-SUMA-AREA-TOTAL      TO WS-POR-C-AREA-TOTAL
029600        MOVE WS-POR-CIFRA-AREA       TO WS-REG-SAL-PORTAFOLIO
029700        WRITE WS-REG-SAL-PORTAFOLIO
029800        COMPUTE WS-PROMEDIO-KG-M2 ROUNDED =
029900                WS-SUMA-KG-POR-M2 / WS-CANT-CON-AREA
030000        MOVE WS-PROMEDIO-KG-M2       TO WS-POR-C-KG-M2
030100        MOVE WS-POR-CIFRA-KGM2       TO WS-REG-SAL-PORTAFOLIO
030200        WRITE WS-REG-SAL-PORTAFOLIO
030300     ELSE
030400        MOVE WS-POR-SIN-AREA         TO WS-REG-SAL-PORTAFOLIO
030500        WRITE WS-REG-SAL-PORTAFOLIO
030600     END-IF.
030700
030800     MOVE WS-POR-BLANCO           TO WS-REG-SAL-PORTAFOLIO.
030900     WRITE WS-REG-SAL-PORTAFOLIO.
031000     MOVE WS-POR-RULER-60-GUION   TO WS-REG-SAL-PORTAFOLIO.
031100     WRITE WS-REG-SAL-PORTAFOLIO.
031200
031300     PERFORM 0410-ESCRIBIR-DIST
031400        THRU 0410-ESCRIBIR-DIST-FIN
031500        VARYING DIST-IDX FROM 1 BY 1 UNTIL DIST-IDX > 6.
031600
031700     MOVE WS-POR-RULER-60-GUION   TO WS-REG-SAL-PORTAFOLIO.
031800     WRITE WS-REG-SAL-PORTAFOLIO.
031900
032000     PERFORM 0420-ESCRIBIR-TOP5
032100        THRU 0420-ESCRIBIR-TOP5-FIN
032200        VARYING TOP-IDX FROM 1 BY 1 UNTIL TOP-IDX > 5.
032300
032400     MOVE WS-POR-RULER-60         TO WS-REG-SAL-PORTAFOLIO.
032500     WRITE WS-REG-SAL-PORTAFOLIO.
032600
032700 0400-ESCRIBIR-REPORTE-FIN.
032800     EXIT.
032900*-----------------------------------------------------------------
033000 0410-ESCRIBIR-DIST.
033100
033200     IF WS-DIST-CANT (DIST-IDX) > 0
033300        IF LK-CANT-ANIO-ACTUAL > 0
033400           COMPUTE WS-PORCENTAJE-DIST ROUNDED =
033500                   WS-DIST-CANT (DIST-IDX) * 100 /
033600                   LK-CANT-ANIO-ACTUAL
033700        ELSE
033800           MOVE 0 TO WS-PORCENTAJE-DIST
033900        END-IF
034000        MOVE WS-DIST-TIPO (DIST-IDX)  TO WS-POR-D-TIPO
034100        MOVE WS-DIST-CANT (DIST-IDX)  TO WS-POR-D-CANT
034200        MOVE WS-PORCENTAJE-DIST       TO WS-POR-D-PCT
034300        MOVE WS-POR-DIST-LINEA        TO WS-REG-SAL-PORTAFOLIO
034400        WRITE WS-REG-SAL-PORTAFOLIO
034500     END-IF.
034600
034700 0410-ESCRIBIR-DIST-FIN.
034800     EXIT.
034900*-----------------------------------------------------------------
035000 0420-ESCRIBIR-TOP5.
035100
035200     IF WS-TOP5-CO2-T (TOP-IDX) > 0
035300        MOVE TOP-IDX                  TO WS-POR-T-POS
035400        MOVE WS-TOP5-EDIFICIO (TOP-IDX) TO WS-POR-T-EDIFICIO
035500        MOVE WS-TOP5-CO2-T (TOP-IDX)    TO WS-POR-T-VALOR-T
035600        MOVE WS-POR-TOP5-LINEA        TO WS-REG-SAL-PORTAFOLIO
035700        WRITE WS-REG-SAL-PORTAFOLIO
035800     END-IF.
035900
036000 0420-ESCRIBIR-TOP5-FIN.
036100     EXIT.
