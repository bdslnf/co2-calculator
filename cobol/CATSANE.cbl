000100******************************************************************
000200*    PROGRAMA    : CATSANE
000300*    PROPOSITO   : CONSULTA EL CATALOGO DE MEDIDAS DE SANEAMIENTO
000400*                  (CALEFACCION, AISLACION, VENTANAS, SOLAR) Y
000500*                  DEVUELVE SUS COSTOS, VIDA UTIL Y SUBVENCIONES.
000600*                  SUBPROGRAMA LLAMADO DESDE GENSANE.
000700*    TECTONICS   : COBC
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     CATSANE.
001100 AUTHOR.         S. BRUNNER.
001200 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001300 DATE-WRITTEN.   11/01/1995.
001400 DATE-COMPILED.  11/01/1995.
001500 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001600*-----------------------------------------------------------------
001700*    HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900*    11/01/1995  S.BRUNNER  VERSION INICIAL. CATALOGO DE 3
002000*                           MEDIDAS (CAMBIO DE CALEFACCION,
002100*                           AISLACION DE FACHADA Y TECHO).
002200*                           TABLA MANTENIDA EN MEMORIA, CARGADA
002300*                           AL INICIO DEL PROGRAMA.
002400*    08/08/1996  S.BRUNNER  SE AGREGA MEDIDA DE VENTANAS.
002500*    27/09/1998  A.WYSS     REVISION Y2K - SIN IMPACTO, NO HAY
002600*                           FECHAS EN ESTE CATALOGO.
002700*    15/01/1999  A.WYSS     CIERRE DE REVISION Y2K.
002800*    05/03/2008  A.WYSS     TOPES DE SUBVENCION FOTOVOLTAICA
002900*                           ACTUALIZADOS SEGUN PROGRAMA CANTONAL
003000*                           DE FOMENTO (PEDIDO 2008-041).
003100*    17/06/2022  D.FAVRE    ACTUALIZACION KBOB 2022: SE AGREGAN
003200*                           LAS MEDIDAS COMBINADAS (CALEFACCION +
003300*                           SOLAR, SANEAMIENTO INTEGRAL) Y LA
003400*                           MEDIDA SOLAR FOTOVOLTAICA PROPIA.
003500*    14/03/2023  D.FAVRE    SE AGREGA VISTA EN BLOQUE DEL CATALOGO
003600*                           Y ENCABEZADO DE TRAZA, PARA ALINEAR EL
003700*                           PROGRAMA CON LOS DEMAS SUBPROGRAMAS DE
003800*                           LA CARPETA (PEDIDO 2023-007).
003850*    02/11/2023  D.FAVRE    SE AGREGA LA MEDIDA HEIZUNG_OEL_ZU_WP
003860*                           (SUSTITUCION DE CALEFACCION A OLEO),
003870*                           CON TOPE DE SUBVENCION PROPIO DE
003880*                           30000 CHF, Y SE CORRIGE EL TOPE Y LA
003890*                           TASA DE COSTO DE HEIZUNG_GAS_ZU_WP
003893*                           SEGUN LA FICHA TECNICA CANTONAL
003896*                           VIGENTE (PEDIDO 2023-014).
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASE-NUMERICA IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004600             OFF STATUS IS SW-REPROCESO-OFF.
004700*-----------------------------------------------------------------
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------
005100*    CATALOGO DE MEDIDAS DE SANEAMIENTO - TABLA EN MEMORIA
005200*    (REEMPLAZA EL ANTIGUO FICHERO DE TARIFAS DEL DEPARTAMENTO)
005300*-----------------------------------------------------------------
005400 01  WS-CATALOGO-CARGA.
005500*    FILAS EN ORDEN ASCENDENTE POR CLAVE (REQUERIDO POR SEARCH
005600*    ALL EN 0100-CONSULTAR-CATALOGO).
005700     05  FILLER PIC X(61) VALUE
005800         'daemmung_dach         AISLACION DE TECHO                 ENVO'.
005900     05  FILLER PIC X(61) VALUE
006000         'LVENTE TERMICA  M0000220005000015000000000000001591004000000N'.
006100     05  FILLER PIC X(61) VALUE
006200         'daemmung_fassade      AISLACION DE FACHADA               ENVO'.
006300     05  FILLER PIC X(61) VALUE
006400         'LVENTE TERMICA  M0000280005000025000000000000001429005000000N'.
006500     05  FILLER PIC X(61) VALUE
006600         'fenster               RECAMBIO DE VENTANAS               ENVO'.
006700     05  FILLER PIC X(61) VALUE
006800         'LVENTE TERMICA  M0000850005000012000000000000000824003000000N'.
006900     05  FILLER PIC X(61) VALUE
007000         'heizung_gas_zu_wp     BOMBA DE CALOR (SUST. GAS)         CALE'.
007100     05  FILLER PIC X(61) VALUE
007200         'FACCION         F0050000002500000000001000000002000002500000N'.
007300     05  FILLER PIC X(61) VALUE
007400         'heizung_oel_zu_wp     BOMBA DE CALOR (SUST. OEL)         CALE'.
007500     05  FILLER PIC X(61) VALUE
007600         'FACCION         F0050000002500000000001000000002000003000000N'.
007650*    LAS FILAS COMBINADAS (KOMBI_...) SOLO APORTAN NOMBRE,
007660*    CATEGORIA Y VIDA UTIL: LA INVERSION, LA SUBVENCION Y EL
007670*    AHORRO DE CO2 SE ARMAN EN GENSANE SUMANDO LAS MEDIDAS
007680*    COMPONENTES YA CALCULADAS (PEDIDO 2023-014).
007700     05  FILLER PIC X(61) VALUE
007800         'kombi_heizung_solar   BOMBA DE CALOR + FOTOVOLTAICA      PAQU'.
007900     05  FILLER PIC X(61) VALUE
008000         'ETE COMBINADO   F0000000002000000000000000000000000000000000S'.
008100     05  FILLER PIC X(61) VALUE
008200         'kombi_vollsanierung   SANEAMIENTO INTEGRAL DEL EDIFICIO  PAQU'.
008300     05  FILLER PIC X(61) VALUE
008400         'ETE COMBINADO   F0000000003000000000000000000000000000000000S'.
008500     05  FILLER PIC X(61) VALUE
008600         'solar_pv              INSTALACION FOTOVOLTAICA           GENE'.
008700     05  FILLER PIC X(61) VALUE
008800         'RACION PROPIA   K0001800002500030000000000000002111001500000S'.
008900 01  WS-CATALOGO-TABLA REDEFINES WS-CATALOGO-CARGA.
009000     05  WS-CAT-FILA OCCURS 8 TIMES
009100                     ASCENDING KEY IS WS-CAT-CLAVE
009200                     INDEXED BY CAT-IDX.
009210         10  WS-CAT-CLAVE           PIC X(22).
009220         10  WS-CAT-F-NOMBRE        PIC X(35).
009230         10  WS-CAT-F-CATEGORIA     PIC X(20).
009240         10  WS-CAT-F-BASE          PIC X(01).
009250         10  WS-CAT-F-TASA          PIC 9(07)V9(02).
009260         10  WS-CAT-F-VIDA          PIC 9(02).
009270         10  WS-CAT-F-AHORRO        PIC 9(05)V9(02).
009280         10  WS-CAT-F-SUBV-FIJA     PIC 9(07)V9(02).
009290         10  WS-CAT-F-SUBV-TASA     PIC 9(05)V9(02).
009300         10  WS-CAT-F-SUBV-TOPE     PIC 9(07)V9(02).
009310         10  WS-CAT-F-INDICADOR     PIC X(01).
010000*-----------------------------------------------------------------
010100*    VISTA EN BLOQUE DEL CATALOGO (PARA COPIA/COMPARACION RAPIDA)
010200*-----------------------------------------------------------------
010300 01  WS-CATALOGO-BLOQUE-R REDEFINES WS-CATALOGO-CARGA.
010400     05  WS-CATALOGO-BLOQUE           PIC X(976).
010500*-----------------------------------------------------------------
010600*    CONTADORES DE TRABAJO
010700*-----------------------------------------------------------------
010800 01  WS-CONTADORES.
010900     05  WS-LLAMADAS                 PIC 9(07) COMP VALUE 0.
011000     05  WS-NO-ENCONTRADAS           PIC 9(07) COMP VALUE 0.
011100*-----------------------------------------------------------------
011200*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
011300*-----------------------------------------------------------------
011400 01  WS-ENCABEZADO-LOG               PIC X(40) VALUE
011500     'CATSANE - CATALOGO DE SANEAMIENTOS      '.
011600 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
011700     05  WS-ENC-PROGRAMA             PIC X(07).
011800     05  FILLER                      PIC X(33).
011900*-----------------------------------------------------------------
012000 LINKAGE SECTION.
012100     COPY CATLINK.
012200*-----------------------------------------------------------------
012300 PROCEDURE DIVISION USING WS-CAT-PARAM.
012400*-----------------------------------------------------------------
012500 0100-CONSULTAR-CATALOGO.
012600
012700     ADD 1 TO WS-LLAMADAS.
012800     SET WS-CAT-CLAVE-NO-EXISTE TO TRUE.
012900     MOVE SPACES                TO WS-CAT-NOMBRE WS-CAT-CATEGORIA.
013000
013100     SET CAT-IDX TO 1.
013200     SEARCH ALL WS-CAT-FILA
013300         AT END
013400             ADD 1 TO WS-NO-ENCONTRADAS
013500             GO TO 0100-CONSULTAR-CATALOGO-FIN
013600         WHEN WS-CAT-CLAVE (CAT-IDX) = WS-CAT-CLAVE-ENTRADA
013700             PERFORM 0200-DEVOLVER-FILA
013800                THRU 0200-DEVOLVER-FILA-FIN
013900     END-SEARCH.
014000
014100 0100-CONSULTAR-CATALOGO-FIN.
014200     EXIT PROGRAM.
014300*-----------------------------------------------------------------
014400 0200-DEVOLVER-FILA.
014500
014600     SET WS-CAT-CLAVE-OK         TO TRUE.
014700     MOVE WS-CAT-F-NOMBRE (CAT-IDX)    TO WS-CAT-NOMBRE.
014800     MOVE WS-CAT-F-CATEGORIA (CAT-IDX) TO WS-CAT-CATEGORIA.
014900     MOVE WS-CAT-F-BASE (CAT-IDX)      TO WS-CAT-BASE-COSTO.
015000     MOVE WS-CAT-F-TASA (CAT-IDX)      TO WS-CAT-TASA-COSTO.
015100     MOVE WS-CAT-F-VIDA (CAT-IDX)      TO WS-CAT-VIDA-UTIL.
015200     MOVE WS-CAT-F-AHORRO (CAT-IDX)    TO WS-CAT-PORC-AHORRO.
015300     MOVE WS-CAT-F-SUBV-FIJA (CAT-IDX) TO WS-CAT-SUBV-FIJA.
015400     MOVE WS-CAT-F-SUBV-TASA (CAT-IDX) TO WS-CAT-SUBV-TASA.
015500     MOVE WS-CAT-F-SUBV-TOPE (CAT-IDX) TO WS-CAT-SUBV-TOPE.
015600
015700 0200-DEVOLVER-FILA-FIN.
015800     EXIT.
015900
