000100*-----------------------------------------------------------------
000200*    EMISREP.CPY  -  LINEAS DE SALIDA DEL ARCHIVO DE EMISIONES
000300*    (DETALLE POR REGISTRO Y ACUMULADO POR EDIFICIO/ANIO)
000400*-----------------------------------------------------------------
000500 01  WS-SAL-EMISIONES.
000600     05  WS-EMI-SEPARADOR           PIC X(78) VALUE ALL '-'.
000700     05  WS-EMI-TITULO              PIC X(78) VALUE
000800         'EMISIONES DE CO2 POR EDIFICIO Y ANIO - DETALLE/ACUMULADO'.
000900     05  WS-EMI-ENCABEZADO.
001000         10  FILLER                 PIC X(11) VALUE 'EDIFICIO'.
001100         10  FILLER                 PIC X(06) VALUE 'ANIO'.
001200         10  FILLER                 PIC X(13) VALUE 'CALEFACCION'.
001300         10  FILLER                 PIC X(08) VALUE 'FACTOR'.
001400         10  FILLER                 PIC X(14) VALUE 'CO2-CALEF-KG'.
001500         10  FILLER                 PIC X(14) VALUE 'CO2-ELEC-KG'.
001600         10  FILLER                 PIC X(12) VALUE 'CO2-TOT-T'.
001700     05  WS-EMI-DETALLE.
001800         10  WS-EMI-D-EDIFICIO      PIC X(10).
001900         10  FILLER                 PIC X(01) VALUE SPACE.
002000         10  WS-EMI-D-ANIO          PIC 9(04).
002100         10  FILLER                 PIC X(02) VALUE SPACES.
002200         10  WS-EMI-D-TIPO          PIC X(12).
002300         10  FILLER                 PIC X(01) VALUE SPACE.
002400         10  WS-EMI-D-FACTOR        PIC Z9.999.
002500         10  FILLER                 PIC X(01) VALUE SPACE.
002600         10  WS-EMI-D-CO2-CALEF     PIC -(6)9.99.
002700         10  FILLER                 PIC X(01) VALUE SPACE.
002800         10  WS-EMI-D-CO2-ELEC      PIC -(6)9.99.
002900         10  FILLER                 PIC X(01) VALUE SPACE.
003000         10  WS-EMI-D-CO2-TOT-T     PIC -(4)9.999.
003100     05  WS-EMI-ACUM-ENCAB          PIC X(78) VALUE
003200         '  EDIFICIO     ANIO  CO2-ANIO-T  CO2-ACUM-T'.
003300     05  WS-EMI-ACUMULADO.
003400         10  FILLER                 PIC X(02) VALUE SPACES.
003500         10  WS-EMI-A-EDIFICIO      PIC X(10).
003600         10  FILLER                 PIC X(03) VALUE SPACES.
003700         10  WS-EMI-A-ANIO          PIC 9(04).
003800         10  FILLER                 PIC X(02) VALUE SPACES.
003900         10  WS-EMI-A-CO2-ANIO-T    PIC -(4)9.999.
004000         10  FILLER                 PIC X(02) VALUE SPACES.
004100         10  WS-EMI-A-CO2-ACUM-T    PIC -(6)9.999.
004200     05  WS-EMI-TOTAL-PORTAFOLIO.
004300         10  FILLER                 PIC X(30) VALUE
004400             'TOTAL PORTAFOLIO (T CO2E/ANIO):'.
004500         10  WS-EMI-T-TOTAL-T       PIC -(6)9.999.
004600         10  FILLER                 PIC X(12) VALUE SPACES.
004700         10  FILLER                 PIC X(18) VALUE
004800             'N. DE EDIFICIOS: '.
004900         10  WS-EMI-T-NUM-EDIFICIOS PIC ZZ9.
