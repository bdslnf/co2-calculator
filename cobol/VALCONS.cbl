000100******************************************************************
000200*    PROGRAMA    : VALCONS
000300*    PROPOSITO   : VALIDA UN REGISTRO DE CONSUMO ANUAL DE UN
000400*                  EDIFICIO ANTES DE CALCULAR SUS EMISIONES.
000500*                  SUBPROGRAMA LLAMADO DESDE EMISCO2.
000600*    TECTONICS   : COBC
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.     VALCONS.
001000 AUTHOR.         M. KELLER.
001100 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001200 DATE-WRITTEN.   14/02/1991.
001300 DATE-COMPILED.  14/02/1991.
001400 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE MODIFICACIONES
001700*-----------------------------------------------------------------
001800*    14/02/1991  M.KELLER   VERSION INICIAL, SEPARADA DE EMISCO2.
001900*                           VALIDA EDIFICIO, ANIO Y CONSUMOS.
002000*    03/09/1992  M.KELLER   SE AGREGA AVISO (NO CRITICO) CUANDO
002100*                           EL TIPO DE CALEFACCION NO ESTA EN LA
002200*                           TABLA DE FACTORES CONOCIDOS.
002300*    19/04/1994  M.KELLER   TOPE DE ANIO VALIDO AMPLIADO A 2100
002400*                           A PEDIDO DE PLANIFICACION.
002500*    27/09/1998  S.BRUNNER  REVISION Y2K - SE CONFIRMA QUE EL
002600*                           ANIO SE VALIDA SIEMPRE A 4 DIGITOS.
002700*    15/01/1999  S.BRUNNER  CIERRE DE REVISION Y2K - PRUEBAS OK.
002800*    22/06/2022  D.FAVRE    SE AGREGA AVISO DE CONSUMO ELEVADO
002900*                           (> 500 000 KWH/ANIO) SIN DETENER EL
003000*                           PROCESO, SEGUN PEDIDO 2022-114.
003100*    14/03/2023  D.FAVRE    SE AGREGA ENCABEZADO DE TRAZA DEL
003200*                           PROGRAMA, PARA ALINEAR CON LOS DEMAS
003300*                           SUBPROGRAMAS DE LA CARPETA.
003350*    16/11/2023  D.FAVRE    EL AVISO DE CONSUMO ELEVADO AHORA SOLO
003360*                           CONSIDERA CALEFACCION, NO EL ELECTRICO
003370*                           SE AGREGA ERROR CRITICO POR TIPO DE
003380*                           CALEFACCION EN BLANCO, DISTINTO DEL
003390*                           AVISO DE TIPO NO RECONOCIDO (PEDIDO
003395*                           2023-016).
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004100             OFF STATUS IS SW-REPROCESO-OFF.
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*-----------------------------------------------------------------
004600*    LIMITES DE VALIDACION
004700*-----------------------------------------------------------------
004800 01  WS-LIMITES.
004900     05  WS-LIM-ANIO-MINIMO          PIC 9(04) VALUE 1900.
005000     05  WS-LIM-ANIO-MAXIMO          PIC 9(04) VALUE 2100.
005100     05  WS-LIM-CONSUMO-ALTO         PIC 9(07) VALUE 500000.
005200 01  WS-LIMITES-R REDEFINES WS-LIMITES.
005300     05  WS-LIM-ANIO-PAR             PIC 9(08).
005400     05  FILLER                      PIC 9(07).
005500*-----------------------------------------------------------------
005600*    TABLA DE TIPOS DE CALEFACCION CONOCIDOS
005700*-----------------------------------------------------------------
005800 01  WS-TIPOS-VALIDOS.
005900     05  FILLER                      PIC X(12) VALUE 'GAS'.
006000     05  FILLER                      PIC X(12) VALUE 'OEL'.
006100     05  FILLER                      PIC X(12) VALUE 'FERNWAERME'.
006200     05  FILLER                      PIC X(12) VALUE 'WAERMEPUMPE'.
006300     05  FILLER                      PIC X(12) VALUE 'PELLETS'.
006400     05  FILLER                      PIC X(12) VALUE 'SOLAR'.
006500 01  WS-TIPOS-VALIDOS-R REDEFINES WS-TIPOS-VALIDOS.
006600     05  WS-TIPO-VALIDO OCCURS 6 TIMES
006700                        INDEXED BY TIP-IDX PIC X(12).
006800*-----------------------------------------------------------------
006900*    CONTADORES DE TRABAJO
007000*-----------------------------------------------------------------
007100 01  WS-CONTADORES.
007200     05  WS-TOTAL-CONSUMO            PIC S9(08)V9(02) COMP.
007300     05  WS-LLAMADAS                 PIC 9(07) COMP VALUE 0.
007400*-----------------------------------------------------------------
007500*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
007600*-----------------------------------------------------------------
007700 01  WS-ENCABEZADO-LOG               PIC X(40) VALUE
007800     'VALCONS - VALIDACION DE CONSUMO ANUAL  '.
007900 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
008000     05  WS-ENC-PROGRAMA             PIC X(07).
008100     05  FILLER                      PIC X(33).
008200*-----------------------------------------------------------------
008300 LINKAGE SECTION.
008400     COPY VALLINK.
008500*-----------------------------------------------------------------
008600 PROCEDURE DIVISION USING WS-VAL-PARAM.
008700*-----------------------------------------------------------------
008800 0100-VALIDAR-REGISTRO.
008900
009000     ADD 1 TO WS-LLAMADAS.
009100     SET WS-VAL-SIN-ERROR TO TRUE.
009200     MOVE SPACES TO WS-VAL-DESC-ERROR.
009300
009400     PERFORM 0200-VALIDAR-CRITICOS
009500        THRU 0200-VALIDAR-CRITICOS-FIN.
009600
009700     IF WS-VAL-SIN-ERROR
009800        PERFORM 0300-VALIDAR-AVISOS
009900           THRU 0300-VALIDAR-AVISOS-FIN
010000     END-IF.
010100
010200 0100-VALIDAR-REGISTRO-FIN.
010300     EXIT PROGRAM.
010400*-----------------------------------------------------------------
010500*    ERRORES CRITICOS - DETIENEN EL PROCESO EN EMISCO2
010600*-----------------------------------------------------------------
010700 0200-VALIDAR-CRITICOS.
010800
010900     IF WS-VAL-ID-EDIFICIO = SPACES
011000        SET WS-VAL-ERROR-CRITICO TO TRUE
011100        MOVE 'ID DE EDIFICIO EN BLANCO' TO WS-VAL-DESC-ERROR
011200        GO TO 0200-VALIDAR-CRITICOS-FIN
011300     END-IF.
011400
011500     IF WS-VAL-ANIO < WS-LIM-ANIO-MINIMO
011600        OR WS-VAL-ANIO > WS-LIM-ANIO-MAXIMO
011700        SET WS-VAL-ERROR-CRITICO TO TRUE
011800        MOVE 'ANIO FUERA DE RANGO VALIDO' TO WS-VAL-DESC-ERROR
011900        GO TO 0200-VALIDAR-CRITICOS-FIN
012000     END-IF.
012010
012050     IF WS-VAL-TIPO-CALEF = SPACES
012060        SET WS-VAL-ERROR-CRITICO TO TRUE
012070        MOVE 'TIPO DE CALEFACCION EN BLANCO' TO WS-VAL-DESC-ERROR
012080        GO TO 0200-VALIDAR-CRITICOS-FIN
012090     END-IF.
012100
012200     IF WS-VAL-CONSUMO-CALEF < 0
012300        SET WS-VAL-ERROR-CRITICO TO TRUE
012400        MOVE 'CONSUMO DE CALEFACCION NEGATIVO' TO WS-VAL-DESC-ERROR
012500        GO TO 0200-VALIDAR-CRITICOS-FIN
012600     END-IF.
012700
012800     IF WS-VAL-CONSUMO-ELEC < 0
012900        SET WS-VAL-ERROR-CRITICO TO TRUE
013000        MOVE 'CONSUMO ELECTRICO NEGATIVO' TO WS-VAL-DESC-ERROR
013100        GO TO 0200-VALIDAR-CRITICOS-FIN
013200     END-IF.
013300
013400 0200-VALIDAR-CRITICOS-FIN.
013500     EXIT.
013600*-----------------------------------------------------------------
013700*    AVISOS - NO DETIENEN EL PROCESO, SOLO SE CUENTAN EN EMISCO2
013800*-----------------------------------------------------------------
013900 0300-VALIDAR-AVISOS.
014000
014100     MOVE SPACES TO WS-VAL-COD-AVISO.
014200
014300     SET TIP-IDX TO 1.
014400     SEARCH WS-TIPO-VALIDO
014500         AT END
014600             SET WS-VAL-SOLO-AVISO TO TRUE
014700             SET WS-VAL-AVISO-TIPO-DESC TO TRUE
014800             MOVE 'TIPO DE CALEFACCION NO RECONOCIDO'
014900               TO WS-VAL-DESC-ERROR
015000         WHEN WS-TIPO-VALIDO (TIP-IDX) = WS-VAL-TIPO-CALEF
015100             CONTINUE
015200     END-SEARCH.
015300
015400     MOVE WS-VAL-CONSUMO-CALEF TO WS-TOTAL-CONSUMO.
015500
015700     IF WS-TOTAL-CONSUMO > WS-LIM-CONSUMO-ALTO
015800        SET WS-VAL-SOLO-AVISO TO TRUE
015900        SET WS-VAL-AVISO-CONSUMO-ALTO TO TRUE
016000        IF WS-VAL-DESC-ERROR = SPACES
016100           MOVE 'CONSUMO DE CALEFACCION SUPERIOR A 500000 KWH'
016200             TO WS-VAL-DESC-ERROR
016300        END-IF
016400     END-IF.
016500
016600 0300-VALIDAR-AVISOS-FIN.
016700     EXIT.
