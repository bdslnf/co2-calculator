000100*-----------------------------------------------------------------
000200*    BENCREP.CPY  -  LINEAS DEL REPORTE DE BENCHMARK POR EDIFICIO
000300*    (ESCRITO POR BENCHMK)
000400*-----------------------------------------------------------------
000500 01  WS-BEN-LINEAS.
000600     05  WS-BEN-RULER-60         PIC X(60) VALUE ALL '='.
000700     05  WS-BEN-CABECERA.
000800         10  FILLER              PIC X(10) VALUE 'GEBAEUDE '.
000900         10  WS-BEN-C-EDIFICIO   PIC X(10).
001000         10  FILLER              PIC X(12) VALUE '  BAUJAHR: '.
001100         10  WS-BEN-C-BAUJAHR    PIC 9(04).
001200         10  FILLER              PIC X(10) VALUE '  M2: '.
001300         10  WS-BEN-C-AREA       PIC ZZZZZ9.9.
001400         10  FILLER              PIC X(14) VALUE '  HEIZUNG: '.
001500         10  WS-BEN-C-TIPO       PIC X(12).
001600     05  WS-BEN-SIN-AREA         PIC X(60) VALUE
001700         '  KEINE FLAECHENANGABE - BENCHMARK NICHT MOEGLICH'.
001800     05  WS-BEN-CIFRA-LINEA.
001900         10  FILLER              PIC X(20) VALUE
002000             '  HEIZUNG KWH/M2: '.
002100         10  WS-BEN-CI-HEIZ      PIC -(4)9.9.
002200         10  FILLER              PIC X(18) VALUE
002300             '  STROM KWH/M2: '.
002400         10  WS-BEN-CI-STROM     PIC -(4)9.9.
002500         10  FILLER              PIC X(16) VALUE
002600             '  CO2 KG/M2: '.
002700         10  WS-BEN-CI-CO2       PIC -(4)9.9.
002800     05  WS-BEN-CLASE-LINEA.
002900         10  FILLER              PIC X(26) VALUE
003000             '  EFFIZIENZKLASSE (A-G): '.
003100         10  WS-BEN-CL-CLASE     PIC X(01).
003200     05  WS-BEN-ESTANDAR-LINEA.
003300         10  FILLER              PIC X(02) VALUE SPACES.
003400         10  WS-BEN-ES-NOMBRE    PIC X(18).
003500         10  FILLER              PIC X(10) VALUE ' ZIEL: '.
003600         10  WS-BEN-ES-ZIEL      PIC ZZ9.9.
003700         10  FILLER              PIC X(10) VALUE ' DIFF: '.
003800         10  WS-BEN-ES-DIFF      PIC -(4)9.9.
003900         10  FILLER              PIC X(08) VALUE ' (% '.
004000         10  WS-BEN-ES-DIFF-PCT  PIC -(4)9.9.
004100         10  FILLER              PIC X(03) VALUE ') '.
004200         10  WS-BEN-ES-STATUS    PIC X(14).
004300     05  WS-BEN-BAUJAHR-LINEA.
004400         10  FILLER              PIC X(30) VALUE
004500             '  BAUJAHR-DURCHSCHNITTSWERT: '.
004600         10  WS-BEN-BJ-ZIEL      PIC ZZ9.9.
004700         10  FILLER              PIC X(10) VALUE ' DIFF: '.
004800         10  WS-BEN-BJ-DIFF      PIC -(4)9.9.
004900         10  FILLER              PIC X(03) VALUE ' '.
005000         10  WS-BEN-BJ-STATUS    PIC X(14).
005100     05  WS-BEN-CLIMA-LINEA.
005200         10  FILLER              PIC X(02) VALUE SPACES.
005300         10  WS-BEN-CM-NOMBRE    PIC X(14).
005400         10  FILLER              PIC X(10) VALUE ' ZIEL: '.
005500         10  WS-BEN-CM-ZIEL      PIC ZZ9.9.
005600         10  FILLER              PIC X(10) VALUE ' DIFF%: '.
005700         10  WS-BEN-CM-DIFF-PCT  PIC -(4)9.9.
005800         10  FILLER              PIC X(03) VALUE ' '.
005900         10  WS-BEN-CM-STATUS    PIC X(14).
006000     05  WS-BEN-POTENCIAL-LINEA.
006100         10  FILLER              PIC X(30) VALUE
006200             '  SANIERUNGSPOTENTIAL (MINERGIE):'.
006300         10  WS-BEN-PO-AHORRO-M2 PIC -(4)9.9.
006400         10  FILLER              PIC X(14) VALUE ' KWH/M2 (-'.
006500         10  WS-BEN-PO-PCT       PIC ZZ9.9.
006600         10  FILLER              PIC X(14) VALUE '%) CO2-POT KG:'.
006700         10  WS-BEN-PO-CO2       PIC -(7)9.
006800     05  WS-BEN-YA-LOGRADO       PIC X(60) VALUE
006900         '  STANDARD BEREITS ERREICHT - KEIN POTENTIAL'.
007000     05  WS-BEN-BLANCO           PIC X(60) VALUE SPACES.
