000100******************************************************************
000200*    PROGRAMA    : RANKSANE
000300*    PROPOSITO   : PUNTAJE DE PRIORIDAD, ORDEN DESCENDENTE Y
000400*                  RANGO DE LAS MEDIDAS DE SANEAMIENTO DE TODO
000500*                  EL PORTAFOLIO, REPORTE DE RECOMENDACIONES Y
000600*                  OPTIMIZACION DE PRESUPUESTO (GREEDY).
000700*                  SUBPROGRAMA LLAMADO DESDE EMISCO2.
000800*    TECTONICS   : COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     RANKSANE.
001200 AUTHOR.         A. WYSS.
001300 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001400 DATE-WRITTEN.   20/01/1995.
001500 DATE-COMPILED.  20/01/1995.
001600 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001700*-----------------------------------------------------------------
001800*    HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000*    20/01/1995  A.WYSS     VERSION INICIAL. PUNTAJE SIMPLE POR
002100*                           EFICIENCIA CO2, PARA ORDENAR LAS
002200*                           MEDIDAS DE SANEAMIENTO DEL PORTAFOLIO.
002300*    27/09/1998  S.BRUNNER  REVISION Y2K - SIN CAMPOS DE FECHA EN
002400*                           ESTA RUTINA, NO APLICA.
002500*    15/01/1999  S.BRUNNER  CIERRE DE REVISION Y2K - PRUEBAS OK.
002600*    02/03/2001  A.WYSS     PUNTAJE PONDERADO (EFICIENCIA CO2,
002700*                           AMORTIZACION, VAN, CO2 ABSOLUTO) Y
002800*                           ORDEN DESCENDENTE DE TODAS LAS
002900*                           MEDIDAS DEL PORTAFOLIO.
003000*    19/08/2003  A.WYSS     SE AGREGA REPORTE DE RECOMENDACIONES
003100*                           (TOP-5 CON DETALLE, RESTO EN UNA
003200*                           LINEA). RUTINA DE ORDENAMIENTO POR
003300*                           INSERCION (TABLA MAXIMO 500 FILAS).
003400*    05/03/2008  A.WYSS     SE AGREGA OPTIMIZACION DE PRESUPUESTO
003500*                           (GREEDY) SOBRE MEDIDAS INDIVIDUALES,
003600*                           SEGUN PEDIDO DE LA DIRECCION DE OBRAS.
003700*                           LOS PAQUETES COMBINADOS (CLAVE QUE
003800*                           EMPIEZA CON 'KOMBI') QUEDAN FUERA DE
003900*                           LA OPTIMIZACION, SE EVALUAN APARTE.
004000*    17/06/2022  D.FAVRE    ACTUALIZACION KBOB 2022: NUEVA
004100*                           FORMULA DE PUNTAJE PONDERADO (PESOS
004200*                           0.35/0.25/0.20/0.20) SEGUN EL NUEVO
004300*                           MODELO DE EVALUACION ECONOMICA.
004400*    22/06/2022  D.FAVRE    PRESUPUESTO ANUAL DE SANEAMIENTO
004500*                           FIJADO EN CHF 500'000.- POR ACUERDO
004600*                           DEL COMITE DE OBRAS (PEDIDO 2022-114)
004700*                           PARA LA OPTIMIZACION GREEDY.
004750*    02/11/2023  D.FAVRE    CORRECCION DE LOS SUBPUNTAJES: LA
004752*                           EFICIENCIA CO2 AHORA PONDERA POR LA
004754*                           VIDA UTIL; LA AMORTIZACION SE MIDE
004756*                           DESDE UN PISO DE 5 ANIOS; EL CO2
004758*                           ABSOLUTO USA EL AHORRO ANUAL, NO EL
004760*                           ACUMULADO DE VIDA UTIL, CON FACTOR 5
004762*                           (PEDIDO 2023-014).
004764*    16/11/2023  D.FAVRE    LA ETIQUETA DE PRIORIDAD DEL TOP-5 YA
004766*                           NO SE ASIGNA POR PUNTAJE ABSOLUTO: EL
004768*                           RANGO 1 ES HOECHSTE, EL 30% SUPERIOR
004770*                           DEL PORTAFOLIO ES HOHE, HASTA EL 70%
004772*                           ES MITTLERE Y EL RESTO ES NIEDRIGE
004774*                           (PEDIDO 2023-016).
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-NUMERICA IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS SW-REPROCESO-ON
005500             OFF STATUS IS SW-REPROCESO-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT SAL-RECOMENDACION
006000         ASSIGN TO "SALRECO"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-RECOMENDACION.
006300*-----------------------------------------------------------------
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  SAL-RECOMENDACION.
006800 01  WS-REG-SAL-RECOMENDACION         PIC X(70).
006900*-----------------------------------------------------------------
007000 WORKING-STORAGE SECTION.
007100*-----------------------------------------------------------------
007200*    AREA DE ESTADO DE ARCHIVOS
007300*-----------------------------------------------------------------
007400 01  WS-AREA-STATUS.
007500     05  FS-RECOMENDACION             PIC X(02).
007600         88  FS-RECOMENDACION-OK              VALUE '00'.
007700*-----------------------------------------------------------------
007800*    PARAMETROS DEL MODELO DE PUNTAJE (KBOB 2022) Y PRESUPUESTO
007900*-----------------------------------------------------------------
008000 01  WS-PARAMETROS-CARGA.
008100     05  FILLER                       PIC 9V9(02) VALUE 0.35.
008200     05  FILLER                       PIC 9V9(02) VALUE 0.25.
008300     05  FILLER                       PIC 9V9(02) VALUE 0.20.
008400     05  FILLER                       PIC 9V9(02) VALUE 0.20.
008500 01  WS-PARAMETROS-TABLA REDEFINES WS-PARAMETROS-CARGA.
008600     05  WS-PESO-CO2-EFICIENCIA       PIC 9V9(02).
008700     05  WS-PESO-AMORTIZACION         PIC 9V9(02).
008800     05  WS-PESO-VAN                  PIC 9V9(02).
008900     05  WS-PESO-CO2-ABSOLUTO         PIC 9V9(02).
009000 77  WS-PRESUPUESTO-ANUAL-CHF         PIC 9(09)V9(02)
009100                                      VALUE 500000.00.
009200*-----------------------------------------------------------------
009300*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
009400*-----------------------------------------------------------------
009500 01  WS-ENCABEZADO-LOG                PIC X(40) VALUE
009600     'RANKSANE - RANKING DE SANEAMIENTOS      '.
009700 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
009800     05  WS-ENC-PROGRAMA              PIC X(08).
009900     05  FILLER                       PIC X(32).
010000*-----------------------------------------------------------------
010100*    LINEAS DEL REPORTE DE RECOMENDACIONES
010200*-----------------------------------------------------------------
010300 01  WS-LINEAS-RECOMENDACION.
010400     COPY RECOREP.
010500*-----------------------------------------------------------------
010600*    TEXTO DE JUICIO CUALITATIVO PARA LAS MEDIDAS TOP-5
010700*-----------------------------------------------------------------
010800 01  WS-JUICIO-TEXTO                  PIC X(30) VALUE SPACES.
010900*-----------------------------------------------------------------
011000*    FILA TEMPORAL PARA EL ORDENAMIENTO POR INSERCION
011100*-----------------------------------------------------------------
011200     COPY SCNLINK REPLACING
011300         WS-SAN-ITEM              BY WS-TMP-ITEM
011400         WS-SAN-ID-EDIFICIO       BY WS-TMP-ID-EDIFICIO
011500         WS-SAN-ID-MEDIDA         BY WS-TMP-ID-MEDIDA
011600         WS-SAN-NOMBRE            BY WS-TMP-NOMBRE
011700         WS-SAN-CATEGORIA         BY WS-TMP-CATEGORIA
011800         WS-SAN-INVERSION-BRUTA   BY WS-TMP-INVERSION-BRUTA
011900         WS-SAN-SUBVENCION-CHF    BY WS-TMP-SUBVENCION-CHF
012000         WS-SAN-INVERSION-NETA    BY WS-TMP-INVERSION-NETA
012100         WS-SAN-AHORRO-CO2-KG     BY WS-TMP-AHORRO-CO2-KG
012200         WS-SAN-VIDA-UTIL-ANIOS   BY WS-TMP-VIDA-UTIL-ANIOS
012300         WS-SAN-NUEVO-CONS-ELEC   BY WS-TMP-NUEVO-CONS-ELEC
012400         WS-SAN-AHORRO-ENERGIA    BY WS-TMP-AHORRO-ENERGIA
012500         WS-SAN-AUTOCONSUMO-KWH   BY WS-TMP-AUTOCONSUMO-KWH
012600         WS-SAN-AMORTIZ-ANIOS     BY WS-TMP-AMORTIZ-ANIOS
012700         WS-SAN-VAN-CHF           BY WS-TMP-VAN-CHF
012800         WS-SAN-ROI-PORCENT       BY WS-TMP-ROI-PORCENT
012900         WS-SAN-RENDIM-TOTAL-CHF  BY WS-TMP-RENDIM-TOTAL-CHF
013000         WS-SAN-AHORRO-CHF-ANIO   BY WS-TMP-AHORRO-CHF-ANIO
013100         WS-SAN-PUNTAJE           BY WS-TMP-PUNTAJE
013200         WS-SAN-RANGO             BY WS-TMP-RANGO.
013300*-----------------------------------------------------------------
013400*    CONTADORES Y ACUMULADORES DE TRABAJO
013500*-----------------------------------------------------------------
013600 01  WS-CONTADORES.
013700     05  WS-LLAMADAS                  PIC 9(07) COMP VALUE 0.
013800     05  WS-CANT-SELECCIONADAS        PIC 9(04) COMP VALUE 0.
013810     05  WS-LIM-RANGO-30PCT           PIC 9(04) COMP VALUE 0.
013820     05  WS-LIM-RANGO-70PCT           PIC 9(04) COMP VALUE 0.
013900 01  WS-VARIABLES-SCORE.
014000     05  WS-SCORE-CO2-EFICIENCIA      PIC 9(03)V9(02) VALUE 0.
014100     05  WS-SCORE-AMORTIZACION        PIC 9(03)V9(02) VALUE 0.
014200     05  WS-SCORE-VAN                 PIC 9(03)V9(02) VALUE 0.
014300     05  WS-SCORE-CO2-ABSOLUTO        PIC 9(03)V9(02) VALUE 0.
014400     05  WS-SCORE-TOTAL               PIC 9(03)V9(02) VALUE 0.
014500     05  WS-EFICIENCIA-AUX            PIC S9(05)V9(02) VALUE 0.
014600     05  WS-CO2-TON-AUX               PIC S9(06)V9(03) VALUE 0.
014700     05  WS-RATIO-VAN-AUX             PIC S9(05)V9(02) VALUE 0.
014800 01  WS-ACUMULADORES-REPORTE.
014900     05  WS-SUMA-CO2-T-TOTAL          PIC S9(08)V9(03) VALUE 0.
015000     05  WS-SUMA-INVERSION-NETA       PIC S9(11)V9(02) VALUE 0.
015100     05  WS-PRESUPUESTO-RESTANTE      PIC S9(09)V9(02) VALUE 0.
015200     05  WS-INVERTIDO-OPTIMIZADO      PIC S9(09)V9(02) VALUE 0.
015300     05  WS-CO2-T-OPTIMIZADO          PIC S9(06)V9(03) VALUE 0.
015400     05  WS-UTILIZACION-PCT           PIC 9(03)V9(02) VALUE 0.
015500 01  WS-PRIORIDAD-ETIQUETA            PIC X(10) VALUE SPACES.
015600 01  WS-PRIORIDAD-ETIQUETA-R REDEFINES WS-PRIORIDAD-ETIQUETA.
015700     05  WS-PRIORIDAD-PREFIJO         PIC X(04).
015800     05  WS-PRIORIDAD-RESTO           PIC X(06).
015900*-----------------------------------------------------------------
016000 LINKAGE SECTION.
016100 01  LK-TABLA-SANEAMIENTOS.
016200     05  LK-CANT-SANEAMIENTOS         PIC 9(04) COMP.
016300     05  LK-SAN-FILA OCCURS 500 TIMES
016400                     INDEXED BY LK-SAN-IDX WS-IDX-INTERNO.
016500         COPY SCNLINK REPLACING 01 BY 10 05 BY 15.
016600*-----------------------------------------------------------------
016700 PROCEDURE DIVISION USING LK-TABLA-SANEAMIENTOS.
016800*-----------------------------------------------------------------
016900 0100-CLASIFICAR-SANEAMIENTOS.
017000
017100     ADD 1 TO WS-LLAMADAS.
017200     MOVE WS-PARAMETROS-CARGA TO WS-PARAMETROS-TABLA.
017300     OPEN OUTPUT SAL-RECOMENDACION.
017400
017500     IF NOT FS-RECOMENDACION-OK
017600        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RECOMENDACIONES'
017700        DISPLAY 'FILE STATUS: ' FS-RECOMENDACION
017800        STOP RUN
017900     END-IF.
018000
018100     PERFORM 0200-CALCULAR-SCORES
018200        THRU 0200-CALCULAR-SCORES-FIN
018300        VARYING LK-SAN-IDX FROM 1 BY 1
018400        UNTIL LK-SAN-IDX > LK-CANT-SANEAMIENTOS.
018500
018600     PERFORM 0300-ORDENAR-DESCENDENTE
018700        THRU 0300-ORDENAR-DESCENDENTE-FIN
018800        VARYING LK-SAN-IDX FROM 2 BY 1
018900        UNTIL LK-SAN-IDX > LK-CANT-SANEAMIENTOS.
019000
019100     PERFORM 0400-ASIGNAR-RANGO
019200        THRU 0400-ASIGNAR-RANGO-FIN
019300        VARYING LK-SAN-IDX FROM 1 BY 1
019400        UNTIL LK-SAN-IDX > LK-CANT-SANEAMIENTOS.
019500
019600     PERFORM 0500-ESCRIBIR-REPORTE
019700        THRU 0500-ESCRIBIR-REPORTE-FIN.
019800
019900     PERFORM 0600-OPTIMIZAR-PRESUPUESTO
020000        THRU 0600-OPTIMIZAR-PRESUPUESTO-FIN.
020100
020200     CLOSE SAL-RECOMENDACION.
020300
020400 0100-CLASIFICAR-SANEAMIENTOS-FIN.
020500     EXIT PROGRAM.
020600*-----------------------------------------------------------------
020700*    CALCULO DEL PUNTAJE PONDERADO DE UNA MEDIDA - RECOMMEND
020800*-----------------------------------------------------------------
020900 0200-CALCULAR-SCORES.
021000
021100     IF WS-SAN-INVERSION-NETA (LK-SAN-IDX) > 0
021200        COMPUTE WS-EFICIENCIA-AUX ROUNDED =
021300                WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX) *
021320                WS-SAN-VIDA-UTIL-ANIOS (LK-SAN-IDX) /
021400                WS-SAN-INVERSION-NETA (LK-SAN-IDX)
021420        COMPUTE WS-SCORE-CO2-EFICIENCIA ROUNDED =
021440                WS-EFICIENCIA-AUX * 10
021600        IF WS-SCORE-CO2-EFICIENCIA > 100
021700           MOVE 100 TO WS-SCORE-CO2-EFICIENCIA
021800        END-IF
021900     ELSE
022000        MOVE 0 TO WS-SCORE-CO2-EFICIENCIA
022100     END-IF.
022200
022300     IF WS-SAN-AMORTIZ-ANIOS (LK-SAN-IDX) < 99
022400        COMPUTE WS-SCORE-AMORTIZACION ROUNDED =
022420            100 - ((WS-SAN-AMORTIZ-ANIOS (LK-SAN-IDX) - 5) * 4)
022600        IF WS-SCORE-AMORTIZACION < 0
022700           MOVE 0 TO WS-SCORE-AMORTIZACION
022720        END-IF
022740        IF WS-SCORE-AMORTIZACION > 100
022760           MOVE 100 TO WS-SCORE-AMORTIZACION
022800        END-IF
022900     ELSE
023000        MOVE 0 TO WS-SCORE-AMORTIZACION
023100     END-IF.
023200
023300     IF WS-SAN-INVERSION-NETA (LK-SAN-IDX) > 0
023400        COMPUTE WS-RATIO-VAN-AUX ROUNDED =
023500                WS-SAN-VAN-CHF (LK-SAN-IDX) /
023600                WS-SAN-INVERSION-NETA (LK-SAN-IDX) * 100
023700        IF WS-RATIO-VAN-AUX < 0
023800           MOVE 0 TO WS-SCORE-VAN
023900        ELSE
024000           IF WS-RATIO-VAN-AUX > 100
024100              MOVE 100 TO WS-SCORE-VAN
024200           ELSE
024300              MOVE WS-RATIO-VAN-AUX TO WS-SCORE-VAN
024400           END-IF
024500        END-IF
024600     ELSE
024700        MOVE 0 TO WS-SCORE-VAN
024800     END-IF.
024900
025000     COMPUTE WS-CO2-TON-AUX ROUNDED =
025100             WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX) / 1000.
025300     COMPUTE WS-SCORE-CO2-ABSOLUTO ROUNDED = WS-CO2-TON-AUX * 5.
025400     IF WS-SCORE-CO2-ABSOLUTO > 100
025500        MOVE 100 TO WS-SCORE-CO2-ABSOLUTO
025600     END-IF.
025700
025800     COMPUTE WS-SCORE-TOTAL ROUNDED =
025900             (WS-SCORE-CO2-EFICIENCIA * WS-PESO-CO2-EFICIENCIA) +
026000             (WS-SCORE-AMORTIZACION   * WS-PESO-AMORTIZACION)   +
026100             (WS-SCORE-VAN            * WS-PESO-VAN)            +
026200             (WS-SCORE-CO2-ABSOLUTO   * WS-PESO-CO2-ABSOLUTO).
026300
026400     MOVE WS-SCORE-TOTAL TO WS-SAN-PUNTAJE (LK-SAN-IDX).
026500
026600 0200-CALCULAR-SCORES-FIN.
026700     EXIT.
026800*-----------------------------------------------------------------
026900*    ORDENAMIENTO POR INSERCION, DESCENDENTE POR PUNTAJE -
027000*    RECOMMEND (TABLA ACOTADA A 500 FILAS, SIN SORT)
027100*-----------------------------------------------------------------
027200 0300-ORDENAR-DESCENDENTE.
027300
027400     MOVE LK-SAN-FILA (LK-SAN-IDX) TO WS-TMP-ITEM.
027500     SET WS-IDX-INTERNO            TO LK-SAN-IDX.
027600
027700     PERFORM 0310-DESPLAZAR-MAYOR
027800        THRU 0310-DESPLAZAR-MAYOR-FIN
027900        UNTIL WS-IDX-INTERNO = 1.
028000
028100     MOVE WS-TMP-ITEM TO LK-SAN-FILA (WS-IDX-INTERNO).
028200
028300 0300-ORDENAR-DESCENDENTE-FIN.
028400     EXIT.
028500*-----------------------------------------------------------------
028600 0310-DESPLAZAR-MAYOR.
028700
028800     IF WS-IDX-INTERNO > 1
028900        AND WS-SAN-PUNTAJE (WS-IDX-INTERNO - 1) < WS-TMP-PUNTAJE
029000        MOVE LK-SAN-FILA (WS-IDX-INTERNO - 1)
029100          TO LK-SAN-FILA (WS-IDX-INTERNO)
029200        SET WS-IDX-INTERNO DOWN BY 1
029300     ELSE
029400        SET WS-IDX-INTERNO TO 1
029500     END-IF.
029600
029700 0310-DESPLAZAR-MAYOR-FIN.
029800     EXIT.
029900*-----------------------------------------------------------------
030000 0400-ASIGNAR-RANGO.
030100
030200     SET WS-IDX-INTERNO TO LK-SAN-IDX.
030300     MOVE WS-IDX-INTERNO TO WS-SAN-RANGO (LK-SAN-IDX).
030400
030500 0400-ASIGNAR-RANGO-FIN.
030600     EXIT.
030700*-----------------------------------------------------------------
030800*    ESCRIBE EL REPORTE DE RECOMENDACIONES - RECOMMEND
030900*-----------------------------------------------------------------
031000 0500-ESCRIBIR-REPORTE.
031100
031200     PERFORM 0510-SUMAR-TOTALES
031300        THRU 0510-SUMAR-TOTALES-FIN
031400        VARYING LK-SAN-IDX FROM 1 BY 1
031500        UNTIL LK-SAN-IDX > LK-CANT-SANEAMIENTOS.
031600
031700     MOVE WS-REC-RULER-60 TO WS-REG-SAL-RECOMENDACION.
031800     WRITE WS-REG-SAL-RECOMENDACION.
031900     MOVE WS-REC-TITULO   TO WS-REG-SAL-RECOMENDACION.
032000     WRITE WS-REG-SAL-RECOMENDACION.
032100     MOVE WS-REC-RULER-60 TO WS-REG-SAL-RECOMENDACION.
032200     WRITE WS-REG-SAL-RECOMENDACION.
032300
032400     MOVE LK-CANT-SANEAMIENTOS   TO WS-REC-C-CANTIDAD.
032500     MOVE WS-SUMA-CO2-T-TOTAL    TO WS-REC-C-CO2-TOTAL.
032600     MOVE WS-SUMA-INVERSION-NETA TO WS-REC-C-INV-TOTAL.
032700     MOVE WS-REC-CABECERA        TO WS-REG-SAL-RECOMENDACION.
032800     WRITE WS-REG-SAL-RECOMENDACION.
032900     MOVE WS-REC-RULER-60        TO WS-REG-SAL-RECOMENDACION.
033000     WRITE WS-REG-SAL-RECOMENDACION.
033100
033200     PERFORM 0520-ESCRIBIR-TOP5
033300        THRU 0520-ESCRIBIR-TOP5-FIN
033400        VARYING LK-SAN-IDX FROM 1 BY 1
033500        UNTIL LK-SAN-IDX > 5
033600        OR LK-SAN-IDX > LK-CANT-SANEAMIENTOS.
033700
033800     IF LK-CANT-SANEAMIENTOS > 5
033900        MOVE WS-REC-RULER-60 TO WS-REG-SAL-RECOMENDACION
034000        WRITE WS-REG-SAL-RECOMENDACION
034100        PERFORM 0530-ESCRIBIR-RESTO
034200           THRU 0530-ESCRIBIR-RESTO-FIN
034300           VARYING LK-SAN-IDX FROM 6 BY 1
034400           UNTIL LK-SAN-IDX > LK-CANT-SANEAMIENTOS
034500     END-IF.
034600
034700     MOVE WS-REC-RULER-60 TO WS-REG-SAL-RECOMENDACION.
034800     WRITE WS-REG-SAL-RECOMENDACION.
034900
035000 0500-ESCRIBIR-REPORTE-FIN.
035100     EXIT.
035200*-----------------------------------------------------------------
035300 0510-SUMAR-TOTALES.
035400
035500     COMPUTE WS-SUMA-CO2-T-TOTAL =
035600             WS-SUMA-CO2-T-TOTAL +
035700             (WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX) / 1000).
035800     ADD WS-SAN-INVERSION-NETA (LK-SAN-IDX)
035900       TO WS-SUMA-INVERSION-NETA.
036000
036100 0510-SUMAR-TOTALES-FIN.
036200     EXIT.
036300*-----------------------------------------------------------------
036400*    DETALLE DE LAS 5 MEDIDAS DE MAYOR PUNTAJE - RECOMMEND
036500*-----------------------------------------------------------------
036600 0520-ESCRIBIR-TOP5.
036700
036800     PERFORM 0521-ASIGNAR-PRIORIDAD
036900        THRU 0521-ASIGNAR-PRIORIDAD-FIN.
037000
037100     MOVE WS-SAN-RANGO (LK-SAN-IDX)    TO WS-REC-E-RANGO.
037200     MOVE WS-PRIORIDAD-ETIQUETA        TO WS-REC-E-PRIORIDAD.
037300     MOVE WS-REC-TOP5-ENCAB            TO WS-REG-SAL-RECOMENDACION.
037400     WRITE WS-REG-SAL-RECOMENDACION.
037500
037600     MOVE WS-SAN-NOMBRE (LK-SAN-IDX)   TO WS-REC-N-NOMBRE.
037700     MOVE WS-SAN-PUNTAJE (LK-SAN-IDX)  TO WS-REC-N-SCORE.
037800     MOVE WS-REC-TOP5-NOMBRE           TO WS-REG-SAL-RECOMENDACION.
037900     WRITE WS-REG-SAL-RECOMENDACION.
038000
038100     MOVE WS-SAN-AMORTIZ-ANIOS (LK-SAN-IDX) TO WS-REC-K-AMORT.
038200     MOVE WS-SAN-ROI-PORCENT (LK-SAN-IDX)   TO WS-REC-K-ROI.
038300     MOVE WS-SAN-VAN-CHF (LK-SAN-IDX)       TO WS-REC-K-VAN.
038400     MOVE WS-REC-TOP5-KPI              TO WS-REG-SAL-RECOMENDACION.
038500     WRITE WS-REG-SAL-RECOMENDACION.
038600
038700     MOVE WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX)  TO WS-REC-C2-ANIO.
038800     COMPUTE WS-REC-C2-VIDA =
038900             WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX) *
039000             WS-SAN-VIDA-UTIL-ANIOS (LK-SAN-IDX).
039100     MOVE WS-REC-TOP5-CO2              TO WS-REG-SAL-RECOMENDACION.
039200     WRITE WS-REG-SAL-RECOMENDACION.
039300
039400     MOVE WS-SAN-INVERSION-BRUTA (LK-SAN-IDX) TO WS-REC-I-BRUTO.
039500     MOVE WS-SAN-SUBVENCION-CHF (LK-SAN-IDX)  TO WS-REC-I-SUBV.
039600     MOVE WS-SAN-INVERSION-NETA (LK-SAN-IDX)  TO WS-REC-I-NETO.
039700     MOVE WS-REC-TOP5-INVEST           TO WS-REG-SAL-RECOMENDACION.
039800     WRITE WS-REG-SAL-RECOMENDACION.
039900
040000     PERFORM 0522-ARMAR-JUICIO
040100        THRU 0522-ARMAR-JUICIO-FIN.
040200     MOVE WS-REC-TOP5-JUICIO           TO WS-REG-SAL-RECOMENDACION.
040300     WRITE WS-REG-SAL-RECOMENDACION.
040400     MOVE WS-REC-BLANCO                TO WS-REG-SAL-RECOMENDACION.
040500     WRITE WS-REG-SAL-RECOMENDACION.
040600
040700 0520-ESCRIBIR-TOP5-FIN.
040800     EXIT.
040900*-----------------------------------------------------------------
041000 0521-ASIGNAR-PRIORIDAD.
041050
041070     COMPUTE WS-LIM-RANGO-30PCT ROUNDED =
041080             LK-CANT-SANEAMIENTOS * 0.30.
041090     COMPUTE WS-LIM-RANGO-70PCT ROUNDED =
041095             LK-CANT-SANEAMIENTOS * 0.70.
041100
041200     EVALUATE TRUE
041300         WHEN WS-SAN-RANGO (LK-SAN-IDX) = 1
041400              MOVE 'HOECHSTE'  TO WS-PRIORIDAD-ETIQUETA
041500         WHEN WS-SAN-RANGO (LK-SAN-IDX) <= WS-LIM-RANGO-30PCT
041600              MOVE 'HOHE'      TO WS-PRIORIDAD-ETIQUETA
041700         WHEN WS-SAN-RANGO (LK-SAN-IDX) <= WS-LIM-RANGO-70PCT
041800              MOVE 'MITTLERE'  TO WS-PRIORIDAD-ETIQUETA
041900         WHEN OTHER
042000              MOVE 'NIEDRIGE'  TO WS-PRIORIDAD-ETIQUETA
042100     END-EVALUATE.
042200
042300 0521-ASIGNAR-PRIORIDAD-FIN.
042400     EXIT.
042500*-----------------------------------------------------------------
042600*    FRASE DE JUICIO DE LA MEDIDA TOP-5 - RECOMMEND
042700*-----------------------------------------------------------------
042800 0522-ARMAR-JUICIO.
042900
043000     EVALUATE TRUE
043100         WHEN WS-SAN-PUNTAJE (LK-SAN-IDX) >= 70
043200              MOVE 'SEHR EMPFEHLENSWERT'      TO WS-JUICIO-TEXTO
043300         WHEN WS-SAN-PUNTAJE (LK-SAN-IDX) >= 45
043400              MOVE 'EMPFEHLENSWERT'            TO WS-JUICIO-TEXTO
043500         WHEN WS-SAN-PUNTAJE (LK-SAN-IDX) >= 25
043600              MOVE 'BEDINGT EMPFEHLENSWERT'     TO WS-JUICIO-TEXTO
043700         WHEN OTHER
043800              MOVE 'NIEDRIGE PRIORITAET'         TO WS-JUICIO-TEXTO
043900     END-EVALUATE.
044000
044100     MOVE SPACES TO WS-REC-TOP5-JUICIO.
044200     STRING '  BEWERTUNG: '  DELIMITED BY SIZE
044300            WS-JUICIO-TEXTO  DELIMITED BY SIZE
044400         INTO WS-REC-TOP5-JUICIO.
044500
044600 0522-ARMAR-JUICIO-FIN.
044700     EXIT.
044800*-----------------------------------------------------------------
044900*    RESTO DE LAS MEDIDAS (UNA LINEA CADA UNA) - RECOMMEND
045000*-----------------------------------------------------------------
045100 0530-ESCRIBIR-RESTO.
045200
045300     MOVE WS-SAN-RANGO (LK-SAN-IDX)          TO WS-REC-R-RANGO.
045400     MOVE WS-SAN-NOMBRE (LK-SAN-IDX)         TO WS-REC-R-NOMBRE.
045500     MOVE WS-SAN-AMORTIZ-ANIOS (LK-SAN-IDX)  TO WS-REC-R-AMORT.
045600     COMPUTE WS-REC-R-CO2-T =
045700             WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX) / 1000.
045800     MOVE WS-SAN-PUNTAJE (LK-SAN-IDX)        TO WS-REC-R-SCORE.
045900     MOVE WS-REC-RESTO-LINEA          TO WS-REG-SAL-RECOMENDACION.
046000     WRITE WS-REG-SAL-RECOMENDACION.
046100
046200 0530-ESCRIBIR-RESTO-FIN.
046300     EXIT.
046400*-----------------------------------------------------------------
046500*    OPTIMIZACION DE PRESUPUESTO (GREEDY, MEDIDAS INDIVIDUALES) -
046600*    RECOMMEND. LOS PAQUETES COMBINADOS (CLAVE 'KOMBI...') NO
046700*    PARTICIPAN, YA QUE SE EVALUAN COMO ALTERNATIVA DE REEMPLAZO
046800*    DE VARIAS MEDIDAS A LA VEZ Y NO SON APTOS PARA UN PRESUPUESTO
046900*    REPARTIDO MEDIDA POR MEDIDA.
047000*-----------------------------------------------------------------
047100 0600-OPTIMIZAR-PRESUPUESTO.
047200
047300     MOVE WS-PRESUPUESTO-ANUAL-CHF TO WS-PRESUPUESTO-RESTANTE.
047400     MOVE 0 TO WS-INVERTIDO-OPTIMIZADO WS-CO2-T-OPTIMIZADO
047500                WS-CANT-SELECCIONADAS.
047600
047700     PERFORM 0610-EVALUAR-PARA-PRESUPUESTO
047800        THRU 0610-EVALUAR-PARA-PRESUPUESTO-FIN
047900        VARYING LK-SAN-IDX FROM 1 BY 1
048000        UNTIL LK-SAN-IDX > LK-CANT-SANEAMIENTOS.
048100
048200     IF WS-PRESUPUESTO-ANUAL-CHF > 0
048300        COMPUTE WS-UTILIZACION-PCT ROUNDED =
048400                WS-INVERTIDO-OPTIMIZADO /
048500                WS-PRESUPUESTO-ANUAL-CHF * 100
048600     ELSE
048700        MOVE 0 TO WS-UTILIZACION-PCT
048800     END-IF.
048900
049000     MOVE WS-REC-OPT-TITULO       TO WS-REG-SAL-RECOMENDACION.
049100     WRITE WS-REG-SAL-RECOMENDACION.
049200
049300     MOVE WS-CANT-SELECCIONADAS   TO WS-REC-O-CANTIDAD.
049400     MOVE WS-INVERTIDO-OPTIMIZADO TO WS-REC-O-INVERTIDO.
049500     MOVE WS-REC-OPT-LINEA        TO WS-REG-SAL-RECOMENDACION.
049600     WRITE WS-REG-SAL-RECOMENDACION.
049700
049800     MOVE WS-PRESUPUESTO-RESTANTE TO WS-REC-O-RESTANTE.
049900     MOVE WS-UTILIZACION-PCT      TO WS-REC-O-UTIL-PCT.
050000     MOVE WS-REC-OPT-LINEA-2      TO WS-REG-SAL-RECOMENDACION.
050100     WRITE WS-REG-SAL-RECOMENDACION.
050200
050300     MOVE WS-CO2-T-OPTIMIZADO     TO WS-REC-O-CO2-T.
050400     MOVE WS-REC-OPT-LINEA-3      TO WS-REG-SAL-RECOMENDACION.
050500     WRITE WS-REG-SAL-RECOMENDACION.
050600
050700     MOVE WS-REC-RULER-60         TO WS-REG-SAL-RECOMENDACION.
050800     WRITE WS-REG-SAL-RECOMENDACION.
050900
051000 0600-OPTIMIZAR-PRESUPUESTO-FIN.
051100     EXIT.
051200*-----------------------------------------------------------------
051300 0610-EVALUAR-PARA-PRESUPUESTO.
051400
051500     IF WS-SAN-ID-MEDIDA (LK-SAN-IDX) (1:5) NOT = 'kombi'
051600        AND WS-SAN-INVERSION-NETA (LK-SAN-IDX) > ZERO
051700        AND WS-SAN-INVERSION-NETA (LK-SAN-IDX) <=
051800            WS-PRESUPUESTO-RESTANTE
051900           ADD 1 TO WS-CANT-SELECCIONADAS
052000           ADD WS-SAN-INVERSION-NETA (LK-SAN-IDX)
052100             TO WS-INVERTIDO-OPTIMIZADO
052200           SUBTRACT WS-SAN-INVERSION-NETA (LK-SAN-IDX)
052300             FROM WS-PRESUPUESTO-RESTANTE
052400           COMPUTE WS-CO2-T-OPTIMIZADO =
052500                   WS-CO2-T-OPTIMIZADO +
052600                   (WS-SAN-AHORRO-CO2-KG (LK-SAN-IDX) / 1000)
052700     END-IF.
052800
052900 0610-EVALUAR-PARA-PRESUPUESTO-FIN.
053000     EXIT.
