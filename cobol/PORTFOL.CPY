000100*-----------------------------------------------------------------
000200*    PORTFOL.CPY  -  LINEAS DEL REPORTE DE ANALISIS DE PORTAFOLIO
000300*    (ESCRITO POR PORTSTA)
000400*-----------------------------------------------------------------
000500 01  WS-POR-LINEAS.
000600     05  WS-POR-RULER-60         PIC X(60) VALUE ALL '='.
000700     05  WS-POR-RULER-60-GUION   PIC X(60) VALUE ALL '-'.
000800     05  WS-POR-TITULO           PIC X(60) VALUE
000900         'PORTFOLIO-ANALYSE'.
001000     05  WS-POR-CIFRA-EDIFICIOS.
001100         10  FILLER              PIC X(28) VALUE
001200             'ANZAHL GEBAEUDE:           '.
001300         10  WS-POR-C-NUM-EDIF   PIC ZZZ9.
001400     05  WS-POR-CIFRA-TOTAL-T.
001500         10  FILLER              PIC X(28) VALUE
001600             'TOTAL CO2E (T/JAHR):       '.
001700         10  WS-POR-C-TOTAL-T    PIC -(6)9.9.
001800     05  WS-POR-CIFRA-PROMEDIO.
001900         10  FILLER              PIC X(28) VALUE
002000             'DURCHSCHNITT PRO GEBAEUDE:  '.
002100         10  WS-POR-C-PROMEDIO-T PIC -(4)9.9.
002200     05  WS-POR-CIFRA-AREA.
002300         10  FILLER              PIC X(28) VALUE
002400             'GESAMTFLAECHE (M2):        '.
002500         10  WS-POR-C-AREA-TOTAL PIC -(7)9.
002600     05  WS-POR-CIFRA-KGM2.
002700         10  FILLER              PIC X(28) VALUE
002800             'DURCHSCHNITT KG CO2/M2:     '.
002900         10  WS-POR-C-KG-M2      PIC -(4)9.99.
003000     05  WS-POR-SIN-AREA         PIC X(60) VALUE
003100         '  KEINE FLAECHENANGABEN IM LAUFENDEN JAHR'.
003200     05  WS-POR-DIST-LINEA.
003300         10  FILLER              PIC X(02) VALUE SPACES.
003400         10  WS-POR-D-TIPO       PIC X(12).
003500         10  FILLER              PIC X(02) VALUE ': '.
003600         10  WS-POR-D-CANT       PIC ZZ9.
003700         10  FILLER              PIC X(10) VALUE ' GEBAEUDE ('.
003800         10  WS-POR-D-PCT        PIC ZZ9.
003900         10  FILLER              PIC X(02) VALUE '%)'.
004000     05  WS-POR-TOP5-LINEA.
004100         10  FILLER              PIC X(02) VALUE SPACES.
004200         10  WS-POR-T-POS        PIC 9.
004300         10  FILLER              PIC X(02) VALUE '. '.
004400         10  WS-POR-T-EDIFICIO   PIC X(10).
004500         10  FILLER              PIC X(02) VALUE ': '.
004600         10  WS-POR-T-VALOR-T    PIC -(4)9.9.
004700         10  FILLER              PIC X(15) VALUE ' T CO2E/JAHR'.
004800     05  WS-POR-BLANCO           PIC X(60) VALUE SPACES.
