000100*-----------------------------------------------------------------
000200*    ECOLINK.CPY  -  PARAMETROS DE EVALUACION ECONOMICA DE UNA
000300*    MEDIDA DE SANEAMIENTO (LLAMADA A ECOSANE)
000400*-----------------------------------------------------------------
000500 01  WS-ECO-PARAM.
000600     05  WS-ECO-ENTRADA.
000700         10  WS-ECO-EDIFICIO          PIC X(10).
000750         10  WS-ECO-TIPO-CALEF        PIC X(12).
000760             88  WS-ECO-ES-GAS              VALUE 'GAS'.
000770             88  WS-ECO-ES-OLEO              VALUE 'OEL'.
000780             88  WS-ECO-ES-FERNWAERME        VALUE 'FERNWAERME'.
000790             88  WS-ECO-ES-BOMBA-CALOR       VALUE 'WAERMEPUMPE'.
000795             88  WS-ECO-ES-PELLETS           VALUE 'PELLETS'.
000797             88  WS-ECO-ES-SOLAR             VALUE 'SOLAR'.
000800         10  WS-ECO-SUPERFICIE        PIC 9(06)V9(01).
000900         10  WS-ECO-CONSUMO-CALEF     PIC S9(07)V9(02).
001000         10  WS-ECO-CONSUMO-ELEC      PIC S9(07)V9(02).
001100         10  WS-ECO-ID-MEDIDA         PIC X(22).
001200         10  WS-ECO-BASE-COSTO        PIC X(01).
001300         10  WS-ECO-TASA-COSTO        PIC 9(07)V9(02).
001400         10  WS-ECO-VIDA-UTIL         PIC 9(02).
001500         10  WS-ECO-PORC-AHORRO       PIC 9(05)V9(02).
001600         10  WS-ECO-SUBV-FIJA         PIC 9(07)V9(02).
001700         10  WS-ECO-SUBV-TASA         PIC 9(05)V9(02).
001800         10  WS-ECO-SUBV-TOPE         PIC 9(07)V9(02).
001810         10  WS-ECO-COMBO-INV-BRUTA   PIC S9(09)V9(02).
001820         10  WS-ECO-COMBO-SUBV-CHF    PIC S9(09)V9(02).
001830         10  WS-ECO-COMBO-CO2-KG      PIC S9(09)V9(02).
001840         10  WS-ECO-COMBO-ENERGIA-KWH PIC S9(09)V9(02).
001850         10  WS-ECO-COMBO-AUTOCONSUMO PIC S9(09)V9(02).
001860         10  WS-ECO-COMBO-NUEVO-ELEC  PIC S9(09)V9(02).
001870         10  FILLER                   PIC X(06).
001900     05  WS-ECO-SALIDA.
002000         10  WS-ECO-INVERSION-BRUTA   PIC S9(09)V9(02).
002100         10  WS-ECO-SUBVENCION-CHF    PIC S9(09)V9(02).
002200         10  WS-ECO-INVERSION-NETA    PIC S9(09)V9(02).
002300         10  WS-ECO-AHORRO-CO2-KG     PIC S9(09)V9(02).
002400         10  WS-ECO-NUEVO-CONS-ELEC   PIC S9(09)V9(02).
002500         10  WS-ECO-AHORRO-ENERGIA    PIC S9(09)V9(02).
002600         10  WS-ECO-AUTOCONSUMO-KWH   PIC S9(09)V9(02).
002700         10  WS-ECO-AMORTIZ-ANIOS     PIC S9(04)V9(02).
002800         10  WS-ECO-VAN-CHF           PIC S9(09)V9(02).
002900         10  WS-ECO-ROI-PORCENT       PIC S9(05)V9(02).
003000         10  WS-ECO-RENDIM-TOTAL-CHF  PIC S9(11)V9(02).
003100         10  WS-ECO-AHORRO-CHF-ANIO   PIC S9(09)V9(02).
003200         10  FILLER                   PIC X(10).
