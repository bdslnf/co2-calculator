000100*-----------------------------------------------------------------
000200*    VALLINK.CPY  -  PARAMETROS DE VALIDACION DE UN REGISTRO
000300*    DE CONSUMO (LLAMADA A VALCONS)
000400*-----------------------------------------------------------------
000500 01  WS-VAL-PARAM.
000600     05  WS-VAL-ENTRADA.
000700         10  WS-VAL-ID-EDIFICIO       PIC X(10).
000800         10  WS-VAL-ANIO              PIC 9(04).
000900         10  WS-VAL-TIPO-CALEF        PIC X(12).
001000         10  WS-VAL-CONSUMO-CALEF     PIC S9(07)V9(02).
001100         10  WS-VAL-CONSUMO-ELEC      PIC S9(07)V9(02).
001200     05  WS-VAL-SALIDA.
001300         10  WS-VAL-RESULTADO         PIC X(01).
001400             88  WS-VAL-SIN-ERROR           VALUE 'S'.
001500             88  WS-VAL-ERROR-CRITICO       VALUE 'C'.
001600             88  WS-VAL-SOLO-AVISO          VALUE 'A'.
001700         10  WS-VAL-COD-AVISO         PIC X(02).
001800             88  WS-VAL-AVISO-CONSUMO-ALTO  VALUE '01'.
001900             88  WS-VAL-AVISO-TIPO-DESC     VALUE '02'.
002000         10  WS-VAL-DESC-ERROR        PIC X(60).
002100         10  FILLER                   PIC X(10).
