000100*-----------------------------------------------------------------
000200*    RECOREP.CPY  -  LINEAS DEL REPORTE DE RECOMENDACIONES
000300*    (ESCRITO POR RANKSANE)
000400*-----------------------------------------------------------------
000500 01  WS-REC-LINEAS.
000600     05  WS-REC-RULER-60         PIC X(60) VALUE ALL '='.
000700     05  WS-REC-TITULO           PIC X(60) VALUE
000800         'EMPFEHLUNGSBERICHT - SANIERUNGSMASSNAHMEN'.
000900     05  WS-REC-CABECERA.
001000         10  FILLER              PIC X(20) VALUE
001100             'ANZAHL MASSNAHMEN: '.
001200         10  WS-REC-C-CANTIDAD   PIC ZZZ9.
001300         10  FILLER              PIC X(18) VALUE
001400             '  CO2-POTENTIAL T:'.
001500         10  WS-REC-C-CO2-TOTAL  PIC -(5)9.9.
001600         10  FILLER              PIC X(20) VALUE
001700             '  NETTOINVEST. CHF:'.
001800         10  WS-REC-C-INV-TOTAL  PIC -(9)9.
001900     05  WS-REC-TOP5-ENCAB.
002000         10  FILLER              PIC X(10) VALUE 'RANG '.
002100         10  WS-REC-E-RANGO      PIC ZZ9.
002200         10  FILLER              PIC X(03) VALUE ' - '.
002300         10  WS-REC-E-PRIORIDAD  PIC X(10).
002400     05  WS-REC-TOP5-NOMBRE.
002500         10  FILLER              PIC X(10) VALUE '  MASSN.: '.
002600         10  WS-REC-N-NOMBRE     PIC X(40).
002700         10  FILLER              PIC X(10) VALUE '  SCORE:'.
002800         10  WS-REC-N-SCORE      PIC ZZ9.9.
002900     05  WS-REC-TOP5-KPI.
003000         10  FILLER              PIC X(14) VALUE
003100             '  AMORT(J):   '.
003200         10  WS-REC-K-AMORT      PIC -(3)9.9.
003300         10  FILLER              PIC X(10) VALUE '  ROI(%):'.
003400         10  WS-REC-K-ROI        PIC -(4)9.9.
003500         10  FILLER              PIC X(12) VALUE '  VAN-CHF:'.
003600         10  WS-REC-K-VAN        PIC -(8)9.
003700     05  WS-REC-TOP5-CO2.
003800         10  FILLER              PIC X(20) VALUE
003900             '  CO2-EINSP KG/JAHR:'.
004000         10  WS-REC-C2-ANIO      PIC -(6)9.
004100         10  FILLER              PIC X(20) VALUE
004200             '  UEBER LEBENSDAUER:'.
004300         10  WS-REC-C2-VIDA      PIC -(7)9.
004400     05  WS-REC-TOP5-INVEST.
004500         10  FILLER              PIC X(14) VALUE '  BRUTTO-CHF:'.
004600         10  WS-REC-I-BRUTO      PIC -(7)9.
004700         10  FILLER              PIC X(14) VALUE '  FOERDER-CHF:'.
004800         10  WS-REC-I-SUBV       PIC -(7)9.
004900         10  FILLER              PIC X(14) VALUE '  NETTO-CHF:'.
005000         10  WS-REC-I-NETO       PIC -(7)9.
005100     05  WS-REC-TOP5-JUICIO      PIC X(70).
005200     05  WS-REC-RESTO-LINEA.
005300         10  FILLER              PIC X(01) VALUE SPACES.
005400         10  WS-REC-R-RANGO      PIC ZZZ9.
005500         10  FILLER              PIC X(02) VALUE '. '.
005600         10  WS-REC-R-NOMBRE     PIC X(40).
005700         10  FILLER              PIC X(10) VALUE '  AMORT:'.
005800         10  WS-REC-R-AMORT      PIC -(3)9.9.
005900         10  FILLER              PIC X(08) VALUE '  CO2-T:'.
006000         10  WS-REC-R-CO2-T      PIC -(3)9.9.
006100         10  FILLER              PIC X(08) VALUE '  SCORE:'.
006200         10  WS-REC-R-SCORE      PIC ZZ9.9.
006300     05  WS-REC-OPT-TITULO       PIC X(60) VALUE
006400         'BUDGETOPTIMIERUNG (GREEDY)'.
006500     05  WS-REC-OPT-LINEA.
006600         10  FILLER              PIC X(22) VALUE
006700             '  GEWAEHLTE MASSN.:  '.
006800         10  WS-REC-O-CANTIDAD   PIC ZZZ9.
006900         10  FILLER              PIC X(20) VALUE
007000             '  INVESTIERT CHF:  '.
007100         10  WS-REC-O-INVERTIDO  PIC -(9)9.
007200     05  WS-REC-OPT-LINEA-2.
007300         10  FILLER              PIC X(22) VALUE
007400             '  BUDGET RESTANTE:  '.
007500         10  WS-REC-O-RESTANTE   PIC -(9)9.
007600         10  FILLER              PIC X(22) VALUE
007700             '  AUSNUTZUNG (%):  '.
007800         10  WS-REC-O-UTIL-PCT   PIC ZZ9.9.
007900     05  WS-REC-OPT-LINEA-3.
008000         10  FILLER              PIC X(25) VALUE
008100             '  CO2-REDUKTION (T/JAHR):'.
008200         10  WS-REC-O-CO2-T      PIC -(5)9.9.
008300     05  WS-REC-BLANCO           PIC X(60) VALUE SPACES.
