000100******************************************************************
000200*    PROGRAMA    : GENSANE
000300*    PROPOSITO   : GENERA, PARA UN EDIFICIO DEL ANIO ACTUAL, UN
000400*                  ESCENARIO DE SANEAMIENTO POR CADA MEDIDA DEL
000500*                  CATALOGO (CATSANE), CALCULA SUS INDICADORES
000600*                  ECONOMICOS (ECOSANE) Y LOS AGREGA A LA TABLA
000700*                  GLOBAL DE ESCENARIOS. SUBPROGRAMA LLAMADO
000800*                  DESDE EMISCO2, UNA VEZ POR EDIFICIO.
000900*    TECTONICS   : COBC
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     GENSANE.
001300 AUTHOR.         S. BRUNNER.
001400 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001500 DATE-WRITTEN.   11/01/1995.
001600 DATE-COMPILED.  11/01/1995.
001700 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001800*-----------------------------------------------------------------
001900*    HISTORIAL DE MODIFICACIONES
002000*-----------------------------------------------------------------
002100*    11/01/1995  S.BRUNNER  VERSION INICIAL. GENERA ESCENARIOS DE
002200*                           RENOVACION DE CALEFACCION Y AISLACION
002300*                           PARA UN EDIFICIO.
002400*    08/08/1996  S.BRUNNER  SE AGREGA ESCENARIO DE VENTANAS.
002500*    27/09/1998  A.WYSS     REVISION Y2K - SIN HALLAZGOS.
002600*    15/01/1999  A.WYSS     CIERRE DE REVISION Y2K.
002700*    02/03/2001  A.WYSS     LOS ESCENARIOS GENERADOS SE AGREGAN
002800*                           AHORA A UNA TABLA GLOBAL PARA QUE
002900*                           RANKSANE LOS PUEDA ORDENAR JUNTOS.
003000*    17/06/2022  D.FAVRE    ACTUALIZACION KBOB 2022: SE EXCLUYE
003100*                           EL ESCENARIO DE SUSTITUCION DE
003200*                           CALEFACCION CUANDO EL EDIFICIO YA
003300*                           USA SOLAR O BOMBA DE CALOR, Y SE
003400*                           AGREGAN LOS ESCENARIOS COMBINADOS Y
003500*                           LA INSTALACION FOTOVOLTAICA PROPIA.
003600*    14/03/2023  D.FAVRE    SE AGREGA VISTA EN BLOQUE DE LA TABLA
003700*                           DE CLAVES Y ENCABEZADO DE TRAZA, PARA
003800*                           ALINEAR EL PROGRAMA CON LOS DEMAS
003900*                           SUBPROGRAMAS (PEDIDO 2023-007).
003910*    02/11/2023  D.FAVRE    LA SUSTITUCION DE CALEFACCION AHORA
003920*                           ELIGE LA MEDIDA DE CATALOGO SEGUN EL
003930*                           COMBUSTIBLE ACTUAL DEL EDIFICIO (GAS U
003940*                           OLEO); LAS MEDIDAS COMBINADAS SOLO SE
003950*                           GENERAN PARA EDIFICIOS CON GAS U OLEO
003960*                           (LA DE SANEAMIENTO INTEGRAL ADEMAS
003970*                           REQUIERE SUPERFICIE), Y SU INVERSION,
003980*                           SUBVENCION Y AHORRO DE CO2/ENERGIA SE
003990*                           ARMAN SUMANDO LAS MEDIDAS COMPONENTES
003995*                           YA RESUELTAS, EN LUGAR DE CONSULTAR UN
003997*                           PRECIO PROPIO EN EL CATALOGO (PEDIDO
003998*                           2023-014).
004005*    16/11/2023  D.FAVRE    LA SUSTITUCION DE CALEFACCION YA NO
004010*                           OMITE SILENCIOSAMENTE FERNWAERME Y
004015*                           PELLETS POR DEFECTO A GAS: SOLO SE
004020*                           GENERA PARA GAS U OLEO, CUALQUIER OTRO
004025*                           TIPO DE CALEFACCION SE OMITE
004030*                           EXPLICITAMENTE (PEDIDO 2023-016).
004032*    17/11/2023  D.FAVRE    LAS MEDIDAS DE AISLACION DE FACHADA, TECHO
004034*                           Y VENTANAS (CLA-IDX 2/3/4) YA NO SE GENERAN
004036*                           SIN SUPERFICIE REGISTRADA: AHORA EXIGEN
004038*                           WS-EGE-SUPERFICIE > 0, IGUAL QUE EL
004040*                           SANEAMIENTO INTEGRAL (PEDIDO 2023-017).
004042*    17/11/2023  D.FAVRE    SE RESTAURA LA COPY CATLINK (FALTABA
004044*                           DE LA AREA DE TRABAJO): WS-CAT-PARAM
004046*                           NO ESTABA DECLARADO Y LA CONSULTA AL
004048*                           CATALOGO NO ENLAZABA (PEDIDO 2023-020).
004050*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CLASE-NUMERICA IS '0' THRU '9'
004600     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004700             OFF STATUS IS SW-REPROCESO-OFF.
004800*-----------------------------------------------------------------
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------------
005200*    CATALOGO DE CLAVES DE MEDIDA A RECORRER PARA CADA EDIFICIO
005300*-----------------------------------------------------------------
005400 01  WS-CLAVES-MEDIDA.
005500     05  FILLER                     PIC X(22) VALUE
005600         'heizung_gas_zu_wp     '.
005700     05  FILLER                     PIC X(22) VALUE
005800         'daemmung_fassade      '.
005900     05  FILLER                     PIC X(22) VALUE
006000         'daemmung_dach         '.
006100     05  FILLER                     PIC X(22) VALUE
006200         'fenster               '.
006300     05  FILLER                     PIC X(22) VALUE
006400         'solar_pv              '.
006500     05  FILLER                     PIC X(22) VALUE
006600         'kombi_heizung_solar   '.
006700     05  FILLER                     PIC X(22) VALUE
006800         'kombi_vollsanierung   '.
006900 01  WS-CLAVES-TABLA REDEFINES WS-CLAVES-MEDIDA.
007000     05  WS-CLAVE-ITEM OCCURS 7 TIMES
007100                       INDEXED BY CLA-IDX PIC X(22).
007200 01  WS-CLAVES-BLOQUE-R REDEFINES WS-CLAVES-MEDIDA.
007300     05  WS-CLAVES-BLOQUE           PIC X(154).
007400*-----------------------------------------------------------------
007500*    AREA DE TRABAJO DEL EDIFICIO EN CURSO
007600*-----------------------------------------------------------------
007700     COPY ACTLINK REPLACING
007800         WS-ACT-ITEM              BY WS-EDIFICIO-ACTUAL
007900         WS-ACT-EDIFICIO          BY WS-EGE-EDIFICIO
008000         WS-ACT-TIPO-CALEF        BY WS-EGE-TIPO-CALEF
008100         WS-ACT-ES-GAS            BY WS-EGE-ES-GAS
008200         WS-ACT-ES-OLEO           BY WS-EGE-ES-OLEO
008300         WS-ACT-ES-FERNWAERME     BY WS-EGE-ES-FERNWAERME
008400         WS-ACT-ES-BOMBA-CALOR    BY WS-EGE-ES-BOMBA-CALOR
008500         WS-ACT-ES-PELLETS        BY WS-EGE-ES-PELLETS
008600         WS-ACT-ES-SOLAR          BY WS-EGE-ES-SOLAR
008700         WS-ACT-CONSUMO-CALEF     BY WS-EGE-CONSUMO-CALEF
008800         WS-ACT-CONSUMO-ELEC      BY WS-EGE-CONSUMO-ELEC
008900         WS-ACT-SUPERFICIE        BY WS-EGE-SUPERFICIE
009000         WS-ACT-ANIO-CONSTR       BY WS-EGE-ANIO-CONSTR
009100         WS-ACT-CO2-TOTAL-KG      BY WS-EGE-CO2-TOTAL-KG
009200         WS-ACT-CO2-TOTAL-T       BY WS-EGE-CO2-TOTAL-T.
009300*-----------------------------------------------------------------
009400*    ESCENARIO EN CONSTRUCCION Y CONTADORES DE TRABAJO
009500*-----------------------------------------------------------------
009600     COPY SCNLINK REPLACING WS-SAN-ITEM BY WS-ESCENARIO-NUEVO.
009700 01  WS-CONTADORES.
009800     05  WS-LLAMADAS                 PIC 9(07) COMP VALUE 0.
009900     05  WS-GENERADOS                PIC 9(07) COMP VALUE 0.
010000     05  WS-OMITIDOS                 PIC 9(07) COMP VALUE 0.
010010 01  WS-CLAVE-EFECTIVA               PIC X(22).
010020*-----------------------------------------------------------------
010030*    RESULTADOS YA CALCULADOS DE LAS MEDIDAS COMPONENTES, PARA
010040*    ARMAR LAS MEDIDAS COMBINADAS POR SUMA (PEDIDO 2023-014)
010050*-----------------------------------------------------------------
010060 01  WS-COMPONENTES.
010070     05  WS-COMP-CALEF.
010080         10  WS-COMP-CALEF-BRUTA      PIC S9(09)V9(02).
010090         10  WS-COMP-CALEF-SUBV       PIC S9(09)V9(02).
010095         10  WS-COMP-CALEF-CO2        PIC S9(09)V9(02).
010100         10  WS-COMP-CALEF-ENERGIA    PIC S9(09)V9(02).
010105         10  WS-COMP-CALEF-NUEVO-ELEC PIC S9(09)V9(02).
010110     05  WS-COMP-FACHADA.
010120         10  WS-COMP-FACHADA-BRUTA    PIC S9(09)V9(02).
010130         10  WS-COMP-FACHADA-SUBV     PIC S9(09)V9(02).
010135         10  WS-COMP-FACHADA-CO2      PIC S9(09)V9(02).
010140         10  WS-COMP-FACHADA-ENERGIA  PIC S9(09)V9(02).
010150     05  WS-COMP-DACH.
010160         10  WS-COMP-DACH-BRUTA       PIC S9(09)V9(02).
010170         10  WS-COMP-DACH-SUBV        PIC S9(09)V9(02).
010175         10  WS-COMP-DACH-CO2         PIC S9(09)V9(02).
010180         10  WS-COMP-DACH-ENERGIA     PIC S9(09)V9(02).
010190     05  WS-COMP-PV.
010200         10  WS-COMP-PV-BRUTA         PIC S9(09)V9(02).
010210         10  WS-COMP-PV-SUBV          PIC S9(09)V9(02).
010215         10  WS-COMP-PV-CO2           PIC S9(09)V9(02).
010220         10  WS-COMP-PV-AUTOCONSUMO   PIC S9(09)V9(02).
010230 01  WS-INDICADORES-ECOSANE.
010240     COPY ECOLINK.
010250     COPY CATLINK.
010300*-----------------------------------------------------------------
010400*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
010500*-----------------------------------------------------------------
010600 01  WS-ENCABEZADO-LOG               PIC X(40) VALUE
010700     'GENSANE - GENERADOR DE ESCENARIOS       '.
010800 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
010900     05  WS-ENC-PROGRAMA             PIC X(07).
011000     05  FILLER                      PIC X(33).
011100*-----------------------------------------------------------------
011200 LINKAGE SECTION.
011300     COPY ACTLINK REPLACING
011400         WS-ACT-ITEM              BY LK-EDIFICIO-ACTUAL
011500         WS-ACT-EDIFICIO          BY LK-EDF-EDIFICIO
011600         WS-ACT-TIPO-CALEF        BY LK-EDF-TIPO-CALEF
011700         WS-ACT-ES-GAS            BY LK-EDF-ES-GAS
011800         WS-ACT-ES-OLEO           BY LK-EDF-ES-OLEO
011900         WS-ACT-ES-FERNWAERME     BY LK-EDF-ES-FERNWAERME
012000         WS-ACT-ES-BOMBA-CALOR    BY LK-EDF-ES-BOMBA-CALOR
012100         WS-ACT-ES-PELLETS        BY LK-EDF-ES-PELLETS
012200         WS-ACT-ES-SOLAR          BY LK-EDF-ES-SOLAR
012300         WS-ACT-CONSUMO-CALEF     BY LK-EDF-CONSUMO-CALEF
012400         WS-ACT-CONSUMO-ELEC      BY LK-EDF-CONSUMO-ELEC
012500         WS-ACT-SUPERFICIE        BY LK-EDF-SUPERFICIE
012600         WS-ACT-ANIO-CONSTR       BY LK-EDF-ANIO-CONSTR
012700         WS-ACT-CO2-TOTAL-KG      BY LK-EDF-CO2-TOTAL-KG
012800         WS-ACT-CO2-TOTAL-T       BY LK-EDF-CO2-TOTAL-T.
012900 01  LK-TABLA-SANEAMIENTOS.
013000     05  LK-CANT-SANEAMIENTOS        PIC 9(04) COMP.
013100     05  LK-SAN-FILA OCCURS 500 TIMES INDEXED BY LK-SAN-IDX.
013200         COPY SCNLINK REPLACING 01 BY 10 05 BY 15.
013300*-----------------------------------------------------------------
013400 PROCEDURE DIVISION USING LK-EDIFICIO-ACTUAL
013500                         LK-TABLA-SANEAMIENTOS.
013600*-----------------------------------------------------------------
013700 0100-GENERAR-ESCENARIOS.
013800
013900     ADD 1 TO WS-LLAMADAS.
014000     MOVE LK-EDIFICIO-ACTUAL TO WS-EDIFICIO-ACTUAL.
014100
014200     PERFORM 0200-EVALUAR-MEDIDA
014300        THRU 0200-EVALUAR-MEDIDA-FIN
014400        VARYING CLA-IDX FROM 1 BY 1 UNTIL CLA-IDX > 7.
014500
014600 0100-GENERAR-ESCENARIOS-FIN.
014700     EXIT PROGRAM.
014800*-----------------------------------------------------------------
014900*    DESCARTA MEDIDAS QUE NO APLICAN AL TIPO DE CALEFACCION
015000*    ACTUAL DEL EDIFICIO Y CONSULTA CATSANE PARA LAS RESTANTES
015100*-----------------------------------------------------------------
015200 0200-EVALUAR-MEDIDA.
015300
015400     MOVE SPACES TO WS-CLAVE-EFECTIVA.
015420
015440     EVALUATE CLA-IDX
015460
015480         WHEN 1
015500             IF WS-EGE-ES-GAS
015520                 MOVE 'heizung_gas_zu_wp     '
015530                     TO WS-CLAVE-EFECTIVA
015540             ELSE
015550                 IF WS-EGE-ES-OLEO
015560                     MOVE 'heizung_oel_zu_wp     '
015570                         TO WS-CLAVE-EFECTIVA
015580                 ELSE
015600                     ADD 1 TO WS-OMITIDOS
015640                     GO TO 0200-EVALUAR-MEDIDA-FIN
015660                 END-IF
015700             END-IF
015720
015740         WHEN 5
015760             IF WS-EGE-ES-SOLAR
015780                 ADD 1 TO WS-OMITIDOS
015800                 GO TO 0200-EVALUAR-MEDIDA-FIN
015820             END-IF
015840             MOVE WS-CLAVE-ITEM (CLA-IDX) TO WS-CLAVE-EFECTIVA
015860
015880         WHEN 6
015900             IF WS-EGE-ES-GAS OR WS-EGE-ES-OLEO
015920                 MOVE WS-CLAVE-ITEM (CLA-IDX) TO WS-CLAVE-EFECTIVA
015940             ELSE
015960                 ADD 1 TO WS-OMITIDOS
015980                 GO TO 0200-EVALUAR-MEDIDA-FIN
016000             END-IF
016020
016040         WHEN 7
016060             IF (WS-EGE-ES-GAS OR WS-EGE-ES-OLEO)
016080                AND WS-EGE-SUPERFICIE > 0
016100                 MOVE WS-CLAVE-ITEM (CLA-IDX) TO WS-CLAVE-EFECTIVA
016120             ELSE
016140                 ADD 1 TO WS-OMITIDOS
016160                 GO TO 0200-EVALUAR-MEDIDA-FIN
016180             END-IF
016200
016220         WHEN OTHER
016230             IF WS-EGE-SUPERFICIE > 0
016240                 MOVE WS-CLAVE-ITEM (CLA-IDX) TO WS-CLAVE-EFECTIVA
016250             ELSE
016255                 ADD 1 TO WS-OMITIDOS
016258                 GO TO 0200-EVALUAR-MEDIDA-FIN
016259             END-IF
016260
016280     END-EVALUATE.
016300
016320     MOVE WS-CLAVE-EFECTIVA TO WS-CAT-CLAVE-ENTRADA.
016340     CALL 'CATSANE' USING WS-CAT-PARAM.
016360
016380     IF WS-CAT-CLAVE-NO-EXISTE
016400        GO TO 0200-EVALUAR-MEDIDA-FIN
016420     END-IF.
016440
016460     IF CLA-IDX < 6
016480        PERFORM 0300-ARMAR-ESCENARIO
016500           THRU 0300-ARMAR-ESCENARIO-FIN
016520     ELSE
016540        PERFORM 0350-ARMAR-ESCENARIO-COMBINADO
016560           THRU 0350-ARMAR-ESCENARIO-COMBINADO-FIN
016580     END-IF.
016600
017700 0200-EVALUAR-MEDIDA-FIN.
017800     EXIT.
017900*-----------------------------------------------------------------
018000*    CALCULA LA ECONOMIA DE LA MEDIDA (CALL ECOSANE) Y LO
018100*    AGREGA A LA TABLA GLOBAL DE ESCENARIOS
018200*-----------------------------------------------------------------
018300 0300-ARMAR-ESCENARIO.
018400
018500     INITIALIZE WS-ESCENARIO-NUEVO.
018600     MOVE WS-EGE-EDIFICIO          TO WS-SAN-ID-EDIFICIO.
018700     MOVE WS-CLAVE-EFECTIVA        TO WS-SAN-ID-MEDIDA.
018800     MOVE WS-CAT-NOMBRE            TO WS-SAN-NOMBRE.
018900     MOVE WS-CAT-CATEGORIA         TO WS-SAN-CATEGORIA.
019000     MOVE WS-CAT-VIDA-UTIL         TO WS-SAN-VIDA-UTIL-ANIOS.
019100
019200     MOVE WS-EGE-EDIFICIO          TO WS-ECO-EDIFICIO.
019210     MOVE WS-EGE-TIPO-CALEF        TO WS-ECO-TIPO-CALEF.
019300     MOVE WS-EGE-SUPERFICIE        TO WS-ECO-SUPERFICIE.
019400     MOVE WS-EGE-CONSUMO-CALEF     TO WS-ECO-CONSUMO-CALEF.
019500     MOVE WS-EGE-CONSUMO-ELEC      TO WS-ECO-CONSUMO-ELEC.
019600     MOVE WS-CAT-CLAVE-ENTRADA     TO WS-ECO-ID-MEDIDA.
019700     MOVE WS-CAT-BASE-COSTO        TO WS-ECO-BASE-COSTO.
019800     MOVE WS-CAT-TASA-COSTO        TO WS-ECO-TASA-COSTO.
019900     MOVE WS-CAT-VIDA-UTIL         TO WS-ECO-VIDA-UTIL.
020000     MOVE WS-CAT-PORC-AHORRO       TO WS-ECO-PORC-AHORRO.
020100     MOVE WS-CAT-SUBV-FIJA         TO WS-ECO-SUBV-FIJA.
020200     MOVE WS-CAT-SUBV-TASA         TO WS-ECO-SUBV-TASA.
020300     MOVE WS-CAT-SUBV-TOPE         TO WS-ECO-SUBV-TOPE.
020400
020500     CALL 'ECOSANE' USING WS-INDICADORES-ECOSANE.
020600
020700     MOVE WS-ECO-INVERSION-BRUTA   TO WS-SAN-INVERSION-BRUTA.
020800     MOVE WS-ECO-SUBVENCION-CHF    TO WS-SAN-SUBVENCION-CHF.
020900     MOVE WS-ECO-INVERSION-NETA    TO WS-SAN-INVERSION-NETA.
021000     MOVE WS-ECO-AHORRO-CO2-KG     TO WS-SAN-AHORRO-CO2-KG.
021100     MOVE WS-ECO-NUEVO-CONS-ELEC   TO WS-SAN-NUEVO-CONS-ELEC.
021200     MOVE WS-ECO-AHORRO-ENERGIA    TO WS-SAN-AHORRO-ENERGIA.
021300     MOVE WS-ECO-AUTOCONSUMO-KWH   TO WS-SAN-AUTOCONSUMO-KWH.
021400     MOVE WS-ECO-AMORTIZ-ANIOS     TO WS-SAN-AMORTIZ-ANIOS.
021500     MOVE WS-ECO-VAN-CHF           TO WS-SAN-VAN-CHF.
021600     MOVE WS-ECO-ROI-PORCENT       TO WS-SAN-ROI-PORCENT.
021700     MOVE WS-ECO-RENDIM-TOTAL-CHF  TO WS-SAN-RENDIM-TOTAL-CHF.
021800     MOVE WS-ECO-AHORRO-CHF-ANIO   TO WS-SAN-AHORRO-CHF-ANIO.
021900
021920     PERFORM 0370-GUARDAR-COMPONENTE
021940        THRU 0370-GUARDAR-COMPONENTE-FIN.
021960
021980     PERFORM 0380-AGREGAR-A-TABLA
022000        THRU 0380-AGREGAR-A-TABLA-FIN.
022600
022700 0300-ARMAR-ESCENARIO-FIN.
022800     EXIT.
022820*-----------------------------------------------------------------
022840*    MEDIDAS COMBINADAS: LA INVERSION, LA SUBVENCION Y EL AHORRO
022860*    DE CO2/ENERGIA SE ARMAN SUMANDO LAS MEDIDAS COMPONENTES YA
022880*    RESUELTAS (PEDIDO 2023-014)
022900*-----------------------------------------------------------------
022920 0350-ARMAR-ESCENARIO-COMBINADO.
022940
022960     INITIALIZE WS-ESCENARIO-NUEVO.
022980     MOVE WS-EGE-EDIFICIO          TO WS-SAN-ID-EDIFICIO.
023000     MOVE WS-CLAVE-EFECTIVA        TO WS-SAN-ID-MEDIDA.
023020     MOVE WS-CAT-NOMBRE            TO WS-SAN-NOMBRE.
023040     MOVE WS-CAT-CATEGORIA         TO WS-SAN-CATEGORIA.
023060     MOVE WS-CAT-VIDA-UTIL         TO WS-SAN-VIDA-UTIL-ANIOS.
023080
023100     MOVE WS-EGE-EDIFICIO          TO WS-ECO-EDIFICIO.
023120     MOVE WS-EGE-TIPO-CALEF        TO WS-ECO-TIPO-CALEF.
023140     MOVE WS-EGE-SUPERFICIE        TO WS-ECO-SUPERFICIE.
023160     MOVE WS-EGE-CONSUMO-CALEF     TO WS-ECO-CONSUMO-CALEF.
023180     MOVE WS-EGE-CONSUMO-ELEC      TO WS-ECO-CONSUMO-ELEC.
023200     MOVE WS-CAT-CLAVE-ENTRADA     TO WS-ECO-ID-MEDIDA.
023220     MOVE WS-CAT-BASE-COSTO        TO WS-ECO-BASE-COSTO.
023240     MOVE WS-CAT-TASA-COSTO        TO WS-ECO-TASA-COSTO.
023260     MOVE WS-CAT-VIDA-UTIL         TO WS-ECO-VIDA-UTIL.
023280     MOVE WS-CAT-PORC-AHORRO       TO WS-ECO-PORC-AHORRO.
023300     MOVE WS-CAT-SUBV-FIJA         TO WS-ECO-SUBV-FIJA.
023320     MOVE WS-CAT-SUBV-TASA         TO WS-ECO-SUBV-TASA.
023340     MOVE WS-CAT-SUBV-TOPE         TO WS-ECO-SUBV-TOPE.
023360
023380     PERFORM 0360-SUMAR-COMPONENTES
023400        THRU 0360-SUMAR-COMPONENTES-FIN.
023420
023440     CALL 'ECOSANE' USING WS-INDICADORES-ECOSANE.
023460
023480     MOVE WS-ECO-INVERSION-BRUTA   TO WS-SAN-INVERSION-BRUTA.
023500     MOVE WS-ECO-SUBVENCION-CHF    TO WS-SAN-SUBVENCION-CHF.
023520     MOVE WS-ECO-INVERSION-NETA    TO WS-SAN-INVERSION-NETA.
023540     MOVE WS-ECO-AHORRO-CO2-KG     TO WS-SAN-AHORRO-CO2-KG.
023560     MOVE WS-ECO-NUEVO-CONS-ELEC   TO WS-SAN-NUEVO-CONS-ELEC.
023580     MOVE WS-ECO-AHORRO-ENERGIA    TO WS-SAN-AHORRO-ENERGIA.
023600     MOVE WS-ECO-AUTOCONSUMO-KWH   TO WS-SAN-AUTOCONSUMO-KWH.
023620     MOVE WS-ECO-AMORTIZ-ANIOS     TO WS-SAN-AMORTIZ-ANIOS.
023640     MOVE WS-ECO-VAN-CHF           TO WS-SAN-VAN-CHF.
023660     MOVE WS-ECO-ROI-PORCENT       TO WS-SAN-ROI-PORCENT.
023680     MOVE WS-ECO-RENDIM-TOTAL-CHF  TO WS-SAN-RENDIM-TOTAL-CHF.
023700     MOVE WS-ECO-AHORRO-CHF-ANIO   TO WS-SAN-AHORRO-CHF-ANIO.
023720
023740     PERFORM 0380-AGREGAR-A-TABLA
023760        THRU 0380-AGREGAR-A-TABLA-FIN.
023780
023800 0350-ARMAR-ESCENARIO-COMBINADO-FIN.
023820     EXIT.
023840*-----------------------------------------------------------------
023860*    SUMA DE LAS MEDIDAS COMPONENTES YA RESUELTAS, SEGUN LA
023880*    COMBINACION PEDIDA (PEDIDO 2023-014)
023900*-----------------------------------------------------------------
023920 0360-SUMAR-COMPONENTES.
023940
023960     IF CLA-IDX = 6
023980         ADD WS-COMP-CALEF-BRUTA WS-COMP-PV-BRUTA
024000             GIVING WS-ECO-COMBO-INV-BRUTA
024020         ADD WS-COMP-CALEF-SUBV WS-COMP-PV-SUBV
024040             GIVING WS-ECO-COMBO-SUBV-CHF
024060         ADD WS-COMP-CALEF-CO2 WS-COMP-PV-CO2
024080             GIVING WS-ECO-COMBO-CO2-KG
024100         ADD WS-COMP-CALEF-ENERGIA WS-COMP-PV-AUTOCONSUMO
024120             GIVING WS-ECO-COMBO-ENERGIA-KWH
024140         MOVE WS-COMP-PV-AUTOCONSUMO    TO WS-ECO-COMBO-AUTOCONSUMO
024160         SUBTRACT WS-COMP-PV-AUTOCONSUMO FROM WS-COMP-CALEF-NUEVO-ELEC
024180             GIVING WS-ECO-COMBO-NUEVO-ELEC
024200     ELSE
024220         ADD WS-COMP-CALEF-BRUTA WS-COMP-FACHADA-BRUTA
024240             WS-COMP-DACH-BRUTA WS-COMP-PV-BRUTA
024260             GIVING WS-ECO-COMBO-INV-BRUTA
024280         ADD WS-COMP-CALEF-SUBV WS-COMP-FACHADA-SUBV
024300             WS-COMP-DACH-SUBV WS-COMP-PV-SUBV
024320             GIVING WS-ECO-COMBO-SUBV-CHF
024340         ADD WS-COMP-CALEF-CO2 WS-COMP-FACHADA-CO2
024360             WS-COMP-DACH-CO2 WS-COMP-PV-CO2
024380             GIVING WS-ECO-COMBO-CO2-KG
024400         ADD WS-COMP-CALEF-ENERGIA WS-COMP-FACHADA-ENERGIA
024420             WS-COMP-DACH-ENERGIA WS-COMP-PV-AUTOCONSUMO
024440             GIVING WS-ECO-COMBO-ENERGIA-KWH
024460         MOVE WS-COMP-PV-AUTOCONSUMO    TO WS-ECO-COMBO-AUTOCONSUMO
024480         SUBTRACT WS-COMP-PV-AUTOCONSUMO FROM WS-COMP-CALEF-NUEVO-ELEC
024500             GIVING WS-ECO-COMBO-NUEVO-ELEC
024520     END-IF.
024540
024560 0360-SUMAR-COMPONENTES-FIN.
024580     EXIT.
024600*-----------------------------------------------------------------
024620*    GUARDA EL RESULTADO DE CADA MEDIDA SIMPLE PARA PODER ARMAR
024640*    LUEGO LAS MEDIDAS COMBINADAS POR SUMA (PEDIDO 2023-014)
024660*-----------------------------------------------------------------
024680 0370-GUARDAR-COMPONENTE.
024700
024720     EVALUATE CLA-IDX
024740         WHEN 1
024760             MOVE WS-ECO-INVERSION-BRUTA TO WS-COMP-CALEF-BRUTA
024780             MOVE WS-ECO-SUBVENCION-CHF  TO WS-COMP-CALEF-SUBV
024800             MOVE WS-ECO-AHORRO-CO2-KG   TO WS-COMP-CALEF-CO2
024820             MOVE WS-ECO-AHORRO-ENERGIA  TO WS-COMP-CALEF-ENERGIA
024840             MOVE WS-ECO-NUEVO-CONS-ELEC TO WS-COMP-CALEF-NUEVO-ELEC
024860         WHEN 2
024880             MOVE WS-ECO-INVERSION-BRUTA TO WS-COMP-FACHADA-BRUTA
024900             MOVE WS-ECO-SUBVENCION-CHF  TO WS-COMP-FACHADA-SUBV
024920             MOVE WS-ECO-AHORRO-CO2-KG   TO WS-COMP-FACHADA-CO2
024940             MOVE WS-ECO-AHORRO-ENERGIA  TO WS-COMP-FACHADA-ENERGIA
024960         WHEN 3
024980             MOVE WS-ECO-INVERSION-BRUTA TO WS-COMP-DACH-BRUTA
025000             MOVE WS-ECO-SUBVENCION-CHF  TO WS-COMP-DACH-SUBV
025020             MOVE WS-ECO-AHORRO-CO2-KG   TO WS-COMP-DACH-CO2
025040             MOVE WS-ECO-AHORRO-ENERGIA  TO WS-COMP-DACH-ENERGIA
025060         WHEN 5
025080             MOVE WS-ECO-INVERSION-BRUTA TO WS-COMP-PV-BRUTA
025100             MOVE WS-ECO-SUBVENCION-CHF  TO WS-COMP-PV-SUBV
025120             MOVE WS-ECO-AHORRO-CO2-KG   TO WS-COMP-PV-CO2
025140             MOVE WS-ECO-AUTOCONSUMO-KWH TO WS-COMP-PV-AUTOCONSUMO
025160         WHEN OTHER
025180             CONTINUE
025200     END-EVALUATE.
025220
025240 0370-GUARDAR-COMPONENTE-FIN.
025260     EXIT.
025280*-----------------------------------------------------------------
025300*    AGREGA EL ESCENARIO ARMADO A LA TABLA DEVUELTA AL PROGRAMA
025320*    PRINCIPAL, CON TOPE DE 500 FILAS
025340*-----------------------------------------------------------------
025360 0380-AGREGAR-A-TABLA.
025380
025400     IF LK-CANT-SANEAMIENTOS < 500
025420        ADD 1 TO LK-CANT-SANEAMIENTOS
025440        SET LK-SAN-IDX TO LK-CANT-SANEAMIENTOS
025460        MOVE WS-ESCENARIO-NUEVO TO LK-SAN-FILA (LK-SAN-IDX)
025480        ADD 1 TO WS-GENERADOS
025500     END-IF.
025520
025540 0380-AGREGAR-A-TABLA-FIN.
025560     EXIT.
