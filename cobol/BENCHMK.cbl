000100******************************************************************
000200*    PROGRAMA    : BENCHMK
000300*    PROPOSITO   : BENCHMARK ENERGETICO DE UN EDIFICIO DEL ANIO
000400*                  ACTUAL - CIFRAS POR M2, CLASE DE EFICIENCIA,
000500*                  COMPARACION CONTRA ESTANDARES, CONTRA EL
000600*                  PROMEDIO SEGUN ANIO DE CONSTRUCCION, CONTRA
000700*                  METAS CLIMATICAS Y POTENCIAL DE SANEAMIENTO.
000800*                  SUBPROGRAMA LLAMADO DESDE EMISCO2, UNA VEZ POR
000900*                  EDIFICIO DEL ANIO ACTUAL.
001000*    TECTONICS   : COBC
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     BENCHMK.
001400 AUTHOR.         S. BRUNNER.
001500 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
001600 DATE-WRITTEN.   12/11/1994.
001700 DATE-COMPILED.  12/11/1994.
001800 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
001900*-----------------------------------------------------------------
002000*    HISTORIAL DE MODIFICACIONES
002100*-----------------------------------------------------------------
002200*    12/11/1994  S.BRUNNER  VERSION INICIAL. CIFRAS POR M2
002300*                           (CALEFACCION, ELECTRICIDAD, CO2) Y
002400*                           CLASE DE EFICIENCIA A-G.
002500*    19/09/1996  S.BRUNNER  SE AGREGA COMPARACION CONTRA LOS
002600*                           ESTANDARES DE CONSTRUCCION VIGENTES
002700*                           (SIA, MINERGIE, MUKEN).
002800*    27/09/1998  A.WYSS     REVISION Y2K - EL ANIO DE CONSTRUCCION
002900*                           SE RECIBE DESDE EMISCO2 A 4 DIGITOS,
003000*                           SE REVISAN LAS BANDAS DE COMPARACION.
003100*    15/01/1999  A.WYSS     CIERRE DE REVISION Y2K.
003200*    09/05/2005  A.WYSS     SE AGREGA COMPARACION CONTRA EL
003300*                           PROMEDIO SEGUN ANIO DE CONSTRUCCION
003400*                           (8 BANDAS, PEDIDO DPTO. PATRIMONIO).
003500*    17/06/2022  D.FAVRE    ACTUALIZACION KBOB 2022: SE AGREGAN
003600*                           LAS METAS CLIMATICAS (HOY / 2030 /
003700*                           2040 / 2050) Y EL CALCULO DE
003800*                           POTENCIAL DE SANEAMIENTO CONTRA
003900*                           MINERGIE, CON FACTOR DE CO2 POR TIPO
004000*                           DE CALEFACCION (DEFECTO 0.200 SI EL
004100*                           TIPO NO FIGURA EN LA TABLA).
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-NUMERICA IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004900             OFF STATUS IS SW-REPROCESO-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT SAL-BENCHMARK
005400         ASSIGN TO "SALBENCH"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-BENCHMARK.
005700*-----------------------------------------------------------------
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  SAL-BENCHMARK.
006200 01  WS-REG-SAL-BENCHMARK              PIC X(60).
006300*-----------------------------------------------------------------
006400 WORKING-STORAGE SECTION.
006500*-----------------------------------------------------------------
006600*    AREA DE ESTADO DE ARCHIVOS
006700*-----------------------------------------------------------------
006800 01  WS-AREA-STATUS.
006900     05  FS-BENCHMARK                  PIC X(02).
007000         88  FS-BENCHMARK-OK                  VALUE '00'.
007100*-----------------------------------------------------------------
007200*    INDICADOR DE PRIMERA LLAMADA (EL ARCHIVO SE ABRE UNA SOLA
007300*    VEZ Y QUEDA ABIERTO MIENTRAS EMISCO2 LLAMA POR CADA EDIFICIO)
007400*-----------------------------------------------------------------
007500 01  WS-ESTADO-ARCHIVO                 PIC X(01) VALUE 'N'.
007600     88  WS-ARCHIVO-YA-ABIERTO               VALUE 'S'.
007700*-----------------------------------------------------------------
007800*    ENCABEZADO DE TRAZA DEL PROGRAMA (CONFIRMACION DE VERSION)
007900*-----------------------------------------------------------------
008000 01  WS-ENCABEZADO-LOG                 PIC X(40) VALUE
008100     'BENCHMK - BENCHMARK ENERGETICO EDIFICIO '.
008200 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
008300     05  WS-ENC-PROGRAMA               PIC X(07).
008400     05  FILLER                        PIC X(33).
008500*-----------------------------------------------------------------
008600*    LINEAS DEL REPORTE DE BENCHMARK
008700*-----------------------------------------------------------------
008800 01  WS-LINEAS-BENCHMARK.
008900     COPY BENCREP.
009000*-----------------------------------------------------------------
009100*    NOMBRES Y METAS DE LOS ESTANDARES DE CONSTRUCCION - CARGA
009200*-----------------------------------------------------------------
009300 01  WS-NOMBRES-ESTANDAR-CARGA.
009400     05  FILLER                        PIC X(18) VALUE
009500         'NEUBAU_SIA_2024   '.
009600     05  FILLER                        PIC X(18) VALUE
009700         'MINERGIE          '.
009800     05  FILLER                        PIC X(18) VALUE
009900         'MINERGIE_P        '.
010000     05  FILLER                        PIC X(18) VALUE
010100         'MUKEN_2014        '.
010200 01  WS-NOMBRES-ESTANDAR-TABLA REDEFINES WS-NOMBRES-ESTANDAR-CARGA.
010300     05  WS-NOM-ESTANDAR   OCCURS 4 TIMES PIC X(18).
010400 01  WS-CIFRAS-ESTANDAR-CARGA.
010500     05  FILLER                        PIC 9(03)V9(01)
010600         VALUE 030.0.
010700     05  FILLER                        PIC 9(03)V9(01)
010800         VALUE 038.0.
010900     05  FILLER                        PIC 9(03)V9(01)
011000         VALUE 015.0.
011100     05  FILLER                        PIC 9(03)V9(01)
011200         VALUE 035.0.
011300 01  WS-CIFRAS-ESTANDAR-TABLA REDEFINES WS-CIFRAS-ESTANDAR-CARGA.
011400     05  WS-ZIEL-ESTANDAR-ITEM OCCURS 4 TIMES PIC 9(03)V9(01).
011500*-----------------------------------------------------------------
011600*    TABLA DE TRABAJO DE LOS ESTANDARES DE CONSTRUCCION
011700*-----------------------------------------------------------------
011800 01  WS-TABLA-ESTANDARES.
011900     05  WS-ESTANDAR-ITEM OCCURS 4 TIMES INDEXED BY EST-IDX.
012000         10  WS-ESTANDAR-NOMBRE        PIC X(18).
012100         10  WS-ESTANDAR-ZIEL          PIC 9(03)V9(01).
012200*-----------------------------------------------------------------
012300*    TABLA DE METAS CLIMATICAS (KG CO2 / M2 / ANIO)
012400*-----------------------------------------------------------------
012500 01  WS-TABLA-CLIMA.
012600     05  WS-CLIMA-ITEM OCCURS 4 TIMES INDEXED BY CLI-IDX.
012700         10  WS-CLIMA-NOMBRE           PIC X(14).
012800         10  WS-CLIMA-ZIEL             PIC 9(03)V9(01).
012900*-----------------------------------------------------------------
013000*    TABLA DE FACTORES DE CO2 POR TIPO DE CALEFACCION, PARA EL
013100*    CALCULO DEL POTENCIAL DE SANEAMIENTO (KBOB 2022)
013200*-----------------------------------------------------------------
013300 01  WS-TABLA-FACTORES-POT.
013400     05  WS-FACTOR-POT-ITEM OCCURS 6 TIMES INDEXED BY FAC-IDX.
013500         10  WS-FACTOR-POT-TIPO        PIC X(12).
013600         10  WS-FACTOR-POT-VALOR       PIC 9V9(03).
013700 77  WS-FACTOR-POT-DEFECTO             PIC 9V9(03) VALUE 0.200.
013800 77  WS-POT-ZIEL-MINERGIE              PIC 9(03)V9(01)
013900     VALUE 038.0.
014000*-----------------------------------------------------------------
014100*    CONTADORES DE TRABAJO
014200*-----------------------------------------------------------------
014300 01  WS-CONTADORES.
014400     05  WS-LLAMADAS                   PIC 9(07) COMP VALUE 0.
014500*-----------------------------------------------------------------
014600*    CIFRAS POR M2 DEL EDIFICIO EN CURSO
014700*-----------------------------------------------------------------
014800 01  WS-CIFRAS-EDIFICIO.
014900     05  WS-KWH-M2-CALEF               PIC S9(05)V9(01) VALUE 0.
015000     05  WS-KWH-M2-ELEC                PIC S9(05)V9(01) VALUE 0.
015100     05  WS-KG-M2-CO2                  PIC S9(05)V9(01) VALUE 0.
015200     05  WS-CLASE-EFICIENCIA           PIC X(01) VALUE SPACES.
015300*-----------------------------------------------------------------
015400*    VARIABLES DE TRABAJO DE LA COMPARACION CONTRA ESTANDARES
015500*-----------------------------------------------------------------
015600 01  WS-VARIABLES-ESTANDAR.
015700     05  WS-EST-DIFF                   PIC S9(05)V9(01) VALUE 0.
015800     05  WS-EST-DIFF-PCT               PIC S9(05)V9(01) VALUE 0.
015900     05  WS-EST-STATUS                 PIC X(14) VALUE SPACES.
016000*-----------------------------------------------------------------
016100*    VARIABLES DE TRABAJO DEL PROMEDIO SEGUN ANIO DE CONSTRUCCION
016200*-----------------------------------------------------------------
016300 01  WS-VARIABLES-ANIO.
016400     05  WS-ANIO-ZIEL                  PIC 9(03)V9(01) VALUE 0.
016500     05  WS-ANIO-DIFF                  PIC S9(05)V9(01) VALUE 0.
016600     05  WS-ANIO-STATUS                PIC X(14) VALUE SPACES.
016700*-----------------------------------------------------------------
016800*    VARIABLES DE TRABAJO DE LAS METAS CLIMATICAS
016900*-----------------------------------------------------------------
017000 01  WS-VARIABLES-CLIMA.
017100     05  WS-CLI-DIFF-PCT               PIC S9(05)V9(01) VALUE 0.
017200     05  WS-CLI-STATUS                 PIC X(14) VALUE SPACES.
017300*-----------------------------------------------------------------
017400*    VARIABLES DE TRABAJO DEL POTENCIAL DE SANEAMIENTO
017500*-----------------------------------------------------------------
017600 01  WS-VARIABLES-POTENCIAL.
017700     05  WS-POT-FACTOR                 PIC 9V9(03) VALUE 0.
017800     05  WS-POT-AHORRO-M2              PIC S9(05)V9(01) VALUE 0.
017900     05  WS-POT-PCT                    PIC 9(03)V9(01) VALUE 0.
018000     05  WS-POT-TOTAL-KWH              PIC S9(07)V9(01) VALUE 0.
018100     05  WS-POT-CO2-KG                 PIC S9(09)V9(02) VALUE 0.
018200*-----------------------------------------------------------------
018300 LINKAGE SECTION.
018400     COPY ACTLINK REPLACING
018500         WS-ACT-ITEM              BY LK-EDIFICIO-ACTUAL
018600         WS-ACT-EDIFICIO          BY LK-EDF-EDIFICIO
018700         WS-ACT-TIPO-CALEF        BY LK-EDF-TIPO-CALEF
018800         WS-ACT-ES-GAS            BY LK-EDF-ES-GAS
018900         WS-ACT-ES-OLEO           BY LK-EDF-ES-OLEO
019000         WS-ACT-ES-FERNWAERME     BY LK-EDF-ES-FERNWAERME
019100         WS-ACT-ES-BOMBA-CALOR    BY LK-EDF-ES-BOMBA-CALOR
019200         WS-ACT-ES-PELLETS        BY LK-EDF-ES-PELLETS
019300         WS-ACT-ES-SOLAR          BY LK-EDF-ES-SOLAR
019400         WS-ACT-CONSUMO-CALEF     BY LK-EDF-CONSUMO-CALEF
019500         WS-ACT-CONSUMO-ELEC      BY LK-EDF-CONSUMO-ELEC
019600         WS-ACT-SUPERFICIE        BY LK-EDF-SUPERFICIE
019700         WS-ACT-ANIO-CONSTR       BY LK-EDF-ANIO-CONSTR
019800         WS-ACT-CO2-TOTAL-KG      BY LK-EDF-CO2-TOTAL-KG
019900         WS-ACT-CO2-TOTAL-T       BY LK-EDF-CO2-TOTAL-T.
020000*-----------------------------------------------------------------
020100 PROCEDURE DIVISION USING LK-EDIFICIO-ACTUAL.
020200*-----------------------------------------------------------------
020300 0100-EJECUTAR-BENCHMARK.
020400
020500     ADD 1 TO WS-LLAMADAS.
020600
020700     IF NOT WS-ARCHIVO-YA-ABIERTO
020800        PERFORM 0110-ABRIR-ARCHIVO
020900           THRU 0110-ABRIR-ARCHIVO-FIN
021000        PERFORM 0120-INICIALIZAR-TABLAS
021100           THRU 0120-INICIALIZAR-TABLAS-FIN
021200     END-IF.
021300
021400     PERFORM 0200-ESCRIBIR-CABECERA
021500        THRU 0200-ESCRIBIR-CABECERA-FIN.
021600
021700     IF LK-EDF-SUPERFICIE NOT > 0
021800        PERFORM 0210-ESCRIBIR-SIN-AREA
021900           THRU 0210-ESCRIBIR-SIN-AREA-FIN
022000     ELSE
022100        PERFORM 0300-CALCULAR-CIFRAS-M2
022200           THRU 0300-CALCULAR-CIFRAS-M2-FIN
022300        PERFORM 0400-ESCRIBIR-CIFRAS
022400           THRU 0400-ESCRIBIR-CIFRAS-FIN
022500        PERFORM 0500-CLASIFICAR-EFICIENCIA
022600           THRU 0500-CLASIFICAR-EFICIENCIA-FIN
022700        PERFORM 0600-COMPARAR-ESTANDARES
022800           THRU 0600-COMPARAR-ESTANDARES-FIN
022900           VARYING EST-IDX FROM 1 BY 1 UNTIL EST-IDX > 4
023000        PERFORM 0700-COMPARAR-ANIO-CONSTRUCCION
023100           THRU 0700-COMPARAR-ANIO-CONSTRUCCION-FIN
023200        PERFORM 0800-COMPARAR-CLIMA
023300           THRU 0800-COMPARAR-CLIMA-FIN
023400           VARYING CLI-IDX FROM 1 BY 1 UNTIL CLI-IDX > 4
023500        PERFORM 0900-POTENCIAL-SANEAMIENTO
023600           THRU 0900-POTENCIAL-SANEAMIENTO-FIN
023700     END-IF.
023800
023900     MOVE WS-BEN-BLANCO    TO WS-REG-SAL-BENCHMARK.
024000     WRITE WS-REG-SAL-BENCHMARK.
024100     MOVE WS-BEN-RULER-60  TO WS-REG-SAL-BENCHMARK.
024200     WRITE WS-REG-SAL-BENCHMARK.
024300
024400 0100-EJECUTAR-BENCHMARK-FIN.
024500     EXIT PROGRAM.
024600*-----------------------------------------------------------------
024700 0110-ABRIR-ARCHIVO.
024800
024900     OPEN OUTPUT SAL-BENCHMARK.
025000
025100     IF NOT FS-BENCHMARK-OK
025200        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE BENCHMARK'
025300        DISPLAY 'FILE STATUS: ' FS-BENCHMARK
025400        STOP RUN
025500     END-IF.
025600
025700     MOVE 'S' TO WS-ESTADO-ARCHIVO.
025800
025900 0110-ABRIR-ARCHIVO-FIN.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 0120-INICIALIZAR-TABLAS.
026300
026400     PERFORM 0121-CARGAR-ESTANDAR
026500        THRU 0121-CARGAR-ESTANDAR-FIN
026600        VARYING EST-IDX FROM 1 BY 1 UNTIL EST-IDX > 4.
026700
026800     PERFORM 0122-CARGAR-CLIMA
026900        THRU 0122-CARGAR-CLIMA-FIN.
027000
027100     PERFORM 0123-CARGAR-FACTOR-POTENCIAL
027200        THRU 0123-CARGAR-FACTOR-POTENCIAL-FIN.
027300
027400 0120-INICIALIZAR-TABLAS-FIN.
027500     EXIT.
027600*-----------------------------------------------------------------
027700 0121-CARGAR-ESTANDAR.
027800
027900     MOVE WS-NOM-ESTANDAR (EST-IDX)
028000       TO WS-ESTANDAR-NOMBRE (EST-IDX).
028100     MOVE WS-ZIEL-ESTANDAR-ITEM (EST-IDX)
028200       TO WS-ESTANDAR-ZIEL (EST-IDX).
028300
028400 0121-CARGAR-ESTANDAR-FIN.
028500     EXIT.
028600*-----------------------------------------------------------------
028700*    LAS METAS CLIMATICAS SON SOLO 4 Y NO CAMBIAN - SE CARGAN
028800*    UNA POR UNA, SIN TABLA DE FILLER EMPACADA (D.FAVRE 2022)
028900*-----------------------------------------------------------------
029000 0122-CARGAR-CLIMA.
029100
029200     MOVE 'HEUTE         '      TO WS-CLIMA-NOMBRE (1).
029300     MOVE 025.0                 TO WS-CLIMA-ZIEL   (1).
029400     MOVE '2030          '      TO WS-CLIMA-NOMBRE (2).
029500     MOVE 012.0                 TO WS-CLIMA-ZIEL   (2).
029600     MOVE '2040          '      TO WS-CLIMA-NOMBRE (3).
029700     MOVE 006.0                 TO WS-CLIMA-ZIEL   (3).
029800     MOVE '2050          '      TO WS-CLIMA-NOMBRE (4).
029900     MOVE 000.0                 TO WS-CLIMA-ZIEL   (4).
030000
030100 0122-CARGAR-CLIMA-FIN.
030200     EXIT.
030300*-----------------------------------------------------------------
030400 0123-CARGAR-FACTOR-POTENCIAL.
030500
030600     MOVE 'GAS         '        TO WS-FACTOR-POT-TIPO  (1).
030700     MOVE 0.228                 TO WS-FACTOR-POT-VALOR (1).
030800     MOVE 'OEL         '        TO WS-FACTOR-POT-TIPO  (2).
030900     MOVE 0.302                 TO WS-FACTOR-POT-VALOR (2).
031000     MOVE 'FERNWAERME  '        TO WS-FACTOR-POT-TIPO  (3).
031100     MOVE 0.095                 TO WS-FACTOR-POT-VALOR (3).
031200     MOVE 'WAERMEPUMPE '        TO WS-FACTOR-POT-TIPO  (4).
031300     MOVE 0.050                 TO WS-FACTOR-POT-VALOR (4).
031400     MOVE 'PELLETS     '        TO WS-FACTOR-POT-TIPO  (5).
031500     MOVE 0.026                 TO WS-FACTOR-POT-VALOR (5).
031600     MOVE 'SOLAR       '        TO WS-FACTOR-POT-TIPO  (6).
031700     MOVE 0.000                 TO WS-FACTOR-POT-VALOR (6).
031800
031900 0123-CARGAR-FACTOR-POTENCIAL-FIN.
032000     EXIT.
032100*-----------------------------------------------------------------
032200*    ENCABEZADO DEL EDIFICIO EN CURSO - BENCHMARKS
032300*-----------------------------------------------------------------
032400 0200-ESCRIBIR-CABECERA.
032500
032600     MOVE WS-BEN-RULER-60          TO WS-REG-SAL-BENCHMARK.
032700     WRITE WS-REG-SAL-BENCHMARK.
032800
032900     MOVE LK-EDF-EDIFICIO          TO WS-BEN-C-EDIFICIO.
033000     MOVE LK-EDF-ANIO-CONSTR       TO WS-BEN-C-BAUJAHR.
033100     MOVE LK-EDF-SUPERFICIE        TO WS-BEN-C-AREA.
033200     MOVE LK-EDF-TIPO-CALEF        TO WS-BEN-C-TIPO.
033300     MOVE WS-BEN-CABECERA          TO WS-REG-SAL-BENCHMARK.
033400     WRITE WS-REG-SAL-BENCHMARK.
033500
033600 0200-ESCRIBIR-CABECERA-FIN.
033700     EXIT.
033800*-----------------------------------------------------------------
033900 0210-ESCRIBIR-SIN-AREA.
034000
034100     MOVE WS-BEN-SIN-AREA          TO WS-REG-SAL-BENCHMARK.
034200     WRITE WS-REG-SAL-BENCHMARK.
034300
034400 0210-ESCRIBIR-SIN-AREA-FIN.
034500     EXIT.
034600*-----------------------------------------------------------------
034700*    CIFRAS CLAVE POR M2 - BENCHMARKS
034800*-----------------------------------------------------------------
034900 0300-CALCULAR-CIFRAS-M2.
035000
035100     COMPUTE WS-KWH-M2-CALEF ROUNDED =
035200             LK-EDF-CONSUMO-CALEF / LK-EDF-SUPERFICIE.
035300
035400     COMPUTE WS-KWH-M2-ELEC ROUNDED =
035500             LK-EDF-CONSUMO-ELEC / LK-EDF-SUPERFICIE.
035600
035700     COMPUTE WS-KG-M2-CO2 ROUNDED =
035800             LK-EDF-CO2-TOTAL-KG / LK-EDF-SUPERFICIE.
035900
036000 0300-CALCULAR-CIFRAS-M2-FIN.
036100     EXIT.
036200*-----------------------------------------------------------------
036300 0400-ESCRIBIR-CIFRAS.
036400
036500     MOVE WS-KWH-M2-CALEF          TO WS-BEN-CI-HEIZ.
036600     MOVE WS-KWH-M2-ELEC           TO WS-BEN-CI-STROM.
036700     MOVE WS-KG-M2-CO2             TO WS-BEN-CI-CO2.
036800     MOVE WS-BEN-CIFRA-LINEA       TO WS-REG-SAL-BENCHMARK.
036900     WRITE WS-REG-SAL-BENCHMARK.
037000
037100 0400-ESCRIBIR-CIFRAS-FIN.
037200     EXIT.
037300*-----------------------------------------------------------------
037400*    CLASE DE EFICIENCIA ENERGETICA A-G, SEGUN KWH/M2 DE
037500*    CALEFACCION
037600*-----------------------------------------------------------------
037700 0500-CLASIFICAR-EFICIENCIA.
037800
037900     EVALUATE TRUE
038000         WHEN WS-KWH-M2-CALEF < 30
038100             MOVE 'A' TO WS-CLASE-EFICIENCIA
038200         WHEN WS-KWH-M2-CALEF < 50
038300             MOVE 'B' TO WS-CLASE-EFICIENCIA
038400         WHEN WS-KWH-M2-CALEF < 80
038500             MOVE 'C' TO WS-CLASE-EFICIENCIA
038600         WHEN WS-KWH-M2-CALEF < 120
038700             MOVE 'D' TO WS-CLASE-EFICIENCIA
038800         WHEN WS-KWH-M2-CALEF < 160
038900             MOVE 'E' TO WS-CLASE-EFICIENCIA
039000         WHEN WS-KWH-M2-CALEF < 200
039100             MOVE 'F' TO WS-CLASE-EFICIENCIA
039200         WHEN OTHER
039300             MOVE 'G' TO WS-CLASE-EFICIENCIA
039400     END-EVALUATE.
039500
039600     MOVE WS-CLASE-EFICIENCIA      TO WS-BEN-CL-CLASE.
039700     MOVE WS-BEN-CLASE-LINEA       TO WS-REG-SAL-BENCHMARK.
039800     WRITE WS-REG-SAL-BENCHMARK.
039900
040000 0500-CLASIFICAR-EFICIENCIA-FIN.
040100     EXIT.
040200*-----------------------------------------------------------------
040300*    COMPARACION CONTRA CADA ESTANDAR DE CONSTRUCCION VIGENTE
040400*-----------------------------------------------------------------
040500 0600-COMPARAR-ESTANDARES.
040600
040700     SUBTRACT WS-ESTANDAR-ZIEL (EST-IDX) FROM WS-KWH-M2-CALEF
040800         GIVING WS-EST-DIFF.
040900
041000     IF WS-ESTANDAR-ZIEL (EST-IDX) NOT = 0
041100        COMPUTE WS-EST-DIFF-PCT ROUNDED =
041200                WS-EST-DIFF * 100 / WS-ESTANDAR-ZIEL (EST-IDX)
041300     ELSE
041400        MOVE 0 TO WS-EST-DIFF-PCT
041500     END-IF.
041600
041700     IF WS-EST-DIFF NOT > 0
041800        MOVE 'ERREICHT      ' TO WS-EST-STATUS
041900     ELSE
042000        MOVE 'NICHT ERREICHT' TO WS-EST-STATUS
042100     END-IF.
042200
042300     MOVE WS-ESTANDAR-NOMBRE (EST-IDX)  TO WS-BEN-ES-NOMBRE.
042400     MOVE WS-ESTANDAR-ZIEL (EST-IDX)    TO WS-BEN-ES-ZIEL.
042500     MOVE WS-EST-DIFF                   TO WS-BEN-ES-DIFF.
042600     MOVE WS-EST-DIFF-PCT               TO WS-BEN-ES-DIFF-PCT.
042700     MOVE WS-EST-STATUS                 TO WS-BEN-ES-STATUS.
042800     MOVE WS-BEN-ESTANDAR-LINEA         TO WS-REG-SAL-BENCHMARK.
042900     WRITE WS-REG-SAL-BENCHMARK.
043000
043100 0600-COMPARAR-ESTANDARES-FIN.
043200     EXIT.
043300*-----------------------------------------------------------------
043400*    COMPARACION CONTRA EL PROMEDIO SEGUN ANIO DE CONSTRUCCION
043500*    (8 BANDAS)
043600*-----------------------------------------------------------------
043700 0700-COMPARAR-ANIO-CONSTRUCCION.
043800
043900     EVALUATE TRUE
044000         WHEN LK-EDF-ANIO-CONSTR < 1920
044100             MOVE 180.0 TO WS-ANIO-ZIEL
044200         WHEN LK-EDF-ANIO-CONSTR < 1946
044300             MOVE 160.0 TO WS-ANIO-ZIEL
044400         WHEN LK-EDF-ANIO-CONSTR < 1976
044500             MOVE 140.0 TO WS-ANIO-ZIEL
044600         WHEN LK-EDF-ANIO-CONSTR < 1991
044700             MOVE 120.0 TO WS-ANIO-ZIEL
044800         WHEN LK-EDF-ANIO-CONSTR < 2001
044900             MOVE 100.0 TO WS-ANIO-ZIEL
045000         WHEN LK-EDF-ANIO-CONSTR < 2011
045100             MOVE 070.0 TO WS-ANIO-ZIEL
045200         WHEN LK-EDF-ANIO-CONSTR < 2021
045300             MOVE 050.0 TO WS-ANIO-ZIEL
045400         WHEN OTHER
045500             MOVE 035.0 TO WS-ANIO-ZIEL
045600     END-EVALUATE.
045700
045800     SUBTRACT WS-ANIO-ZIEL FROM WS-KWH-M2-CALEF GIVING WS-ANIO-DIFF.
045900
046000     EVALUATE TRUE
046100         WHEN WS-ANIO-DIFF < 0
046200             MOVE 'BESSER        ' TO WS-ANIO-STATUS
046300         WHEN WS-ANIO-DIFF < 20
046400             MOVE 'DURCHSCHNITT  ' TO WS-ANIO-STATUS
046500         WHEN OTHER
046600             MOVE 'SCHLECHTER    ' TO WS-ANIO-STATUS
046700     END-EVALUATE.
046800
046900     MOVE WS-ANIO-ZIEL             TO WS-BEN-BJ-ZIEL.
047000     MOVE WS-ANIO-DIFF             TO WS-BEN-BJ-DIFF.
047100     MOVE WS-ANIO-STATUS           TO WS-BEN-BJ-STATUS.
047200     MOVE WS-BEN-BAUJAHR-LINEA     TO WS-REG-SAL-BENCHMARK.
047300     WRITE WS-REG-SAL-BENCHMARK.
047400
047500 0700-COMPARAR-ANIO-CONSTRUCCION-FIN.
047600     EXIT.
047700*-----------------------------------------------------------------
047800*    COMPARACION CONTRA CADA META CLIMATICA (KG CO2/M2/ANIO)
047900*-----------------------------------------------------------------
048000 0800-COMPARAR-CLIMA.
048100
048200     IF WS-CLIMA-ZIEL (CLI-IDX) NOT = 0
048300        COMPUTE WS-CLI-DIFF-PCT ROUNDED =
048400                (WS-KG-M2-CO2 - WS-CLIMA-ZIEL (CLI-IDX)) * 100
048500                 / WS-CLIMA-ZIEL (CLI-IDX)
048600     ELSE
048700        MOVE 0 TO WS-CLI-DIFF-PCT
048800     END-IF.
048900
049000     IF WS-KG-M2-CO2 NOT > WS-CLIMA-ZIEL (CLI-IDX)
049100        MOVE 'ERREICHT      ' TO WS-CLI-STATUS
049200     ELSE
049300        MOVE 'NICHT ERREICHT' TO WS-CLI-STATUS
049400     END-IF.
049500
049600     MOVE WS-CLIMA-NOMBRE (CLI-IDX)     TO WS-BEN-CM-NOMBRE.
049700     MOVE WS-CLIMA-ZIEL (CLI-IDX)       TO WS-BEN-CM-ZIEL.
049800     MOVE WS-CLI-DIFF-PCT               TO WS-BEN-CM-DIFF-PCT.
049900     MOVE WS-CLI-STATUS                 TO WS-BEN-CM-STATUS.
050000     MOVE WS-BEN-CLIMA-LINEA            TO WS-REG-SAL-BENCHMARK.
050100     WRITE WS-REG-SAL-BENCHMARK.
050200
050300 0800-COMPARAR-CLIMA-FIN.
050400     EXIT.
050500*-----------------------------------------------------------------
050600*    POTENCIAL DE SANEAMIENTO CONTRA MINERGIE (38 KWH/M2) -
050700*    AHORRO POR M2, PORCENTAJE, TOTAL DEL EDIFICIO Y CO2 POTENCIAL
050800*-----------------------------------------------------------------
050900 0900-POTENCIAL-SANEAMIENTO.
051000
051100     IF WS-KWH-M2-CALEF NOT > WS-POT-ZIEL-MINERGIE
051200        MOVE WS-BEN-YA-LOGRADO    TO WS-REG-SAL-BENCHMARK
051300        WRITE WS-REG-SAL-BENCHMARK
051400     ELSE
051500        SUBTRACT WS-POT-ZIEL-MINERGIE FROM WS-KWH-M2-CALEF
051600            GIVING WS-POT-AHORRO-M2
051700        COMPUTE WS-POT-PCT ROUNDED =
051800                WS-POT-AHORRO-M2 * 100 / WS-KWH-M2-CALEF
051900        MULTIPLY WS-POT-AHORRO-M2 BY LK-EDF-SUPERFICIE
052000            GIVING WS-POT-TOTAL-KWH ROUNDED
052100        PERFORM 0910-BUSCAR-FACTOR-POTENCIAL
052200           THRU 0910-BUSCAR-FACTOR-POTENCIAL-FIN
052300        MULTIPLY WS-POT-TOTAL-KWH BY WS-POT-FACTOR
052400            GIVING WS-POT-CO2-KG ROUNDED
052500        MOVE WS-POT-AHORRO-M2     TO WS-BEN-PO-AHORRO-M2
052600        MOVE WS-POT-PCT           TO WS-BEN-PO-PCT
052700        MOVE WS-POT-CO2-KG        TO WS-BEN-PO-CO2
052800        MOVE WS-BEN-POTENCIAL-LINEA TO WS-REG-SAL-BENCHMARK
052900        WRITE WS-REG-SAL-BENCHMARK
053000     END-IF.
053100
053200 0900-POTENCIAL-SANEAMIENTO-FIN.
053300     EXIT.
053400*-----------------------------------------------------------------
053500*    BUSQUEDA DEL FACTOR DE CO2 SEGUN EL TIPO DE CALEFACCION DEL
053600*    EDIFICIO (DEFECTO 0.200 CUANDO EL TIPO NO FIGURA EN LA TABLA)
053700*-----------------------------------------------------------------
053800 0910-BUSCAR-FACTOR-POTENCIAL.
053900
054000     MOVE WS-FACTOR-POT-DEFECTO TO WS-POT-FACTOR.
054100
054200     SET FAC-IDX TO 1.
054300     SEARCH WS-FACTOR-POT-ITEM
054400         AT END
054500             CONTINUE
054600         WHEN WS-FACTOR-POT-TIPO (FAC-IDX) = LK-EDF-TIPO-CALEF
054700             MOVE WS-FACTOR-POT-VALOR (FAC-IDX) TO WS-POT-FACTOR
054800     END-SEARCH.
054900
055000 0910-BUSCAR-FACTOR-POTENCIAL-FIN.
055100     EXIT.
