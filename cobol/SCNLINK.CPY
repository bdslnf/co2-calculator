000100*-----------------------------------------------------------------
000200*    SCNLINK.CPY  -  REGISTRO DE ESCENARIO DE SANEAMIENTO
000300*    (GENSANE / ECOSANE / RANKSANE / EMISCO2 / BENCHMK)
000400*-----------------------------------------------------------------
000500*    USAR TAL CUAL PARA UN SOLO ESCENARIO (NIVEL 01), O CON
000600*    COPY SCNLINK REPLACING 01 BY 10. PARA ANIDAR BAJO UNA
000700*    TABLA OCCURS (VER WS-SAN-TABLA EN EMISCO2/GENSANE/RANKSANE).
000800*-----------------------------------------------------------------
000900 01  WS-SAN-ITEM.
001000     05  WS-SAN-ID-EDIFICIO       PIC X(10).
001100     05  WS-SAN-ID-MEDIDA         PIC X(22).
001200     05  WS-SAN-NOMBRE            PIC X(40).
001300     05  WS-SAN-CATEGORIA         PIC X(20).
001400     05  WS-SAN-INVERSION-BRUTA   PIC S9(09)V9(02).
001500     05  WS-SAN-SUBVENCION-CHF    PIC S9(09)V9(02).
001600     05  WS-SAN-INVERSION-NETA    PIC S9(09)V9(02).
001700     05  WS-SAN-AHORRO-CO2-KG     PIC S9(09)V9(02).
001800     05  WS-SAN-VIDA-UTIL-ANIOS   PIC 9(02).
001900     05  WS-SAN-NUEVO-CONS-ELEC   PIC S9(09)V9(02).
002000     05  WS-SAN-AHORRO-ENERGIA    PIC S9(09)V9(02).
002100     05  WS-SAN-AUTOCONSUMO-KWH   PIC S9(09)V9(02).
002200     05  WS-SAN-AMORTIZ-ANIOS     PIC S9(04)V9(02).
002300     05  WS-SAN-VAN-CHF           PIC S9(09)V9(02).
002400     05  WS-SAN-ROI-PORCENT       PIC S9(05)V9(02).
002500     05  WS-SAN-RENDIM-TOTAL-CHF  PIC S9(11)V9(02).
002600     05  WS-SAN-AHORRO-CHF-ANIO   PIC S9(09)V9(02).
002700     05  WS-SAN-PUNTAJE           PIC 9(03)V9(02).
002800     05  WS-SAN-RANGO             PIC 9(04).
002900     05  FILLER                   PIC X(10).
