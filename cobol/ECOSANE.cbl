000100******************************************************************
000120*    PROGRAMA    : ECOSANE
000140*    PROPOSITO   : CALCULA LOS INDICADORES ECONOMICOS DE UNA
000160*                  MEDIDA DE SANEAMIENTO PUNTUAL (INVERSION,
000180*                  SUBVENCION, AHORRO ANUAL, AMORTIZACION, ROI,
000200*                  VALOR ACTUAL NETO). SUBPROGRAMA LLAMADO DESDE
000220*                  GENSANE, UNA VEZ POR MEDIDA Y EDIFICIO.
000240*    TECTONICS   : COBC
000260******************************************************************
000280 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     ECOSANE.
000320 AUTHOR.         S. BRUNNER.
000340 INSTALLATION.   GESTION ENERGETICA EDIFICIOS - DPTO. COBOL.
000360 DATE-WRITTEN.   11/01/1995.
000380 DATE-COMPILED.  11/01/1995.
000400 SECURITY.       USO INTERNO - DPTO. DESARROLLO UNICAMENTE.
000420*-----------------------------------------------------------------
000440*    HISTORIAL DE MODIFICACIONES
000460*-----------------------------------------------------------------
000480*    11/01/1995  S.BRUNNER  VERSION INICIAL. INVERSION, SUBVENCION
000500*                           Y AMORTIZACION SIMPLE.
000520*    14/06/1997  S.BRUNNER  SE AGREGA CALCULO DE RENDIMIENTO
000540*                           TOTAL A LO LARGO DE LA VIDA UTIL.
000560*    27/09/1998  A.WYSS     REVISION Y2K - SIN HALLAZGOS.
000580*    15/01/1999  A.WYSS     CIERRE DE REVISION Y2K.
000600*    02/03/2001  A.WYSS     SE AGREGA EL CALCULO DEL VALOR ACTUAL
000620*                           NETO (VAN) CON TASA DE DESCUENTO DEL
000640*                           DEPARTAMENTO DE PLANIFICACION (3%).
000660*    17/06/2022  D.FAVRE    ACTUALIZACION KBOB 2022: SE AGREGA EL
000680*                           CALCULO DE ENERGIA Y AUTOCONSUMO PARA
000700*                           LAS MEDIDAS DE BOMBA DE CALOR Y
000720*                           FOTOVOLTAICA.
000740*    22/06/2022  D.FAVRE    SE PROTEGEN LAS DIVISIONES POR CERO
000760*                           EN AMORTIZACION Y ROI (MEDIDAS SIN
000780*                           AHORRO ANUAL CALCULABLE).
000800*    02/11/2023  D.FAVRE    EL PRECIO DE COMBUSTIBLE Y EL FACTOR
000820*                           DE CO2 EVITADO AHORA SE OBTIENEN POR
000840*                           TIPO DE CALEFACCION DEL EDIFICIO (YA
000860*                           NO SON UNA CONSTANTE UNICA); SE
000880*                           CORRIGE EL COP DE LA BOMBA DE CALOR
000900*                           A 3.5 Y SE AGREGA EL PRECIO PROPIO
000920*                           DE LA ELECTRICIDAD DE BOMBA DE CALOR.
000940*                           SE AGREGA EL GRAVAMEN DE CO2 AL
000960*                           AHORRO ANUAL Y EL CALCULO DE LAS
000980*                           MEDIDAS COMBINADAS A PARTIR DE LOS
001000*                           COMPONENTES YA RESUELTOS (PEDIDO
001020*                           2023-014).
001040*    09/11/2023  D.FAVRE    LA TASA DE DESCUENTO DEL VAN PASA DEL
001060*                           3% AL 2% (NUEVA DIRECTRIZ DEL
001080*                           DEPARTAMENTO DE PLANIFICACION); EL VAN
001100*                           Y EL RENDIMIENTO TOTAL SE RECALCULAN
001120*                           AHORA ANIO A ANIO, CON ESCALACION DEL
001140*                           2.5% ANUAL SOBRE EL AHORRO, EN LUGAR
001160*                           DE LA ANUALIDAD CONSTANTE ANTERIOR
001180*                           (PEDIDO 2023-015).
001181*    16/11/2023  D.FAVRE    LA INVERSION Y SUBVENCION DE FACHADA Y TECHO
001183*                           AHORA USAN EL AREA EFECTIVA (FACHADA X2.5,
001185*                           TECHO X1.2) EN LUGAR DE LA SUPERFICIE BRUTA.
001187*                           SE CORRIGEN LAS CONSTANTES DE LA INSTALACION
001189*                           FOTOVOLTAICA (KWP/M2, KWH/KWP Y PORCENTAJE
001191*                           DE AUTOCONSUMO) Y SE AGREGA UNA CAPACIDAD
001193*                           POR DEFECTO DE 10 KWP CUANDO EL EDIFICIO NO
001195*                           TIENE SUPERFICIE REGISTRADA (PEDIDO
001197*                           2023-016).
001200*-----------------------------------------------------------------
001220 ENVIRONMENT DIVISION.
001240 CONFIGURATION SECTION.
001260 SPECIAL-NAMES.
001280     C01 IS TOP-OF-FORM
001300     CLASS CLASE-NUMERICA IS '0' THRU '9'
001320     UPSI-0 ON STATUS IS SW-REPROCESO-ON
001340             OFF STATUS IS SW-REPROCESO-OFF.
001360*-----------------------------------------------------------------
001380 DATA DIVISION.
001400 WORKING-STORAGE SECTION.
001420*-----------------------------------------------------------------
001440*    CONSTANTES ECONOMICAS DEL DEPARTAMENTO DE PLANIFICACION
001460*-----------------------------------------------------------------
001480 01  WS-CONSTANTES.
001500     05  WS-PRECIO-ELECTRICIDAD      PIC 9V9(03) VALUE 0.250.
001520     05  WS-PRECIO-BOMBA-CALOR       PIC 9V9(03) VALUE 0.200.
001540     05  WS-FACTOR-CO2-ELEC          PIC 9V9(03) VALUE 0.122.
001560     05  WS-FACTOR-CO2-BOMBA-CALOR   PIC 9V9(03) VALUE 0.050.
001580     05  WS-FACTOR-CO2-DEFECTO       PIC 9V9(03) VALUE 0.200.
001600     05  WS-GRAVAMEN-CO2-CHF-T       PIC 9(03)   VALUE 120.
001620     05  WS-TASA-DESCUENTO           PIC 9V9(03) VALUE 0.020.
001640     05  WS-TASA-ESCALACION          PIC 9V9(03) VALUE 0.025.
001660     05  WS-COP-BOMBA-CALOR          PIC 9V9(01) VALUE 3.5.
001680     05  WS-PV-KWP-POR-M2            PIC 9V9(03) VALUE 0.072.
001700     05  WS-PV-KWH-POR-KWP           PIC 9(04)   VALUE 1000.
001720     05  WS-PV-AUTOCONSUMO-PCT       PIC 9V9(02) VALUE 0.30.
001730     05  WS-PV-CAPACIDAD-DEFECTO     PIC 9(05)   VALUE 10.
001740*-----------------------------------------------------------------
001760*    PRECIO Y FACTOR DE CO2 ANTIGUOS SEGUN EL TIPO DE CALEFACCION
001780*    DEL EDIFICIO, RESUELTOS POR 0150-OBTENER-FACTORES-TIPO
001800*-----------------------------------------------------------------
001820 01  WS-FACTORES-TIPO.
001840     05  WS-PRECIO-ANTIGUO           PIC 9V9(03).
001860     05  WS-FACTOR-CO2-ANTIGUO       PIC 9V9(03).
001880     05  WS-AHORRO-ENERGIA-CHF       PIC S9(09)V9(02).
001900 01  WS-CONSTANTES-R REDEFINES WS-CONSTANTES.
001920     05  WS-CONST-PRECIOS            PIC 9(08).
001940     05  FILLER                      PIC 9(41).
001960*-----------------------------------------------------------------
001980*    ENCABEZADO DE BITACORA (IMPRESO AL RECIBIR LA PRIMERA MEDIDA)
002000*-----------------------------------------------------------------
002020 01  WS-ENCABEZADO-LOG.
002040     05  WS-ENC-TEXTO                PIC X(40)
002060         VALUE 'ECOSANE - CALCULO ECONOMICO DE MEDIDA  '.
002080 01  WS-ENCABEZADO-LOG-R REDEFINES WS-ENCABEZADO-LOG.
002100     05  WS-ENC-PROGRAMA             PIC X(07).
002120     05  FILLER                      PIC X(33).
002140*-----------------------------------------------------------------
002160*    AREA DE TRABAJO DEL CALCULO EN CURSO
002180*-----------------------------------------------------------------
002200 01  WS-AREA-CALCULO.
002220     05  WS-CAP-FOTOVOLTAICA-KWP     PIC 9(05)V9(02).
002240     05  WS-PRODUCCION-PV-ANUAL      PIC 9(07)V9(02).
002260     05  WS-CONSUMO-CALEF-EVITADO    PIC S9(07)V9(02).
002280     05  WS-DELTA-ELEC-KWH           PIC S9(07)V9(02).
002300     05  WS-EMISION-ANTIGUA-KG       PIC S9(09)V9(02).
002320     05  WS-EMISION-NUEVA-KG         PIC S9(09)V9(02).
002340     05  WS-FACTOR-ESC-ANIO          PIC 9(03)V9(06).
002360     05  WS-FACTOR-DESC-ANIO         PIC 9(03)V9(06).
002380     05  WS-SALDO-ANUAL              PIC S9(09)V9(02).
002400     05  WS-SALDO-DESCONTADO         PIC S9(09)V9(02).
002410     05  WS-AREA-EFECTIVA            PIC 9(07)V9(02).
002420 01  WS-AREA-CALCULO-R REDEFINES WS-AREA-CALCULO.
002440     05  FILLER                      PIC X(10).
002460     05  WS-FACTORES-VISTA           PIC X(24).
002480     05  FILLER                      PIC X(71).
002500*-----------------------------------------------------------------
002520*    CONTADORES Y SUBSCRIPTOS DE TRABAJO
002540*-----------------------------------------------------------------
002560 77  WS-ANIO-IDX                     PIC 9(02) COMP.
002580 01  WS-CONTADORES.
002600     05  WS-LLAMADAS                 PIC 9(07) COMP VALUE 0.
002620     05  WS-CASOS-SIN-AHORRO         PIC 9(07) COMP VALUE 0.
002640*-----------------------------------------------------------------
002660 LINKAGE SECTION.
002680     COPY ECOLINK.
002700*-----------------------------------------------------------------
002720 PROCEDURE DIVISION USING WS-ECO-PARAM.
002740*-----------------------------------------------------------------
002760 0100-CALCULAR-ECONOMIA.
002780
002800     ADD 1 TO WS-LLAMADAS.
002820     IF WS-LLAMADAS = 1
002840        DISPLAY WS-ENC-TEXTO
002860     END-IF.
002880     INITIALIZE WS-ECO-SALIDA.
002900     INITIALIZE WS-AREA-CALCULO.
002920     MOVE 0 TO WS-AHORRO-ENERGIA-CHF.
002940
002960     IF WS-ECO-ID-MEDIDA (1:6) = 'kombi_'
002980        PERFORM 0250-CALCULAR-COMBINADA
003000           THRU 0250-CALCULAR-COMBINADA-FIN
003020     ELSE
003040        PERFORM 0150-OBTENER-FACTORES-TIPO
003060           THRU 0150-OBTENER-FACTORES-TIPO-FIN
003065        PERFORM 0160-CALCULAR-CAPACIDAD-PV
003068           THRU 0160-CALCULAR-CAPACIDAD-PV-FIN
003070        PERFORM 0180-CALCULAR-AREA-EFECTIVA
003075           THRU 0180-CALCULAR-AREA-EFECTIVA-FIN
003080        PERFORM 0200-CALCULAR-INVERSION
003100           THRU 0200-CALCULAR-INVERSION-FIN
003120        PERFORM 0300-CALCULAR-SUBVENCION
003140           THRU 0300-CALCULAR-SUBVENCION-FIN
003160        PERFORM 0400-CALCULAR-ENERGIA
003180           THRU 0400-CALCULAR-ENERGIA-FIN
003200     END-IF.
003220
003240     PERFORM 0500-CALCULAR-AHORRO-CHF
003260        THRU 0500-CALCULAR-AHORRO-CHF-FIN.
003280
003300     PERFORM 0600-CALCULAR-INDICADORES
003320        THRU 0600-CALCULAR-INDICADORES-FIN.
003340
003360 0100-CALCULAR-ECONOMIA-FIN.
003380     EXIT PROGRAM.
003400*-----------------------------------------------------------------
003420*    FACTORES DE PRECIO Y DE CO2 DEL SISTEMA DE CALEFACCION ACTUAL
003440*    DEL EDIFICIO, USADOS POR LA BOMBA DE CALOR Y LA ENVOLVENTE
003460*    (PEDIDO 2023-014)
003480*-----------------------------------------------------------------
003500 0150-OBTENER-FACTORES-TIPO.
003520     EVALUATE TRUE
003540         WHEN WS-ECO-ES-GAS
003560             MOVE 0.120 TO WS-PRECIO-ANTIGUO
003580             MOVE 0.228 TO WS-FACTOR-CO2-ANTIGUO
003600         WHEN WS-ECO-ES-OLEO
003620             MOVE 0.130 TO WS-PRECIO-ANTIGUO
003640             MOVE 0.302 TO WS-FACTOR-CO2-ANTIGUO
003660         WHEN WS-ECO-ES-FERNWAERME
003680             MOVE 0.140 TO WS-PRECIO-ANTIGUO
003700             MOVE 0.095 TO WS-FACTOR-CO2-ANTIGUO
003720         WHEN WS-ECO-ES-BOMBA-CALOR
003740             MOVE WS-PRECIO-BOMBA-CALOR     TO WS-PRECIO-ANTIGUO
003760             MOVE WS-FACTOR-CO2-BOMBA-CALOR TO WS-FACTOR-CO2-ANTIGUO
003780         WHEN WS-ECO-ES-PELLETS
003800             MOVE 0.120 TO WS-PRECIO-ANTIGUO
003820             MOVE 0.026 TO WS-FACTOR-CO2-ANTIGUO
003840         WHEN WS-ECO-ES-SOLAR
003860             MOVE 0.120 TO WS-PRECIO-ANTIGUO
003880             MOVE 0.000 TO WS-FACTOR-CO2-ANTIGUO
003900         WHEN OTHER
003920             MOVE 0.120                TO WS-PRECIO-ANTIGUO
003940             MOVE WS-FACTOR-CO2-DEFECTO TO WS-FACTOR-CO2-ANTIGUO
003960     END-EVALUATE.
003980 0150-OBTENER-FACTORES-TIPO-FIN.
004000     EXIT.
004001*-----------------------------------------------------------------
004002*    CAPACIDAD FOTOVOLTAICA ESTIMADA: 6 W/M2 DE SUPERFICIE EFICAZ
004003*    (SUPERFICIE X1.2/100X6), O 10 KWP POR DEFECTO SI NO HAY
004004*    SUPERFICIE REGISTRADA (PEDIDO 2023-016)
004005*-----------------------------------------------------------------
004006 0160-CALCULAR-CAPACIDAD-PV.
004007
004008     IF WS-ECO-SUPERFICIE > 0
004009         MULTIPLY WS-ECO-SUPERFICIE BY WS-PV-KWP-POR-M2
004010             GIVING WS-CAP-FOTOVOLTAICA-KWP ROUNDED
004011     ELSE
004012         MOVE WS-PV-CAPACIDAD-DEFECTO TO WS-CAP-FOTOVOLTAICA-KWP
004013     END-IF.
004014
004015 0160-CALCULAR-CAPACIDAD-PV-FIN.
004016     EXIT.
004020*-----------------------------------------------------------------
004040*    MEDIDAS COMBINADAS: LA INVERSION, LA SUBVENCION Y EL AHORRO
004060*    DE CO2/ENERGIA SE TOMAN YA SUMADOS DE GENSANE (COMPONENTES
004080*    YA RESUELTOS); AQUI SOLO SE TRASLADAN A LA SALIDA (PEDIDO
004100*    2023-014).
004120*-----------------------------------------------------------------
004140 0250-CALCULAR-COMBINADA.
004160     MOVE WS-ECO-COMBO-INV-BRUTA  TO WS-ECO-INVERSION-BRUTA.
004180     MOVE WS-ECO-COMBO-SUBV-CHF   TO WS-ECO-SUBVENCION-CHF.
004200     SUBTRACT WS-ECO-SUBVENCION-CHF FROM WS-ECO-INVERSION-BRUTA
004220         GIVING WS-ECO-INVERSION-NETA.
004240     MOVE WS-ECO-COMBO-CO2-KG      TO WS-ECO-AHORRO-CO2-KG.
004260     MOVE WS-ECO-COMBO-ENERGIA-KWH TO WS-ECO-AHORRO-ENERGIA.
004280     MOVE WS-ECO-COMBO-AUTOCONSUMO TO WS-ECO-AUTOCONSUMO-KWH.
004300     MOVE WS-ECO-COMBO-NUEVO-ELEC  TO WS-ECO-NUEVO-CONS-ELEC.
004320     MOVE 0 TO WS-AHORRO-ENERGIA-CHF.
004340 0250-CALCULAR-COMBINADA-FIN.
004360     EXIT.
004380*-----------------------------------------------------------------
004390*    AREA EFECTIVA SEGUN LA MEDIDA DE ENVOLVENTE: FACHADA X2.5,
004395*    TECHO X1.2, VENTANAS SIN RECARGO (PEDIDO 2023-016)
004398*-----------------------------------------------------------------
004399 0180-CALCULAR-AREA-EFECTIVA.
004400
004402     EVALUATE TRUE
004404         WHEN WS-ECO-ID-MEDIDA (1:16) = 'daemmung_fassade'
004406             MULTIPLY WS-ECO-SUPERFICIE BY 2.5
004408                 GIVING WS-AREA-EFECTIVA ROUNDED
004410         WHEN WS-ECO-ID-MEDIDA (1:13) = 'daemmung_dach'
004412             MULTIPLY WS-ECO-SUPERFICIE BY 1.2
004414                 GIVING WS-AREA-EFECTIVA ROUNDED
004416         WHEN OTHER
004418             MOVE WS-ECO-SUPERFICIE TO WS-AREA-EFECTIVA
004419     END-EVALUATE.
004421
004423 0180-CALCULAR-AREA-EFECTIVA-FIN.
004425     EXIT.
004428*-----------------------------------------------------------------
004430*    INVERSION BRUTA SEGUN LA BASE DE COSTO DE LA MEDIDA
004432*-----------------------------------------------------------------
004440 0200-CALCULAR-INVERSION.
004460
004480     EVALUATE TRUE
004500         WHEN WS-ECO-BASE-COSTO = 'F'
004520             MOVE WS-ECO-TASA-COSTO TO WS-ECO-INVERSION-BRUTA
004540         WHEN WS-ECO-BASE-COSTO = 'M'
004560             MULTIPLY WS-ECO-TASA-COSTO BY WS-AREA-EFECTIVA
004580                 GIVING WS-ECO-INVERSION-BRUTA ROUNDED
004600         WHEN WS-ECO-BASE-COSTO = 'K'
004660             MULTIPLY WS-ECO-TASA-COSTO BY WS-CAP-FOTOVOLTAICA-KWP
004680                 GIVING WS-ECO-INVERSION-BRUTA ROUNDED
004700         WHEN OTHER
004720             MOVE WS-ECO-TASA-COSTO TO WS-ECO-INVERSION-BRUTA
004740     END-EVALUATE.
004760
004780 0200-CALCULAR-INVERSION-FIN.
004800     EXIT.
004820*-----------------------------------------------------------------
004840*    SUBVENCION CANTONAL: FIJA + PORCENTUAL, CON TOPE
004860*-----------------------------------------------------------------
004880 0300-CALCULAR-SUBVENCION.
004900
004920     COMPUTE WS-ECO-SUBVENCION-CHF ROUNDED =
004940         WS-ECO-SUBV-FIJA +
004960         (WS-ECO-INVERSION-BRUTA * WS-ECO-SUBV-TASA / 100).
004980
005000     IF WS-ECO-SUBVENCION-CHF > WS-ECO-SUBV-TOPE
005020        MOVE WS-ECO-SUBV-TOPE TO WS-ECO-SUBVENCION-CHF
005040     END-IF.
005060
005080     SUBTRACT WS-ECO-SUBVENCION-CHF FROM WS-ECO-INVERSION-BRUTA
005100         GIVING WS-ECO-INVERSION-NETA.
005120
005140 0300-CALCULAR-SUBVENCION-FIN.
005160     EXIT.
005180*-----------------------------------------------------------------
005200*    ENERGIA: NUEVO CONSUMO ELECTRICO, AHORRO Y REDUCCION DE CO2,
005220*    SEGUN LA CATEGORIA DE LA MEDIDA
005240*-----------------------------------------------------------------
005260 0400-CALCULAR-ENERGIA.
005280
005300     EVALUATE TRUE
005320
005340         WHEN WS-ECO-ID-MEDIDA (1:11) = 'heizung_gas'
005360              OR WS-ECO-ID-MEDIDA (1:11) = 'heizung_oel'
005380             PERFORM 0410-ENERGIA-BOMBA-CALOR
005400                THRU 0410-ENERGIA-BOMBA-CALOR-FIN
005420
005440         WHEN WS-ECO-ID-MEDIDA (1:8) = 'solar_pv'
005460             PERFORM 0420-ENERGIA-FOTOVOLTAICA
005480                THRU 0420-ENERGIA-FOTOVOLTAICA-FIN
005500
005520         WHEN OTHER
005540             PERFORM 0430-ENERGIA-ENVOLVENTE
005560                THRU 0430-ENERGIA-ENVOLVENTE-FIN
005580
005600     END-EVALUATE.
005620
005640 0400-CALCULAR-ENERGIA-FIN.
005660     EXIT.
005680*-----------------------------------------------------------------
005700*    SUSTITUCION DE LA CALEFACCION ACTUAL POR BOMBA DE CALOR
005720*    (COP 3.5). EL PRECIO Y EL FACTOR DE CO2 DEL COMBUSTIBLE
005740*    SUSTITUIDO PROVIENEN DE 0150-OBTENER-FACTORES-TIPO; LOS DE
005760*    LA ELECTRICIDAD NUEVA SON PROPIOS DE LA BOMBA DE CALOR.
005780*-----------------------------------------------------------------
005800 0410-ENERGIA-BOMBA-CALOR.
005820
005840     MOVE WS-ECO-CONSUMO-CALEF TO WS-CONSUMO-CALEF-EVITADO.
005860
005880     DIVIDE WS-ECO-CONSUMO-CALEF BY WS-COP-BOMBA-CALOR
005900         GIVING WS-DELTA-ELEC-KWH ROUNDED.
005920
005940     ADD WS-ECO-CONSUMO-ELEC TO WS-DELTA-ELEC-KWH
005960         GIVING WS-ECO-NUEVO-CONS-ELEC.
005980
006000     ADD WS-CONSUMO-CALEF-EVITADO TO WS-ECO-AHORRO-ENERGIA.
006020
006040     MULTIPLY WS-CONSUMO-CALEF-EVITADO BY WS-FACTOR-CO2-ANTIGUO
006060         GIVING WS-EMISION-ANTIGUA-KG ROUNDED.
006080     MULTIPLY WS-DELTA-ELEC-KWH BY WS-FACTOR-CO2-BOMBA-CALOR
006100         GIVING WS-EMISION-NUEVA-KG ROUNDED.
006120     SUBTRACT WS-EMISION-NUEVA-KG FROM WS-EMISION-ANTIGUA-KG
006140         GIVING WS-ECO-AHORRO-CO2-KG.
006160
006180     COMPUTE WS-AHORRO-ENERGIA-CHF ROUNDED =
006200         (WS-CONSUMO-CALEF-EVITADO * WS-PRECIO-ANTIGUO) -
006220         (WS-DELTA-ELEC-KWH * WS-PRECIO-BOMBA-CALOR).
006240
006260 0410-ENERGIA-BOMBA-CALOR-FIN.
006280     EXIT.
006300*-----------------------------------------------------------------
006320*    INSTALACION FOTOVOLTAICA PROPIA: EL AUTOCONSUMO SE VALORIZA
006340*    AL PRECIO GENERAL DE LA ELECTRICIDAD Y AL FACTOR DE CO2 DE LA
006360*    RED (NO LLEVA EL GRAVAMEN DE CO2, PEDIDO 2023-014)
006380*-----------------------------------------------------------------
006400 0420-ENERGIA-FOTOVOLTAICA.
006420
006500     MULTIPLY WS-CAP-FOTOVOLTAICA-KWP BY WS-PV-KWH-POR-KWP
006520         GIVING WS-PRODUCCION-PV-ANUAL ROUNDED.
006540
006560     MULTIPLY WS-PRODUCCION-PV-ANUAL BY WS-PV-AUTOCONSUMO-PCT
006580         GIVING WS-ECO-AUTOCONSUMO-KWH ROUNDED.
006600
006620     SUBTRACT WS-ECO-AUTOCONSUMO-KWH FROM WS-ECO-CONSUMO-ELEC
006640         GIVING WS-ECO-NUEVO-CONS-ELEC.
006660
006680     ADD WS-ECO-AUTOCONSUMO-KWH TO WS-ECO-AHORRO-ENERGIA.
006700
006720     MULTIPLY WS-ECO-AUTOCONSUMO-KWH BY WS-FACTOR-CO2-ELEC
006740         GIVING WS-ECO-AHORRO-CO2-KG ROUNDED.
006760
006780     COMPUTE WS-AHORRO-ENERGIA-CHF ROUNDED =
006800         WS-ECO-AUTOCONSUMO-KWH * WS-PRECIO-ELECTRICIDAD.
006820
006840 0420-ENERGIA-FOTOVOLTAICA-FIN.
006860     EXIT.
006880*-----------------------------------------------------------------
006900*    MEDIDAS DE ENVOLVENTE (AISLACION, VENTANAS, SANEAMIENTO
006920*    INTEGRAL): REDUCEN CONSUMO DE CALEFACCION, EL ELECTRICO
006940*    NO SE MODIFICA. PRECIO Y FACTOR DE CO2 SEGUN EL TIPO DE
006960*    CALEFACCION ACTUAL DEL EDIFICIO (PEDIDO 2023-014).
006980*-----------------------------------------------------------------
007000 0430-ENERGIA-ENVOLVENTE.
007020
007040     MOVE WS-ECO-CONSUMO-ELEC TO WS-ECO-NUEVO-CONS-ELEC.
007060
007080     MULTIPLY WS-ECO-CONSUMO-CALEF BY WS-ECO-PORC-AHORRO
007100         GIVING WS-ECO-AHORRO-ENERGIA ROUNDED.
007120     DIVIDE WS-ECO-AHORRO-ENERGIA BY 100
007140         GIVING WS-ECO-AHORRO-ENERGIA ROUNDED.
007160     MOVE WS-ECO-AHORRO-ENERGIA TO WS-CONSUMO-CALEF-EVITADO.
007180
007200     MULTIPLY WS-CONSUMO-CALEF-EVITADO BY WS-FACTOR-CO2-ANTIGUO
007220         GIVING WS-ECO-AHORRO-CO2-KG ROUNDED.
007240
007260     COMPUTE WS-AHORRO-ENERGIA-CHF ROUNDED =
007280         WS-CONSUMO-CALEF-EVITADO * WS-PRECIO-ANTIGUO.
007300
007320 0430-ENERGIA-ENVOLVENTE-FIN.
007340     EXIT.
007360*-----------------------------------------------------------------
007380*    AHORRO MONETARIO ANUAL: ENERGIA EVITADA MAS EL GRAVAMEN DE
007400*    CO2 SOBRE LA REDUCCION LOGRADA (EXCEPTO FOTOVOLTAICA, QUE NO
007420*    REDUCE EMISIONES PROPIAS SINO DE LA RED). LA FOTOVOLTAICA Y
007440*    LAS MEDIDAS COMBINADAS NO LLEVAN GRAVAMEN DE CO2 SALVO QUE
007460*    PROVENGA DEL AHORRO DE ENERGIA YA CALCULADO (PEDIDO 2023-014)
007480*-----------------------------------------------------------------
007500 0500-CALCULAR-AHORRO-CHF.
007520
007540     IF WS-ECO-ID-MEDIDA (1:8) = 'solar_pv'
007560        MOVE WS-AHORRO-ENERGIA-CHF TO WS-ECO-AHORRO-CHF-ANIO
007580     ELSE
007600        COMPUTE WS-ECO-AHORRO-CHF-ANIO ROUNDED =
007620            WS-AHORRO-ENERGIA-CHF +
007640            ((WS-ECO-AHORRO-CO2-KG / 1000) * WS-GRAVAMEN-CO2-CHF-T)
007660     END-IF.
007680
007700 0500-CALCULAR-AHORRO-CHF-FIN.
007720     EXIT.
007740*-----------------------------------------------------------------
007760*    AMORTIZACION, ROI, RENDIMIENTO TOTAL Y VALOR ACTUAL NETO
007780*-----------------------------------------------------------------
007800 0600-CALCULAR-INDICADORES.
007820
007840     IF WS-ECO-AHORRO-CHF-ANIO NOT > 0
007860        ADD 1 TO WS-CASOS-SIN-AHORRO
007880        MOVE 99.99 TO WS-ECO-AMORTIZ-ANIOS
007900        MOVE 0     TO WS-ECO-ROI-PORCENT
007920        MOVE 0     TO WS-ECO-VAN-CHF
007940        MOVE 0     TO WS-ECO-RENDIM-TOTAL-CHF
007960        GO TO 0600-CALCULAR-INDICADORES-FIN
007980     END-IF.
008000
008020     DIVIDE WS-ECO-INVERSION-NETA BY WS-ECO-AHORRO-CHF-ANIO
008040         GIVING WS-ECO-AMORTIZ-ANIOS ROUNDED.
008060
008080     IF WS-ECO-INVERSION-NETA > 0
008100        COMPUTE WS-ECO-ROI-PORCENT ROUNDED =
008120            (((WS-ECO-AHORRO-CHF-ANIO * WS-ECO-VIDA-UTIL)
008140              - WS-ECO-INVERSION-NETA)
008160              / WS-ECO-INVERSION-NETA) * 100
008180     ELSE
008200        MOVE 0 TO WS-ECO-ROI-PORCENT
008220     END-IF.
008240
008260     MOVE 0 TO WS-ECO-VAN-CHF.
008280     MOVE 0 TO WS-ECO-RENDIM-TOTAL-CHF.
008300
008320     PERFORM 0650-ACUMULAR-ANIO-VAN THRU 0650-ACUMULAR-ANIO-VAN-FIN
008340         VARYING WS-ANIO-IDX FROM 1 BY 1
008360         UNTIL WS-ANIO-IDX > WS-ECO-VIDA-UTIL.
008380
008400     SUBTRACT WS-ECO-INVERSION-NETA FROM WS-ECO-VAN-CHF.
008420
008440 0600-CALCULAR-INDICADORES-FIN.
008460     EXIT.
008480*-----------------------------------------------------------------
008500*    ACUMULACION ANIO A ANIO DEL VAN Y DEL RENDIMIENTO TOTAL, CON
008520*    ESCALACION DEL AHORRO AL 2.5% ANUAL Y DESCUENTO AL 2.0% ANUAL
008540*    (PEDIDO 2023-015)
008560*-----------------------------------------------------------------
008580 0650-ACUMULAR-ANIO-VAN.
008600
008620     COMPUTE WS-FACTOR-ESC-ANIO ROUNDED =
008640         (1 + WS-TASA-ESCALACION) ** WS-ANIO-IDX.
008660     COMPUTE WS-FACTOR-DESC-ANIO ROUNDED =
008680         (1 + WS-TASA-DESCUENTO) ** WS-ANIO-IDX.
008700
008720     COMPUTE WS-SALDO-ANUAL ROUNDED =
008740         WS-ECO-AHORRO-CHF-ANIO * WS-FACTOR-ESC-ANIO.
008760
008780     ADD WS-SALDO-ANUAL TO WS-ECO-RENDIM-TOTAL-CHF.
008800
008820     DIVIDE WS-SALDO-ANUAL BY WS-FACTOR-DESC-ANIO
008840         GIVING WS-SALDO-DESCONTADO ROUNDED.
008860
008880     ADD WS-SALDO-DESCONTADO TO WS-ECO-VAN-CHF.
008900
008920 0650-ACUMULAR-ANIO-VAN-FIN.
008940     EXIT.
